000100******************************************************************
000200* Author: RAUL D. LOZANO MORA
000300* Date: 1990-02-11
000400* Purpose: WEEKLY CIRCULATING-SUPPLY KPI EXTRACT FOR THE LATAM
000500*          STABLECOIN MONITOR - MINT/BURN CLASSIFICATION,
000600*          RUNNING CUMULATIVE SUPPLY, CHAIN/TOKEN SHARE AND
000700*          WEEK-OVER-WEEK GROWTH RATE.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID.  SUPPROC.
001300 AUTHOR.      RAUL D. LOZANO MORA.
001400 INSTALLATION. TREASURY SYSTEMS - LATAM DIGITAL ASSETS DESK.
001500 DATE-WRITTEN. 1990-02-11.
001600 DATE-COMPILED.
001700 SECURITY.    UNCLASSIFIED - INTERNAL BATCH REPORTING ONLY.
001800******************************************************************
001900* CHANGE LOG
002000*   1990-02-11 RDLM  0000  ORIGINAL PROGRAM - WEEKLY SUPPLY
002100*                          CUMULATIVE AND CHAIN/TOKEN SHARE.
002200*   1990-06-04 RDLM  0031  ADDED DROP-RULE FOR BLANK
002300*                          CONTRACT-ADDR PER DATA QUALITY REVIEW.
002400*   1991-01-22 JCV   0058  BURN NOW WINS OVER MINT WHEN BOTH
002500*                          FROM-ADDR AND TO-ADDR ARE THE NULL
002600*                          ADDRESS (LAST-ASSIGNMENT SEMANTICS
002700*                          MATCHING THE UPSTREAM EXTRACT).
002800*   1993-08-30 RDLM  0102  ADDED GROWTH-RATE-PCT KPI (WEEK OVER
002900*                          WEEK CUMULATIVE SUPPLY CHANGE).
003000*   1996-11-14 JCV   0140  SUPPLY-BY-CHAIN/TOKEN NOW COMPUTED ON
003100*                          THE LATEST ISO WEEK ONLY, NOT LIFE
003200*                          TO DATE, PER ANALYTICS REQUEST.
003300*   1998-12-02 RDLM  0166  Y2K REVIEW - ISO-WEEK AND BLOCK-DATE
003400*                          ARE ALREADY 4-DIGIT YEAR ON INTAKE,
003500*                          NO WINDOWING NEEDED IN THIS PROGRAM.
003600*   2001-04-19 JCV   0189  CASE-FOLD THE NULL-ADDRESS COMPARE -
003700*                          SOME CHAIN EXTRACTS WERE SENDING
003800*                          LOWER-CASE HEX.
003900*   2006-09-07 RDLM  0214  WIDENED WS-CS-TAB TO 300 ENTRIES -
004000*                          200 WAS TOO SMALL ONCE POLYGON AND
004100*                          TWO NEW STABLECOINS WERE ONBOARDED.
004200*   2012-02-28 JCV   0247  ROUNDED SHARE AND GROWTH PERCENTAGES
004300*                          TO MATCH THE PRINTED REPORT'S 2 DP.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600******************************************************************
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANSIN   ASSIGN TO "TRANSIN"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-TRANSIN-STATUS.
005600*
005700     SELECT SUPWKOUT  ASSIGN TO "SUPWKOUT"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-SUPWKOUT-STATUS.
006000*
006100     SELECT SUPCHOUT  ASSIGN TO "SUPCHOUT"
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WS-SUPCHOUT-STATUS.
006400*
006500     SELECT SUPTKOUT  ASSIGN TO "SUPTKOUT"
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-SUPTKOUT-STATUS.
006800*
006900     SELECT SUPGROUT  ASSIGN TO "SUPGROUT"
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WS-SUPGROUT-STATUS.
007200******************************************************************
007300 DATA DIVISION.
007400******************************************************************
007500 FILE SECTION.
007600 FD  TRANSIN
007700     RECORDING MODE IS F.
007800 01  TRANSIN-REC.
007900     COPY TRANREC.
008000*
008100 FD  SUPWKOUT
008200     RECORDING MODE IS F.
008300 01  SUPWKOUT-REC.
008400     05  SUPWKOUT-DATA   PIC X(45).
008500     05  FILLER          PIC X(01).
008600*
008700 FD  SUPCHOUT
008800     RECORDING MODE IS F.
008900 01  SUPCHOUT-REC.
009000     05  SUPCHOUT-DATA   PIC X(35).
009100     05  FILLER          PIC X(01).
009200*
009300 FD  SUPTKOUT
009400     RECORDING MODE IS F.
009500 01  SUPTKOUT-REC.
009600     05  SUPTKOUT-DATA   PIC X(40).
009700     05  FILLER          PIC X(01).
009800*
009900 FD  SUPGROUT
010000     RECORDING MODE IS F.
010100 01  SUPGROUT-REC.
010200     05  SUPGROUT-DATA   PIC X(35).
010300     05  FILLER          PIC X(01).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-TRANSIN-STATUS       PIC X(02) VALUE SPACES.
010900     05  WS-SUPWKOUT-STATUS      PIC X(02) VALUE SPACES.
011000     05  WS-SUPCHOUT-STATUS      PIC X(02) VALUE SPACES.
011100     05  WS-SUPTKOUT-STATUS      PIC X(02) VALUE SPACES.
011200     05  WS-SUPGROUT-STATUS      PIC X(02) VALUE SPACES.
011300     05  FILLER                  PIC X(02).
011400*
011500 01  WS-SWITCHES.
011600     05  WS-TRANSIN-EOF-SW       PIC X(01) VALUE 'N'.
011700         88  WS-TRANSIN-EOF               VALUE 'Y'.
011800     05  WS-RECORD-VALID-SW      PIC X(01) VALUE 'Y'.
011900         88  WS-RECORD-VALID               VALUE 'Y'.
012000     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
012100         88  WS-FOUND                      VALUE 'Y'.
012200     05  FILLER                  PIC X(01).
012300*
012400 01  WS-COUNTERS.
012500     05  WS-RECS-READ            PIC 9(07) COMP VALUE ZERO.
012600     05  WS-RECS-DROPPED         PIC 9(07) COMP VALUE ZERO.
012700     05  WS-CS-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
012800     05  WS-WEEK-TAB-CNT         PIC 9(04) COMP VALUE ZERO.
012900     05  WS-CHAIN-WK-CNT         PIC 9(04) COMP VALUE ZERO.
013000     05  WS-TOKEN-WK-CNT         PIC 9(04) COMP VALUE ZERO.
013100     05  WS-SUB                  PIC 9(04) COMP VALUE ZERO.
013200     05  FILLER                  PIC X(01).
013300*
013400 01  WS-CONSTANTS.
013500     05  WS-NULL-ADDR            PIC X(42)
013600         VALUE '0X0000000000000000000000000000000000000000'.
013700     05  FILLER                  PIC X(01).
013800*
013900* WORK COPY OF AN ADDRESS, CASE-FOLDED TO UPPER FOR THE
014000* NULL-ADDRESS TEST.  REDEFINITION 1 OF 3 IN THIS PROGRAM.
014100 01  WS-ADDR-COMPARE-AREA.
014200     05  WS-ADDR-UC              PIC X(42).
014300 01  WS-ADDR-COMPARE-BYTES REDEFINES WS-ADDR-COMPARE-AREA.
014400     05  WS-ADDR-BYTE            PIC X(01) OCCURS 42 TIMES.
014500*
014600 01  WS-MOVEMENT.
014700     05  WS-IS-MINT-SW           PIC X(01) VALUE 'N'.
014800         88  WS-IS-MINT                    VALUE 'Y'.
014900     05  WS-IS-BURN-SW           PIC X(01) VALUE 'N'.
015000         88  WS-IS-BURN                    VALUE 'Y'.
015100     05  WS-SUPPLY-IMPACT        PIC S9(13)V99.
015200     05  FILLER                  PIC X(01).
015300*
015400* (2) RUNNING SUPPLY PER (BLOCKCHAIN,SYMBOL) - CONTROL-BREAK
015500* TABLE.  INPUT IS TAKEN AS ARRIVING WEEK-ASCENDING PER
015600* (CHAIN,SYMBOL) GROUP, AS THE EXTRACT JOB GUARANTEES.  THE
015700* DEPENDING-ON CLAUSE LETS SEARCH STOP AT THE LOGICAL COUNT
015800* INSTEAD OF SCANNING UNUSED SLOTS.
015900 01  WS-CS-TAB.                                                   0214RDLM
016000     05  WS-CS-ENTRY OCCURS 1 TO 300 TIMES                        0214RDLM
016100             DEPENDING ON WS-CS-TAB-CNT
016200             INDEXED BY WS-CS-IDX.
016300         10  WS-CS-BLOCKCHAIN    PIC X(12).
016400         10  WS-CS-SYMBOL        PIC X(08).
016500         10  WS-CS-CUR-WEEK      PIC X(08).
016600         10  WS-CS-CUR-WK-IMPACT PIC S9(13)V99.
016700         10  WS-CS-RUNNING-CUM   PIC S9(13)V99.
016800     05  FILLER                  PIC X(01).
016900*
017000* (3) GLOBAL WEEK TOTAL TABLE - FEEDS GROWTH-RATE.
017100 01  WS-WEEK-TAB.
017200     05  WS-WEEK-ENTRY OCCURS 1 TO 200 TIMES
017300             DEPENDING ON WS-WEEK-TAB-CNT
017400             INDEXED BY WS-WK-IDX.
017500         10  WS-WK-ISO-WEEK      PIC X(08).
017600         10  WS-WK-IMPACT-SUM    PIC S9(13)V99.
017700         10  WS-WK-CUM-SUPPLY    PIC S9(13)V99.
017800         10  WS-WK-GROWTH-PCT    PIC S9(5)V99.
017900         10  WS-WK-GROWTH-NA-SW  PIC X(01).
018000     05  FILLER                  PIC X(01).
018100*
018200* PER-(WEEK,CHAIN) AND PER-(WEEK,SYMBOL) IMPACT TABLES -
018300* ONLY THE LATEST WEEK'S ROWS ARE USED, BUT ALL WEEKS ARE
018400* ACCUMULATED SO WE DON'T HAVE TO RE-READ THE INPUT.
018500 01  WS-CHAIN-WK-TAB.
018600     05  WS-CHWK-ENTRY OCCURS 1 TO 400 TIMES
018700             DEPENDING ON WS-CHAIN-WK-CNT
018800             INDEXED BY WS-CHWK-IDX.
018900         10  WS-CHWK-ISO-WEEK    PIC X(08).
019000         10  WS-CHWK-BLOCKCHAIN  PIC X(12).
019100         10  WS-CHWK-IMPACT      PIC S9(13)V99.
019200     05  FILLER                  PIC X(01).
019300*
019400 01  WS-TOKEN-WK-TAB.
019500     05  WS-TKWK-ENTRY OCCURS 1 TO 400 TIMES
019600             DEPENDING ON WS-TOKEN-WK-CNT
019700             INDEXED BY WS-TKWK-IDX.
019800         10  WS-TKWK-ISO-WEEK    PIC X(08).
019900         10  WS-TKWK-SYMBOL      PIC X(08).
020000         10  WS-TKWK-IMPACT      PIC S9(13)V99.
020100     05  FILLER                  PIC X(01).
020200*
020300 01  WS-LATEST-WEEK              PIC X(08) VALUE SPACES.
020400 01  WS-GRAND-TOTAL-IMPACT       PIC S9(13)V99.
020500*
020600* SHARE-COMPUTE WORK AREA, REDEFINED (3 OF 3) AS A SHORTER
020700* SIGNED RESULT SO ONE PARAGRAPH SERVES CHAIN, TOKEN AND
020800* GROWTH SHARE MATH.
020900 01  WS-PCT-WORK.
021000     05  WS-PCT-NUMERATOR        PIC S9(13)V99.
021100     05  WS-PCT-DENOMINATOR      PIC S9(13)V99.
021200     05  WS-PCT-RESULT           PIC S9(5)V99.
021300     05  FILLER                  PIC X(01).
021400 01  WS-PCT-WORK-ALT REDEFINES WS-PCT-WORK.
021500     05  FILLER                  PIC X(08).
021600     05  FILLER                  PIC X(08).
021700     05  WS-PCT-RESULT-3         PIC S9(3)V99.
021800*
021900 01  WS-TODAY.
022000     05  WS-TODAY-CCYYMMDD       PIC 9(08) VALUE ZERO.
022100*
022200* BROKEN-OUT VIEW OF TODAY'S DATE FOR THE RUN-DATE DISPLAY -
022300* REDEFINITION 2 OF 3 IN THIS PROGRAM.
022400 01  WS-TODAY-ALT REDEFINES WS-TODAY.
022500     05  WS-TODAY-CC             PIC 9(02).
022600     05  WS-TODAY-YY             PIC 9(02).
022700     05  WS-TODAY-MM             PIC 9(02).
022800     05  WS-TODAY-DD             PIC 9(02).
022900*
023000* OUTPUT KPI RECORD LAYOUTS FOR THE FOUR SUPPLY FILES.
023100     COPY SUPKPI.
023200*
023300******************************************************************
023400 PROCEDURE DIVISION.
023500******************************************************************
023600 000-MAIN.
023700*
023800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
023900*
024000     DISPLAY "SUPPROC - WEEKLY SUPPLY KPI EXTRACT STARTING".
024100*
024200     PERFORM 100-OPEN-FILES.
024300     PERFORM 200-READ-TRANSFER.
024400     PERFORM 300-PROCESS-TRANSFER
024500        UNTIL WS-TRANSIN-EOF.
024600*
024700     PERFORM 480-FLUSH-CS-TAB THRU 480-EXIT
024800        VARYING WS-SUB FROM 1 BY 1
024900          UNTIL WS-SUB > WS-CS-TAB-CNT.
025000*
025100     PERFORM 500-FIND-LATEST-WEEK.
025200     PERFORM 505-SUM-LATEST-WEEK THRU 505-EXIT
025300        VARYING WS-SUB FROM 1 BY 1
025400          UNTIL WS-SUB > WS-CHAIN-WK-CNT.
025500     PERFORM 510-BUILD-CHAIN-SHARE THRU 510-EXIT
025600        VARYING WS-SUB FROM 1 BY 1
025700          UNTIL WS-SUB > WS-CHAIN-WK-CNT.
025800     PERFORM 520-BUILD-TOKEN-SHARE THRU 520-EXIT
025900        VARYING WS-SUB FROM 1 BY 1
026000          UNTIL WS-SUB > WS-TOKEN-WK-CNT.
026100     PERFORM 600-BUILD-GROWTH-RATE THRU 600-EXIT
026200        VARYING WS-SUB FROM 1 BY 1
026300          UNTIL WS-SUB > WS-WEEK-TAB-CNT.
026400*
026500     PERFORM 900-CLOSE-FILES.
026600*
026700     DISPLAY "SUPPROC - RECORDS READ    : " WS-RECS-READ.
026800     DISPLAY "SUPPROC - RECORDS DROPPED : " WS-RECS-DROPPED.
026900     DISPLAY "SUPPROC - NORMAL END OF JOB".
027000*
027100     STOP RUN.
027200*
027300 100-OPEN-FILES.
027400     OPEN INPUT  TRANSIN.
027500     IF WS-TRANSIN-STATUS NOT = "00"
027600         DISPLAY "SUPPROC - CANNOT OPEN TRANSIN, STATUS "
027700                 WS-TRANSIN-STATUS
027800         STOP RUN
027900     END-IF.
028000*
028100     OPEN OUTPUT SUPWKOUT.
028200     OPEN OUTPUT SUPCHOUT.
028300     OPEN OUTPUT SUPTKOUT.
028400     OPEN OUTPUT SUPGROUT.
028500*
028600 200-READ-TRANSFER.
028700     READ TRANSIN
028800         AT END
028900             SET WS-TRANSIN-EOF TO TRUE
029000         NOT AT END
029100             ADD 1 TO WS-RECS-READ
029200             PERFORM 210-EDIT-TRANSFER
029300     END-READ.
029400*
029500 210-EDIT-TRANSFER.
029600     SET WS-RECORD-VALID TO TRUE.
029700     IF TR-BLOCK-DATE = SPACES
029800          OR TR-BLOCKCHAIN = SPACES
029900          OR TR-CONTRACT-ADDR = SPACES
030000         MOVE 'N' TO WS-RECORD-VALID-SW
030100         ADD 1 TO WS-RECS-DROPPED
030200     END-IF.
030300*
030400 300-PROCESS-TRANSFER.
030500     IF WS-RECORD-VALID
030600         PERFORM 310-CLASSIFY-MOVEMENT
030700         PERFORM 400-ACCUM-CS-TAB
030800         PERFORM 420-ACCUM-WEEK-TAB
030900         PERFORM 430-ACCUM-CHAIN-WK-TAB
031000         PERFORM 440-ACCUM-TOKEN-WK-TAB
031100     END-IF.
031200     PERFORM 200-READ-TRANSFER.
031300*
031400 310-CLASSIFY-MOVEMENT.
031500* MINT WHEN FROM-ADDR IS THE NULL ADDRESS, BURN WHEN TO-ADDR
031600* IS - BURN WINS IF BOTH MATCH (LAST-ASSIGNMENT SEMANTICS).
031700     MOVE 'N' TO WS-IS-MINT-SW.
031800     MOVE 'N' TO WS-IS-BURN-SW.
031900*
032000     MOVE TR-FROM-ADDR TO WS-ADDR-UC.
032100     PERFORM 315-FOLD-ADDR-UPPER.
032200     IF WS-ADDR-UC = WS-NULL-ADDR                                 0189JCV 
032300         SET WS-IS-MINT TO TRUE
032400     END-IF.
032500*
032600     MOVE TR-TO-ADDR TO WS-ADDR-UC.
032700     PERFORM 315-FOLD-ADDR-UPPER.
032800     IF WS-ADDR-UC = WS-NULL-ADDR                                 0058JCV 
032900         SET WS-IS-BURN TO TRUE                                   0058JCV 
033000         MOVE 'N' TO WS-IS-MINT-SW
033100     END-IF.
033200*
033300     EVALUATE TRUE
033400         WHEN WS-IS-MINT
033500             MOVE TR-AMOUNT TO WS-SUPPLY-IMPACT
033600         WHEN WS-IS-BURN
033700             COMPUTE WS-SUPPLY-IMPACT = ZERO - TR-AMOUNT
033800         WHEN OTHER
033900             MOVE ZERO TO WS-SUPPLY-IMPACT
034000     END-EVALUATE.
034100*
034200 315-FOLD-ADDR-UPPER.
034300     INSPECT WS-ADDR-UC
034400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034600*
034700 400-ACCUM-CS-TAB.
034800     MOVE 'N' TO WS-FOUND-SW.
034900     IF WS-CS-TAB-CNT > ZERO
035000         PERFORM 401-SCAN-CS-TAB THRU 401-EXIT
035100            VARYING WS-CS-IDX FROM 1 BY 1
035200              UNTIL WS-CS-IDX > WS-CS-TAB-CNT
035300                 OR WS-FOUND
035400     END-IF.
035500     IF NOT WS-FOUND
035600         PERFORM 410-ADD-NEW-CS-ENTRY
035700     END-IF.
035800*
035900 401-SCAN-CS-TAB.
036000     IF WS-CS-BLOCKCHAIN (WS-CS-IDX) = TR-BLOCKCHAIN
036100        AND WS-CS-SYMBOL (WS-CS-IDX) = TR-SYMBOL
036200         SET WS-FOUND TO TRUE
036300         PERFORM 415-UPDATE-CS-ENTRY
036400     END-IF.
036500 401-EXIT.
036600     EXIT.
036700*
036800 410-ADD-NEW-CS-ENTRY.
036900     ADD 1 TO WS-CS-TAB-CNT.
037000     SET WS-CS-IDX TO WS-CS-TAB-CNT.
037100     MOVE TR-BLOCKCHAIN     TO WS-CS-BLOCKCHAIN (WS-CS-IDX).
037200     MOVE TR-SYMBOL         TO WS-CS-SYMBOL     (WS-CS-IDX).
037300     MOVE TR-ISO-WEEK       TO WS-CS-CUR-WEEK   (WS-CS-IDX).
037400     MOVE WS-SUPPLY-IMPACT  TO WS-CS-CUR-WK-IMPACT (WS-CS-IDX).
037500     MOVE ZERO              TO WS-CS-RUNNING-CUM   (WS-CS-IDX).
037600*
037700 415-UPDATE-CS-ENTRY.
037800     IF TR-ISO-WEEK = WS-CS-CUR-WEEK (WS-CS-IDX)
037900         ADD WS-SUPPLY-IMPACT
038000             TO WS-CS-CUR-WK-IMPACT (WS-CS-IDX)
038100     ELSE
038200* WEEK CHANGED FOR THIS CHAIN/SYMBOL - FLUSH PRIOR WEEK.
038300         ADD WS-CS-CUR-WK-IMPACT (WS-CS-IDX)
038400             TO WS-CS-RUNNING-CUM (WS-CS-IDX)
038500         MOVE WS-CS-CUR-WEEK (WS-CS-IDX)     TO SS-ISO-WEEK
038600         MOVE WS-CS-BLOCKCHAIN (WS-CS-IDX)   TO SS-BLOCKCHAIN
038700         MOVE WS-CS-SYMBOL (WS-CS-IDX)       TO SS-SYMBOL
038800         MOVE WS-CS-RUNNING-CUM (WS-CS-IDX)  TO SS-CIRC-SUPPLY
038900         PERFORM 495-WRITE-SUPWKOUT-ROW
039000         MOVE TR-ISO-WEEK TO WS-CS-CUR-WEEK (WS-CS-IDX)
039100         MOVE WS-SUPPLY-IMPACT
039200             TO WS-CS-CUR-WK-IMPACT (WS-CS-IDX)
039300     END-IF.
039400*
039500 420-ACCUM-WEEK-TAB.
039600     MOVE 'N' TO WS-FOUND-SW.
039700     IF WS-WEEK-TAB-CNT > ZERO
039800         PERFORM 421-SCAN-WEEK-TAB THRU 421-EXIT
039900            VARYING WS-WK-IDX FROM 1 BY 1
040000              UNTIL WS-WK-IDX > WS-WEEK-TAB-CNT
040100                 OR WS-FOUND
040200     END-IF.
040300     IF NOT WS-FOUND
040400         ADD 1 TO WS-WEEK-TAB-CNT
040500         SET WS-WK-IDX TO WS-WEEK-TAB-CNT
040600         MOVE TR-ISO-WEEK TO WS-WK-ISO-WEEK (WS-WK-IDX)
040700         MOVE WS-SUPPLY-IMPACT TO WS-WK-IMPACT-SUM (WS-WK-IDX)
040800     END-IF.
040900*
041000 421-SCAN-WEEK-TAB.
041100     IF WS-WK-ISO-WEEK (WS-WK-IDX) = TR-ISO-WEEK
041200         SET WS-FOUND TO TRUE
041300         ADD WS-SUPPLY-IMPACT TO WS-WK-IMPACT-SUM (WS-WK-IDX)
041400     END-IF.
041500 421-EXIT.
041600     EXIT.
041700*
041800 430-ACCUM-CHAIN-WK-TAB.
041900     MOVE 'N' TO WS-FOUND-SW.
042000     IF WS-CHAIN-WK-CNT > ZERO
042100         PERFORM 431-SCAN-CHAIN-WK-TAB THRU 431-EXIT
042200            VARYING WS-CHWK-IDX FROM 1 BY 1
042300              UNTIL WS-CHWK-IDX > WS-CHAIN-WK-CNT
042400                 OR WS-FOUND
042500     END-IF.
042600     IF NOT WS-FOUND
042700         ADD 1 TO WS-CHAIN-WK-CNT
042800         SET WS-CHWK-IDX TO WS-CHAIN-WK-CNT
042900         MOVE TR-ISO-WEEK   TO WS-CHWK-ISO-WEEK (WS-CHWK-IDX)
043000         MOVE TR-BLOCKCHAIN TO WS-CHWK-BLOCKCHAIN (WS-CHWK-IDX)
043100         MOVE WS-SUPPLY-IMPACT TO WS-CHWK-IMPACT (WS-CHWK-IDX)
043200     END-IF.
043300*
043400 431-SCAN-CHAIN-WK-TAB.
043500     IF WS-CHWK-ISO-WEEK   (WS-CHWK-IDX) = TR-ISO-WEEK
043600        AND WS-CHWK-BLOCKCHAIN (WS-CHWK-IDX) = TR-BLOCKCHAIN
043700         SET WS-FOUND TO TRUE
043800         ADD WS-SUPPLY-IMPACT TO WS-CHWK-IMPACT (WS-CHWK-IDX)
043900     END-IF.
044000 431-EXIT.
044100     EXIT.
044200*
044300 440-ACCUM-TOKEN-WK-TAB.
044400     MOVE 'N' TO WS-FOUND-SW.
044500     IF WS-TOKEN-WK-CNT > ZERO
044600         PERFORM 441-SCAN-TOKEN-WK-TAB THRU 441-EXIT
044700            VARYING WS-TKWK-IDX FROM 1 BY 1
044800              UNTIL WS-TKWK-IDX > WS-TOKEN-WK-CNT
044900                 OR WS-FOUND
045000     END-IF.
045100     IF NOT WS-FOUND
045200         ADD 1 TO WS-TOKEN-WK-CNT
045300         SET WS-TKWK-IDX TO WS-TOKEN-WK-CNT
045400         MOVE TR-ISO-WEEK TO WS-TKWK-ISO-WEEK (WS-TKWK-IDX)
045500         MOVE TR-SYMBOL   TO WS-TKWK-SYMBOL   (WS-TKWK-IDX)
045600         MOVE WS-SUPPLY-IMPACT TO WS-TKWK-IMPACT (WS-TKWK-IDX)
045700     END-IF.
045800*
045900 441-SCAN-TOKEN-WK-TAB.
046000     IF WS-TKWK-ISO-WEEK (WS-TKWK-IDX) = TR-ISO-WEEK
046100        AND WS-TKWK-SYMBOL (WS-TKWK-IDX) = TR-SYMBOL
046200         SET WS-FOUND TO TRUE
046300         ADD WS-SUPPLY-IMPACT TO WS-TKWK-IMPACT (WS-TKWK-IDX)
046400     END-IF.
046500 441-EXIT.
046600     EXIT.
046700*
046800 480-FLUSH-CS-TAB.
046900     ADD WS-CS-CUR-WK-IMPACT (WS-SUB)
047000         TO WS-CS-RUNNING-CUM (WS-SUB).
047100     MOVE WS-CS-CUR-WEEK (WS-SUB)     TO SS-ISO-WEEK.
047200     MOVE WS-CS-BLOCKCHAIN (WS-SUB)   TO SS-BLOCKCHAIN.
047300     MOVE WS-CS-SYMBOL (WS-SUB)       TO SS-SYMBOL.
047400     MOVE WS-CS-RUNNING-CUM (WS-SUB)  TO SS-CIRC-SUPPLY.
047500     PERFORM 495-WRITE-SUPWKOUT-ROW.
047600 480-EXIT.
047700     EXIT.
047800*
047900 495-WRITE-SUPWKOUT-ROW.
048000     MOVE SPACES TO SUPWKOUT-REC.
048100     STRING SS-ISO-WEEK    DELIMITED BY SIZE
048200            SS-BLOCKCHAIN  DELIMITED BY SIZE
048300            SS-SYMBOL      DELIMITED BY SIZE
048400            SS-CIRC-SUPPLY DELIMITED BY SIZE
048500         INTO SUPWKOUT-DATA
048600     END-STRING.
048700     WRITE SUPWKOUT-REC.
048800*
048900 500-FIND-LATEST-WEEK.
049000* SINCE INPUT ARRIVES WEEK-ASCENDING, THE LAST ROW ADDED TO
049100* WS-WEEK-TAB CARRIES THE LATEST ISO WEEK.
049200     IF WS-WEEK-TAB-CNT > ZERO
049300         MOVE WS-WK-ISO-WEEK (WS-WEEK-TAB-CNT) TO WS-LATEST-WEEK
049400     END-IF.
049500*
049600 505-SUM-LATEST-WEEK.
049700     IF WS-CHWK-ISO-WEEK (WS-SUB) = WS-LATEST-WEEK
049800         ADD WS-CHWK-IMPACT (WS-SUB) TO WS-GRAND-TOTAL-IMPACT
049900     END-IF.
050000 505-EXIT.
050100     EXIT.
050200*
050300 510-BUILD-CHAIN-SHARE.
050400     IF WS-CHWK-ISO-WEEK (WS-SUB) = WS-LATEST-WEEK
050500         MOVE WS-CHWK-IMPACT (WS-SUB)      TO WS-PCT-NUMERATOR
050600         MOVE WS-GRAND-TOTAL-IMPACT         TO WS-PCT-DENOMINATOR
050700         PERFORM 550-SAFE-PCT-3
050800         MOVE WS-CHWK-BLOCKCHAIN (WS-SUB)  TO SC-BLOCKCHAIN
050900         MOVE WS-CHWK-IMPACT (WS-SUB)      TO SC-CIRC-SUPPLY
051000         MOVE WS-PCT-RESULT-3              TO SC-CHAIN-SHARE-PCT
051100         MOVE SPACES                       TO SUPCHOUT-REC
051200         STRING SC-BLOCKCHAIN      DELIMITED BY SIZE
051300                SC-CIRC-SUPPLY     DELIMITED BY SIZE
051400                SC-CHAIN-SHARE-PCT DELIMITED BY SIZE
051500             INTO SUPCHOUT-DATA
051600         END-STRING
051700         WRITE SUPCHOUT-REC
051800     END-IF.
051900 510-EXIT.
052000     EXIT.
052100*
052200 520-BUILD-TOKEN-SHARE.
052300     IF WS-TKWK-ISO-WEEK (WS-SUB) = WS-LATEST-WEEK
052400         MOVE WS-TKWK-IMPACT (WS-SUB)   TO WS-PCT-NUMERATOR
052500         MOVE WS-GRAND-TOTAL-IMPACT      TO WS-PCT-DENOMINATOR
052600         PERFORM 550-SAFE-PCT-3
052700         MOVE WS-LATEST-WEEK             TO ST-ISO-WEEK
052800         MOVE WS-TKWK-SYMBOL (WS-SUB)    TO ST-SYMBOL
052900         MOVE WS-TKWK-IMPACT (WS-SUB)    TO ST-CIRC-SUPPLY
053000         MOVE WS-PCT-RESULT-3            TO ST-TOKEN-SHARE-PCT
053100         MOVE SPACES                     TO SUPTKOUT-REC
053200         STRING ST-ISO-WEEK        DELIMITED BY SIZE
053300                ST-SYMBOL          DELIMITED BY SIZE
053400                ST-CIRC-SUPPLY     DELIMITED BY SIZE
053500                ST-TOKEN-SHARE-PCT DELIMITED BY SIZE
053600             INTO SUPTKOUT-DATA
053700         END-STRING
053800         WRITE SUPTKOUT-REC
053900     END-IF.
054000 520-EXIT.
054100     EXIT.
054200*
054300 550-SAFE-PCT-3.
054400* SAFE-DIVISION HELPER - ZERO DENOMINATOR YIELDS ZERO RESULT
054500* RATHER THAN AN ON SIZE ERROR ABEND.
054600     IF WS-PCT-DENOMINATOR = ZERO
054700         MOVE ZERO TO WS-PCT-RESULT-3
054800     ELSE
054900         COMPUTE WS-PCT-RESULT-3 ROUNDED =                        0247JCV 
055000             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR * 100
055100         ON SIZE ERROR
055200             MOVE ZERO TO WS-PCT-RESULT-3
055300         END-COMPUTE
055400     END-IF.
055500*
055600 600-BUILD-GROWTH-RATE.
055700     IF WS-SUB = 1
055800         MOVE WS-WK-IMPACT-SUM (1) TO WS-WK-CUM-SUPPLY (1)
055900         MOVE 'Y' TO WS-WK-GROWTH-NA-SW (1)
056000         MOVE ZERO TO WS-WK-GROWTH-PCT (1)
056100     ELSE
056200         COMPUTE WS-WK-CUM-SUPPLY (WS-SUB) =
056300             WS-WK-CUM-SUPPLY (WS-SUB - 1) +
056400             WS-WK-IMPACT-SUM (WS-SUB)
056500         MOVE 'N' TO WS-WK-GROWTH-NA-SW (WS-SUB)
056600         IF WS-WK-CUM-SUPPLY (WS-SUB - 1) = ZERO
056700             MOVE 'Y' TO WS-WK-GROWTH-NA-SW (WS-SUB)
056800             MOVE ZERO TO WS-WK-GROWTH-PCT (WS-SUB)
056900         ELSE
057000             COMPUTE WS-PCT-RESULT ROUNDED =                      0247JCV 
057100                 (WS-WK-CUM-SUPPLY (WS-SUB) -
057200                  WS-WK-CUM-SUPPLY (WS-SUB - 1))
057300                 / WS-WK-CUM-SUPPLY (WS-SUB - 1) * 100
057400             ON SIZE ERROR
057500                 MOVE ZERO TO WS-PCT-RESULT
057600             END-COMPUTE
057700             MOVE WS-PCT-RESULT TO WS-WK-GROWTH-PCT (WS-SUB)
057800         END-IF
057900     END-IF.
058000*
058100     MOVE WS-WK-ISO-WEEK    (WS-SUB) TO SG-ISO-WEEK.
058200     MOVE WS-WK-CUM-SUPPLY  (WS-SUB) TO SG-CUM-SUPPLY.
058300     MOVE WS-WK-GROWTH-PCT  (WS-SUB) TO SG-GROWTH-RATE-PCT.
058400     MOVE WS-WK-GROWTH-NA-SW (WS-SUB) TO SG-GROWTH-NA-SW.
058500     MOVE SPACES TO SUPGROUT-REC.
058600     STRING SG-ISO-WEEK        DELIMITED BY SIZE
058700            SG-CUM-SUPPLY      DELIMITED BY SIZE
058800            SG-GROWTH-RATE-PCT DELIMITED BY SIZE
058900            SG-GROWTH-NA-SW    DELIMITED BY SIZE
059000         INTO SUPGROUT-DATA
059100     END-STRING.
059200     WRITE SUPGROUT-REC.
059300 600-EXIT.
059400     EXIT.
059500*
059600 900-CLOSE-FILES.
059700     CLOSE TRANSIN SUPWKOUT SUPCHOUT SUPTKOUT SUPGROUT.
059800*
059900 END PROGRAM SUPPROC.
