000100******************************************************************
000200* SUPKPI.CPY
000300* DOMAIN 1 (SUPPLY) KPI OUTPUT RECORDS - WRITTEN BY SUPPROC,
000400* READ BACK BY RPTCONS.  FOUR FLAT TABLES, ONE 01-LEVEL EACH.
000500*------------------------------------------------------------*
000600* MAINT LOG
000700*   2019-02-18 RDLM  ORIGINAL FOUR SUPPLY KPI LAYOUTS.
000800*   2021-03-02 JCV   ADDED SG-GROWTH-NA-SW SO RPTPRNT CAN TELL
000900*                    A GENUINE ZERO GROWTH RATE FROM A FIRST
001000*                    WEEK WITH NO PRIOR CUMULATIVE TO COMPARE.
001100******************************************************************
001200 01  SS-WEEKLY-SUPPLY.
001300     05  SS-ISO-WEEK             PIC X(08).
001400     05  SS-BLOCKCHAIN           PIC X(12).
001500     05  SS-SYMBOL               PIC X(08).
001600     05  SS-CIRC-SUPPLY          PIC S9(13)V99.
001700     05  FILLER                  PIC X(05).
001800
001900 01  SC-SUPPLY-BY-CHAIN.
002000     05  SC-BLOCKCHAIN           PIC X(12).
002100     05  SC-CIRC-SUPPLY          PIC S9(13)V99.
002200     05  SC-CHAIN-SHARE-PCT      PIC S9(3)V99.
002300     05  FILLER                  PIC X(05).
002400
002500 01  ST-SUPPLY-BY-TOKEN.
002600     05  ST-ISO-WEEK             PIC X(08).
002700     05  ST-SYMBOL               PIC X(08).
002800     05  ST-CIRC-SUPPLY          PIC S9(13)V99.
002900     05  ST-TOKEN-SHARE-PCT      PIC S9(3)V99.
003000     05  FILLER                  PIC X(05).
003100
003200 01  SG-GROWTH-RATE.
003300     05  SG-ISO-WEEK             PIC X(08).
003400     05  SG-CUM-SUPPLY           PIC S9(13)V99.
003500     05  SG-GROWTH-RATE-PCT      PIC S9(5)V99.
003600     05  SG-GROWTH-NA-SW         PIC X(01).
003700         88  SG-GROWTH-NA                VALUE 'Y'.
003800         88  SG-GROWTH-AVAILABLE          VALUE 'N'.
003900     05  FILLER                  PIC X(05).
