000100******************************************************************
000200* RPTLINE.CPY
000300* 132-COLUMN PRINT LINE LAYOUTS FOR THE WEEKLY MONITOR REPORT
000400* (WEEKRPT).  ONE BASE X(132) SLOT, REDEFINED PER SECTION SHAPE
000500* SO RPTPRNT CAN MOVE THE SAME AREA THROUGH A HEADING, A RANKING
000600* ROW OR AN ALERT ROW WITHOUT DECLARING SEPARATE FD RECORDS -
000700* THE SHOP'S USUAL ONE-SLOT/MANY-REDEFINITIONS PRINT-LINE TRICK.
000800*------------------------------------------------------------*
000900* MAINT LOG
001000*   2021-01-08 JCV   ORIGINAL BASE LINE AND COVER REDEFINITION.
001100*   2021-02-19 JCV   ADDED RANK-LINE REDEFINITION FOR THE THREE
001200*                    TOP-5 TABLES.
001300*   2021-03-15 JCV   ADDED ALERT-LINE REDEFINITION.
001400*   2024-11-04 JCV   0261  WIDENED WC-VALUE - THE SUPPLY-VS-
001500*                    TRADING INTERPRETATION SENTENCE WAS
001600*                    TRUNCATING AGAINST THE OLD 50-BYTE FIELD.
001700******************************************************************
001800 01  WEEKRPT-LINE.
001900     05  WL-TEXT                 PIC X(132).
002000
002100 01  WEEKRPT-COVER-LINE REDEFINES WEEKRPT-LINE.
002200     05  WC-LABEL                PIC X(30).
002300     05  WC-VALUE                PIC X(70).
002400     05  FILLER                  PIC X(32).
002500
002600 01  WEEKRPT-RANK-LINE REDEFINES WEEKRPT-LINE.
002700     05  WR-RANK                 PIC Z9.
002800     05  FILLER                  PIC X(03).
002900     05  WR-NAME                 PIC X(14).
003000     05  FILLER                  PIC X(03).
003100     05  WR-AMOUNT               PIC $$,$$$,$$$,$$9.99-.
003200     05  FILLER                  PIC X(03).
003300     05  WR-PCT                  PIC ZZ9.9-.
003400     05  FILLER                  PIC X(03).
003500     05  WR-EXTRA                PIC X(20).
003600     05  FILLER                  PIC X(64).
003700
003800 01  WEEKRPT-ALERT-LINE REDEFINES WEEKRPT-LINE.
003900     05  WA-SEVERITY             PIC X(08).
004000     05  FILLER                  PIC X(02).
004100     05  WA-TOKEN                PIC X(08).
004200     05  FILLER                  PIC X(02).
004300     05  WA-TYPE                 PIC X(16).
004400     05  FILLER                  PIC X(02).
004500     05  WA-DETAIL               PIC X(60).
004600     05  FILLER                  PIC X(34).
