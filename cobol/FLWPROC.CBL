000100******************************************************************
000200* Author: RAUL D. LOZANO MORA
000300* Date: 1990-03-19
000400* Purpose: MINT/BURN FLOW KPI EXTRACT FOR THE LATAM STABLECOIN
000500*        : MONITOR - DAILY AND WEEKLY FLOW TOTALS, NET ISSUANCE
000600*        : WITH EXPANSION/CONTRACTION TREND, AND WEEK-OVER-WEEK
000700*        : MINT/BURN VOLUME CHANGE.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000*
001100 PROGRAM-ID. FLWPROC.
001200 AUTHOR.      RAUL D. LOZANO MORA.
001300 INSTALLATION. TREASURY SYSTEMS - LATAM DIGITAL ASSETS DESK.
001400 DATE-WRITTEN. 1990-03-19.
001500 DATE-COMPILED.
001600 SECURITY.    UNCLASSIFIED - INTERNAL BATCH REPORTING ONLY.
001700******************************************************************
001800* CHANGE LOG
001900*   1990-03-19 RDLM  0000  ORIGINAL PROGRAM - DAILY/WEEKLY MINT
002000*                          AND BURN TOTALS ONLY.
002100*   1990-07-02 RDLM  0033  ADDED NET-ISSUANCE TABLE AND THE
002200*                          EXPANSION/CONTRACTION/NEUTRAL TREND
002300*                          FLAG PER TREASURY REQUEST.
002400*   1992-05-11 JCV   0071  ADDED WEEK-OVER-WEEK MINT/BURN PCT
002500*                          CHANGE TABLE.  SORTED WORKING COPY
002600*                          OF WEEKLY-FLOWS BY SYMBOL/WEEK/CHAIN
002700*                          SO PREVIOUS-ROW COMPARE IS PER SYMBOL.
002800*   1998-12-02 RDLM  0166  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
002900*                          IN THIS PROGRAM, DATES ARRIVE 4-DIGIT.
003000*   2003-06-24 JCV   0198  ROUNDED WOW PERCENTAGES TO 2 DP AND
003100*                          ADDED THE N/A SWITCH SO A GENUINE
003200*                          ZERO PCT ISN'T CONFUSED WITH "NO
003300*                          PRIOR WEEK ON FILE."
003400*   2009-10-05 RDLM  0231  WIDENED THE WEEKLY-FLOWS WORK TABLE
003500*                          TO 400 ROWS - COIN COUNT KEPT GROWING.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT AMT-FILE   ASSIGN TO "TRANSIN"
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS  IS  WS-INFILE-STATUS.
004800*
004900     SELECT OUT-DAILY  ASSIGN TO "FLWDYOUT"
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS  IS  WS-DAILY-STATUS.
005200*
005300     SELECT OUT-WEEKLY ASSIGN TO "FLWWKOUT"
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-WEEKLY-STATUS.
005600*
005700     SELECT OUT-NETISS ASSIGN TO "FLWNIOUT"
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-NETISS-STATUS.
006000*
006100     SELECT OUT-WOWCHG ASSIGN TO "FLWWOOUT"
006200         ACCESS IS SEQUENTIAL
006300         FILE STATUS  IS  WS-WOWCHG-STATUS.
006400*
006500 DATA DIVISION.
006600*
006700 FILE SECTION.
006800*
006900 FD  AMT-FILE RECORDING MODE F.
007000 01  AMOUNT-REC.
007100     COPY TRANREC.
007200*
007300 FD  OUT-DAILY  RECORDING MODE F.
007400 01  DAILY-REC.
007500     05  DAILY-DATA      PIC X(95).
007600     05  FILLER          PIC X(01).
007700*
007800 FD  OUT-WEEKLY RECORDING MODE F.
007900 01  WEEKLY-REC.
008000     05  WEEKLY-DATA     PIC X(95).
008100     05  FILLER          PIC X(01).
008200*
008300 FD  OUT-NETISS RECORDING MODE F.
008400 01  NETISS-REC.
008500     05  NETISS-DATA     PIC X(55).
008600     05  FILLER          PIC X(01).
008700*
008800 FD  OUT-WOWCHG RECORDING MODE F.
008900 01  WOWCHG-REC.
009000     05  WOWCHG-DATA     PIC X(50).
009100     05  FILLER          PIC X(01).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  WS-FIELDS.
009600     05  WS-INFILE-STATUS           PIC X(2)  VALUE SPACES.
009700     05  WS-DAILY-STATUS            PIC X(2)  VALUE SPACES.
009800     05  WS-WEEKLY-STATUS           PIC X(2)  VALUE SPACES.
009900     05  WS-NETISS-STATUS           PIC X(2)  VALUE SPACES.
010000     05  WS-WOWCHG-STATUS           PIC X(2)  VALUE SPACES.
010100     05  FILLER                     PIC X(02).
010200*
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-YEAR           PIC 9(2).
010600         10  CURRENT-MONTH          PIC 9(2).
010700         10  CURRENT-DAY            PIC 9(2).
010800     05  CURRENT-TIME.
010900         10  CURRENT-HOUR           PIC 9(2).
011000         10  CURRENT-MINUTE         PIC 9(2).
011100         10  CURRENT-SECOND         PIC 9(2).
011200         10  CURRENT-HNDSEC         PIC 9(2).
011300     05  FILLER                     PIC X(01).
011400*
011500* SYSTEM-DATE-AND-TIME REDEFINED (1 OF 3) AS A SINGLE 12-DIGIT
011600* NUMERIC SO IT CAN BE COMPARED OR DISPLAYED AS ONE TOKEN.
011700 01  SYS-DATE-TIME-ALT REDEFINES SYSTEM-DATE-AND-TIME.
011800     05  SDT-DATE-NUM               PIC 9(6).
011900     05  SDT-TIME-NUM               PIC 9(8).
012000     05  FILLER                     PIC X(01).
012100*
012200 01  WS-SWITCHES.
012300     05  WS-INFILE-EOF-SW           PIC X(01) VALUE 'N'.
012400         88  WS-INFILE-EOF                    VALUE 'Y'.
012500     05  WS-RECORD-VALID-SW         PIC X(01) VALUE 'Y'.
012600         88  WS-RECORD-VALID                  VALUE 'Y'.
012700     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
012800         88  WS-FOUND                         VALUE 'Y'.
012900     05  WS-IS-MINT-SW              PIC X(01) VALUE 'N'.
013000         88  WS-IS-MINT                       VALUE 'Y'.
013100     05  WS-IS-BURN-SW              PIC X(01) VALUE 'N'.
013200         88  WS-IS-BURN                       VALUE 'Y'.
013300     05  FILLER                     PIC X(01).
013400*
013500 01  WS-COUNTERS.
013600     05  WS-RECS-READ               PIC 9(07) COMP VALUE ZERO.
013700     05  WS-RECS-DROPPED            PIC 9(07) COMP VALUE ZERO.
013800     05  WS-DF-TAB-CNT              PIC 9(04) COMP VALUE ZERO.
013900     05  WS-WF-TAB-CNT              PIC 9(04) COMP VALUE ZERO.
014000     05  WS-NI-TAB-CNT              PIC 9(04) COMP VALUE ZERO.
014100     05  WS-SUB                     PIC 9(04) COMP VALUE ZERO.
014200     05  WS-SUB2                    PIC 9(04) COMP VALUE ZERO.
014300     05  FILLER                     PIC X(01).
014400*
014500 01  WS-CONSTANTS.
014600     05  WS-NULL-ADDR               PIC X(42)
014700         VALUE '0X0000000000000000000000000000000000000000'.
014800     05  FILLER                     PIC X(01).
014900*
015000* WORK COPY OF AN ADDRESS, CASE-FOLDED TO UPPER FOR THE
015100* NULL-ADDRESS TEST.  REDEFINITION 2 OF 3 IN THIS PROGRAM.
015200 01  WS-ADDR-COMPARE-AREA.
015300     05  WS-ADDR-UC                 PIC X(42).
015400 01  WS-ADDR-COMPARE-BYTES REDEFINES WS-ADDR-COMPARE-AREA.
015500     05  WS-ADDR-BYTE               PIC X(01) OCCURS 42 TIMES.
015600*
015700* (1) DAILY-FLOWS WORK TABLE - KEYED (DATE,CHAIN,SYMBOL).
015800 01  WS-DF-TAB.
015900     05  WS-DF-ENTRY OCCURS 1 TO 400 TIMES
016000             DEPENDING ON WS-DF-TAB-CNT
016100             INDEXED BY WS-DF-IDX.
016200         10  WS-DF-BLOCK-DATE       PIC X(10).
016300         10  WS-DF-BLOCKCHAIN       PIC X(12).
016400         10  WS-DF-SYMBOL           PIC X(08).
016500         10  WS-DF-MINT-CNT         PIC 9(07) COMP.
016600         10  WS-DF-BURN-CNT         PIC 9(07) COMP.
016700         10  WS-DF-MINT-USD         PIC S9(13)V99.
016800         10  WS-DF-BURN-USD         PIC S9(13)V99.
016900     05  FILLER                     PIC X(01).
017000*
017100* (2) WEEKLY-FLOWS WORK TABLE - KEYED (WEEK,CHAIN,SYMBOL).
017200* SORTED TWICE OVER ITS LIFE - ONCE FOR OUTPUT ORDER, ONCE
017300* BY SYMBOL FOR THE WOW-CHANGE PREVIOUS-ROW COMPARE.
017400 01  WS-WF-TAB.                                                   0231RDLM
017500     05  WS-WF-ENTRY OCCURS 1 TO 400 TIMES                        0231RDLM
017600             DEPENDING ON WS-WF-TAB-CNT
017700             INDEXED BY WS-WF-IDX.
017800         10  WS-WF-ISO-WEEK         PIC X(08).
017900         10  WS-WF-BLOCKCHAIN       PIC X(12).
018000         10  WS-WF-SYMBOL           PIC X(08).
018100         10  WS-WF-MINT-CNT         PIC 9(07) COMP.
018200         10  WS-WF-BURN-CNT         PIC 9(07) COMP.
018300         10  WS-WF-MINT-USD         PIC S9(13)V99.
018400         10  WS-WF-BURN-USD         PIC S9(13)V99.
018500     05  FILLER                     PIC X(01).
018600*
018700* (3) NET-ISSUANCE WORK TABLE - KEYED (WEEK,SYMBOL), SUMMED
018800* ACROSS ALL CHAINS.
018900 01  WS-NI-TAB.                                                   0033RDLM
019000     05  WS-NI-ENTRY OCCURS 1 TO 200 TIMES                        0033RDLM
019100             DEPENDING ON WS-NI-TAB-CNT
019200             INDEXED BY WS-NI-IDX.
019300         10  WS-NI-ISO-WEEK         PIC X(08).
019400         10  WS-NI-SYMBOL           PIC X(08).
019500         10  WS-NI-MINT-CNT         PIC 9(07) COMP.
019600         10  WS-NI-BURN-CNT         PIC 9(07) COMP.
019700         10  WS-NI-MINT-USD         PIC S9(13)V99.
019800         10  WS-NI-BURN-USD         PIC S9(13)V99.
019900     05  FILLER                     PIC X(01).
020000*
020100 01  WS-SWAP-AREA.
020200     05  WS-SWAP-WF                 PIC X(120).
020300     05  FILLER                     PIC X(01).
020400*
020500 01  WS-PCT-WORK.
020600     05  WS-PCT-NUMERATOR           PIC S9(13)V99.
020700     05  WS-PCT-DENOMINATOR         PIC S9(13)V99.
020800     05  WS-PCT-RESULT              PIC S9(5)V99.
020900     05  FILLER                     PIC X(01).
021000*
021100* WS-PCT-WORK REDEFINED (3 OF 3) AS A SINGLE DISPLAY FIELD SO
021200* THE VALUE CAN BE TRACED WITH A DISPLAY STATEMENT DURING
021300* TESTING WITHOUT UNPACKING THE THREE SUBFIELDS BY HAND.
021400 01  WS-PCT-WORK-TRACE REDEFINES WS-PCT-WORK.
021500     05  WS-PCT-TRACE-TEXT          PIC X(23).
021600*
021700* WORK-FIELD HOLDS THE EDITED AMOUNTS FOR THE STARTUP BANNER,
021800* THE SAME WAY THE ORIGINAL DEDUCTION PROGRAM DID.
021900 01  WORK-FIELD.
022000     05  RECS-READ-EDITED           PIC ZZZ,ZZ9.
022100     05  RECS-DROPPED-EDITED        PIC ZZZ,ZZ9.
022200     05  FILLER                     PIC X(01).
022300*
022400 01  RPT-HEAD1                      PIC X(29)
022500     VALUE 'FLWPROC RUN DATE:'.
022600*
022700* OUTPUT KPI RECORD LAYOUTS FOR THE FOUR FLOW FILES.
022800     COPY FLWKPI.
022900*
023000******************************************************************
023100 PROCEDURE DIVISION.
023200*
023300 001-CALCULATE-FLOW-KPIS.
023400*
023500     DISPLAY "-------------------------------------------------".
023600     DISPLAY "***** LATAM STABLECOIN MONITOR - FLOWS EXTRACT ***".
023700     DISPLAY "-------------------------------------------------".
023800*
023900     ACCEPT CURRENT-DATE FROM DATE.
024000     ACCEPT CURRENT-TIME FROM TIME.
024100*
024200     PERFORM 100-OPEN-FILES.
024300     PERFORM 110-READ-INPUT-FILE.
024400     PERFORM 200-CALCULATE-NXT
024500        UNTIL WS-INFILE-EOF.
024600*
024700     PERFORM 250-SORT-DF-TAB.
024800     PERFORM 255-WRITE-DAILY-FLOWS THRU 255-EXIT
024900        VARYING WS-SUB FROM 1 BY 1
025000          UNTIL WS-SUB > WS-DF-TAB-CNT.
025100*
025200     PERFORM 260-SORT-WF-TAB-FOR-WRITE.
025300     PERFORM 265-WRITE-WEEKLY-FLOWS THRU 265-EXIT
025400        VARYING WS-SUB FROM 1 BY 1
025500          UNTIL WS-SUB > WS-WF-TAB-CNT.
025600*
025700     PERFORM 270-WRITE-NET-ISSUANCE THRU 270-EXIT
025800        VARYING WS-SUB FROM 1 BY 1
025900          UNTIL WS-SUB > WS-NI-TAB-CNT.
026000*
026100     PERFORM 280-SORT-WF-TAB-FOR-WOW.
026200     PERFORM 290-BUILD-WOW-CHANGE THRU 290-EXIT
026300        VARYING WS-SUB FROM 1 BY 1
026400          UNTIL WS-SUB > WS-WF-TAB-CNT.
026500*
026600     MOVE WS-RECS-READ    TO RECS-READ-EDITED.
026700     MOVE WS-RECS-DROPPED TO RECS-DROPPED-EDITED.
026800     DISPLAY '************FLOWS EXTRACT REPORT******************'.
026900     DISPLAY 'FLWPROC STARTED DATE = ' CURRENT-MONTH '/'
027000            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
027100     DISPLAY "RECORDS READ               = " RECS-READ-EDITED.
027200     DISPLAY "RECORDS DROPPED            = " RECS-DROPPED-EDITED.
027300     DISPLAY '************REPORT END****************************'.
027400*
027500     PERFORM 400-CLOSE-FILES.
027600*
027700     DISPLAY "END OF SESSION".
027800*
027900     STOP RUN.
028000*
028100 100-OPEN-FILES.
028200     OPEN INPUT  AMT-FILE.
028300     IF WS-INFILE-STATUS NOT = '00'
028400         DISPLAY "FLWPROC - CANNOT OPEN TRANSIN, STATUS "
028500                 WS-INFILE-STATUS
028600         STOP RUN
028700     END-IF.
028800     OPEN OUTPUT OUT-DAILY.
028900     OPEN OUTPUT OUT-WEEKLY.
029000     OPEN OUTPUT OUT-NETISS.
029100     OPEN OUTPUT OUT-WOWCHG.
029200*
029300 110-READ-INPUT-FILE.
029400     READ AMT-FILE
029500         AT END
029600             SET WS-INFILE-EOF TO TRUE
029700         NOT AT END
029800             ADD 1 TO WS-RECS-READ
029900             PERFORM 120-EDIT-TRANSFER
030000     END-READ.
030100*
030200 120-EDIT-TRANSFER.
030300     SET WS-RECORD-VALID TO TRUE.
030400     IF TR-BLOCK-DATE = SPACES
030500          OR TR-BLOCKCHAIN = SPACES
030600          OR TR-SYMBOL = SPACES
030700         MOVE 'N' TO WS-RECORD-VALID-SW
030800         ADD 1 TO WS-RECS-DROPPED
030900     END-IF.
031000*
031100 200-CALCULATE-NXT.
031200     IF WS-RECORD-VALID
031300         PERFORM 210-CLASSIFY-MOVEMENT
031400         IF WS-IS-MINT OR WS-IS-BURN
031500             PERFORM 220-ACCUM-DF-TAB
031600             PERFORM 230-ACCUM-WF-TAB
031700             PERFORM 240-ACCUM-NI-TAB
031800         END-IF
031900     END-IF.
032000     PERFORM 110-READ-INPUT-FILE.
032100*
032200 210-CLASSIFY-MOVEMENT.
032300     MOVE 'N' TO WS-IS-MINT-SW.
032400     MOVE 'N' TO WS-IS-BURN-SW.
032500*
032600     MOVE TR-FROM-ADDR TO WS-ADDR-UC.
032700     PERFORM 215-FOLD-ADDR-UPPER.
032800     IF WS-ADDR-UC = WS-NULL-ADDR
032900         SET WS-IS-MINT TO TRUE
033000     END-IF.
033100*
033200     MOVE TR-TO-ADDR TO WS-ADDR-UC.
033300     PERFORM 215-FOLD-ADDR-UPPER.
033400     IF WS-ADDR-UC = WS-NULL-ADDR
033500         SET WS-IS-BURN TO TRUE
033600         MOVE 'N' TO WS-IS-MINT-SW
033700     END-IF.
033800*
033900 215-FOLD-ADDR-UPPER.
034000     INSPECT WS-ADDR-UC
034100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034300*
034400 220-ACCUM-DF-TAB.
034500     MOVE 'N' TO WS-FOUND-SW.
034600     IF WS-DF-TAB-CNT > ZERO
034700         PERFORM 221-SCAN-DF-TAB THRU 221-EXIT
034800            VARYING WS-DF-IDX FROM 1 BY 1
034900              UNTIL WS-DF-IDX > WS-DF-TAB-CNT
035000                 OR WS-FOUND
035100     END-IF.
035200     IF NOT WS-FOUND
035300         ADD 1 TO WS-DF-TAB-CNT
035400         SET WS-DF-IDX TO WS-DF-TAB-CNT
035500         MOVE TR-BLOCK-DATE TO WS-DF-BLOCK-DATE (WS-DF-IDX)
035600         MOVE TR-BLOCKCHAIN TO WS-DF-BLOCKCHAIN (WS-DF-IDX)
035700         MOVE TR-SYMBOL     TO WS-DF-SYMBOL     (WS-DF-IDX)
035800         MOVE ZERO TO WS-DF-MINT-CNT (WS-DF-IDX)
035900         MOVE ZERO TO WS-DF-BURN-CNT (WS-DF-IDX)
036000         MOVE ZERO TO WS-DF-MINT-USD (WS-DF-IDX)
036100         MOVE ZERO TO WS-DF-BURN-USD (WS-DF-IDX)
036200         PERFORM 225-POST-DF-ENTRY
036300     END-IF.
036400*
036500 221-SCAN-DF-TAB.
036600     IF WS-DF-BLOCK-DATE (WS-DF-IDX) = TR-BLOCK-DATE
036700        AND WS-DF-BLOCKCHAIN (WS-DF-IDX) = TR-BLOCKCHAIN
036800        AND WS-DF-SYMBOL (WS-DF-IDX) = TR-SYMBOL
036900         SET WS-FOUND TO TRUE
037000         PERFORM 225-POST-DF-ENTRY
037100     END-IF.
037200 221-EXIT.
037300     EXIT.
037400*
037500 225-POST-DF-ENTRY.
037600     IF WS-IS-MINT
037700         ADD 1 TO WS-DF-MINT-CNT (WS-DF-IDX)
037800         ADD TR-AMOUNT-USD TO WS-DF-MINT-USD (WS-DF-IDX)
037900     ELSE
038000         ADD 1 TO WS-DF-BURN-CNT (WS-DF-IDX)
038100         ADD TR-AMOUNT-USD TO WS-DF-BURN-USD (WS-DF-IDX)
038200     END-IF.
038300*
038400 230-ACCUM-WF-TAB.
038500     MOVE 'N' TO WS-FOUND-SW.
038600     IF WS-WF-TAB-CNT > ZERO
038700         PERFORM 231-SCAN-WF-TAB THRU 231-EXIT
038800            VARYING WS-WF-IDX FROM 1 BY 1
038900              UNTIL WS-WF-IDX > WS-WF-TAB-CNT
039000                 OR WS-FOUND
039100     END-IF.
039200     IF NOT WS-FOUND
039300         ADD 1 TO WS-WF-TAB-CNT
039400         SET WS-WF-IDX TO WS-WF-TAB-CNT
039500         MOVE TR-ISO-WEEK   TO WS-WF-ISO-WEEK   (WS-WF-IDX)
039600         MOVE TR-BLOCKCHAIN TO WS-WF-BLOCKCHAIN (WS-WF-IDX)
039700         MOVE TR-SYMBOL     TO WS-WF-SYMBOL     (WS-WF-IDX)
039800         MOVE ZERO TO WS-WF-MINT-CNT (WS-WF-IDX)
039900         MOVE ZERO TO WS-WF-BURN-CNT (WS-WF-IDX)
040000         MOVE ZERO TO WS-WF-MINT-USD (WS-WF-IDX)
040100         MOVE ZERO TO WS-WF-BURN-USD (WS-WF-IDX)
040200         PERFORM 235-POST-WF-ENTRY
040300     END-IF.
040400*
040500 231-SCAN-WF-TAB.
040600     IF WS-WF-ISO-WEEK (WS-WF-IDX) = TR-ISO-WEEK
040700        AND WS-WF-BLOCKCHAIN (WS-WF-IDX) = TR-BLOCKCHAIN
040800        AND WS-WF-SYMBOL (WS-WF-IDX) = TR-SYMBOL
040900         SET WS-FOUND TO TRUE
041000         PERFORM 235-POST-WF-ENTRY
041100     END-IF.
041200 231-EXIT.
041300     EXIT.
041400*
041500 235-POST-WF-ENTRY.
041600     IF WS-IS-MINT
041700         ADD 1 TO WS-WF-MINT-CNT (WS-WF-IDX)
041800         ADD TR-AMOUNT-USD TO WS-WF-MINT-USD (WS-WF-IDX)
041900     ELSE
042000         ADD 1 TO WS-WF-BURN-CNT (WS-WF-IDX)
042100         ADD TR-AMOUNT-USD TO WS-WF-BURN-USD (WS-WF-IDX)
042200     END-IF.
042300*
042400 240-ACCUM-NI-TAB.
042500     MOVE 'N' TO WS-FOUND-SW.
042600     IF WS-NI-TAB-CNT > ZERO
042700         PERFORM 241-SCAN-NI-TAB THRU 241-EXIT
042800            VARYING WS-NI-IDX FROM 1 BY 1
042900              UNTIL WS-NI-IDX > WS-NI-TAB-CNT
043000                 OR WS-FOUND
043100     END-IF.
043200     IF NOT WS-FOUND
043300         ADD 1 TO WS-NI-TAB-CNT
043400         SET WS-NI-IDX TO WS-NI-TAB-CNT
043500         MOVE TR-ISO-WEEK TO WS-NI-ISO-WEEK (WS-NI-IDX)
043600         MOVE TR-SYMBOL   TO WS-NI-SYMBOL   (WS-NI-IDX)
043700         MOVE ZERO TO WS-NI-MINT-CNT (WS-NI-IDX)
043800         MOVE ZERO TO WS-NI-BURN-CNT (WS-NI-IDX)
043900         MOVE ZERO TO WS-NI-MINT-USD (WS-NI-IDX)
044000         MOVE ZERO TO WS-NI-BURN-USD (WS-NI-IDX)
044100         PERFORM 245-POST-NI-ENTRY
044200     END-IF.
044300*
044400 241-SCAN-NI-TAB.
044500     IF WS-NI-ISO-WEEK (WS-NI-IDX) = TR-ISO-WEEK
044600        AND WS-NI-SYMBOL (WS-NI-IDX) = TR-SYMBOL
044700         SET WS-FOUND TO TRUE
044800         PERFORM 245-POST-NI-ENTRY
044900     END-IF.
045000 241-EXIT.
045100     EXIT.
045200*
045300 245-POST-NI-ENTRY.
045400     IF WS-IS-MINT
045500         ADD 1 TO WS-NI-MINT-CNT (WS-NI-IDX)
045600         ADD TR-AMOUNT-USD TO WS-NI-MINT-USD (WS-NI-IDX)
045700     ELSE
045800         ADD 1 TO WS-NI-BURN-CNT (WS-NI-IDX)
045900         ADD TR-AMOUNT-USD TO WS-NI-BURN-USD (WS-NI-IDX)
046000     END-IF.
046100*
046200* ---------------------------------------------------------------
046300* BUBBLE SORTS - THE SHOP HAS NO SORT VERB IN THIS SHOP'S
046400* BATCH PROGRAMS, SO WORK TABLES ARE ORDERED IN PLACE.
046500* ---------------------------------------------------------------
046600 250-SORT-DF-TAB.
046700     IF WS-DF-TAB-CNT > 1
046800         PERFORM 251-DF-OUTER THRU 251-EXIT
046900            VARYING WS-SUB FROM 1 BY 1
047000              UNTIL WS-SUB > WS-DF-TAB-CNT - 1
047100     END-IF.
047200*
047300 251-DF-OUTER.
047400     PERFORM 252-DF-INNER THRU 252-EXIT
047500        VARYING WS-SUB2 FROM 1 BY 1
047600          UNTIL WS-SUB2 > WS-DF-TAB-CNT - WS-SUB.
047700 251-EXIT.
047800     EXIT.
047900*
048000 252-DF-INNER.
048100     IF WS-DF-BLOCK-DATE (WS-SUB2) >
048200             WS-DF-BLOCK-DATE (WS-SUB2 + 1)
048300        OR (WS-DF-BLOCK-DATE (WS-SUB2) =
048400                WS-DF-BLOCK-DATE (WS-SUB2 + 1)
048500            AND WS-DF-BLOCKCHAIN (WS-SUB2) >
048600                WS-DF-BLOCKCHAIN (WS-SUB2 + 1))
048700        OR (WS-DF-BLOCK-DATE (WS-SUB2) =
048800                WS-DF-BLOCK-DATE (WS-SUB2 + 1)
048900            AND WS-DF-BLOCKCHAIN (WS-SUB2) =
049000                WS-DF-BLOCKCHAIN (WS-SUB2 + 1)
049100            AND WS-DF-SYMBOL (WS-SUB2) >
049200                WS-DF-SYMBOL (WS-SUB2 + 1))
049300         MOVE WS-DF-ENTRY (WS-SUB2)     TO WS-SWAP-WF
049400         MOVE WS-DF-ENTRY (WS-SUB2 + 1) TO WS-DF-ENTRY (WS-SUB2)
049500         MOVE WS-SWAP-WF                TO
049600             WS-DF-ENTRY (WS-SUB2 + 1)
049700     END-IF.
049800 252-EXIT.
049900     EXIT.
050000*
050100 255-WRITE-DAILY-FLOWS.                                           0000RDLM
050200     COMPUTE DF-NET-USD =
050300         WS-DF-MINT-USD (WS-SUB) - WS-DF-BURN-USD (WS-SUB).
050400     MOVE WS-DF-BLOCK-DATE (WS-SUB) TO DF-BLOCK-DATE.
050500     MOVE WS-DF-BLOCKCHAIN (WS-SUB) TO DF-BLOCKCHAIN.
050600     MOVE WS-DF-SYMBOL (WS-SUB)     TO DF-SYMBOL.
050700     MOVE WS-DF-MINT-CNT (WS-SUB)   TO DF-MINT-COUNT.
050800     MOVE WS-DF-BURN-CNT (WS-SUB)   TO DF-BURN-COUNT.
050900     MOVE WS-DF-MINT-USD (WS-SUB)   TO DF-MINT-USD.
051000     MOVE WS-DF-BURN-USD (WS-SUB)   TO DF-BURN-USD.
051100     MOVE SPACES TO DAILY-REC.
051200     STRING DF-BLOCK-DATE  DELIMITED BY SIZE
051300            DF-BLOCKCHAIN  DELIMITED BY SIZE
051400            DF-SYMBOL      DELIMITED BY SIZE
051500            DF-MINT-COUNT  DELIMITED BY SIZE
051600            DF-BURN-COUNT  DELIMITED BY SIZE
051700            DF-MINT-USD    DELIMITED BY SIZE
051800            DF-BURN-USD    DELIMITED BY SIZE
051900            DF-NET-USD     DELIMITED BY SIZE
052000        INTO DAILY-DATA
052100     END-STRING.
052200     WRITE DAILY-REC.
052300 255-EXIT.
052400     EXIT.
052500*
052600 260-SORT-WF-TAB-FOR-WRITE.
052700     IF WS-WF-TAB-CNT > 1
052800         PERFORM 261-WF1-OUTER THRU 261-EXIT
052900            VARYING WS-SUB FROM 1 BY 1
053000              UNTIL WS-SUB > WS-WF-TAB-CNT - 1
053100     END-IF.
053200*
053300 261-WF1-OUTER.
053400     PERFORM 262-WF1-INNER THRU 262-EXIT
053500        VARYING WS-SUB2 FROM 1 BY 1
053600          UNTIL WS-SUB2 > WS-WF-TAB-CNT - WS-SUB.
053700 261-EXIT.
053800     EXIT.
053900*
054000 262-WF1-INNER.
054100     IF WS-WF-ISO-WEEK (WS-SUB2) > WS-WF-ISO-WEEK (WS-SUB2 + 1)
054200        OR (WS-WF-ISO-WEEK (WS-SUB2) =
054300                WS-WF-ISO-WEEK (WS-SUB2 + 1)
054400            AND WS-WF-BLOCKCHAIN (WS-SUB2) >
054500                WS-WF-BLOCKCHAIN (WS-SUB2 + 1))
054600        OR (WS-WF-ISO-WEEK (WS-SUB2) =
054700                WS-WF-ISO-WEEK (WS-SUB2 + 1)
054800            AND WS-WF-BLOCKCHAIN (WS-SUB2) =
054900                WS-WF-BLOCKCHAIN (WS-SUB2 + 1)
055000            AND WS-WF-SYMBOL (WS-SUB2) >
055100                WS-WF-SYMBOL (WS-SUB2 + 1))
055200         MOVE WS-WF-ENTRY (WS-SUB2)     TO WS-SWAP-WF
055300         MOVE WS-WF-ENTRY (WS-SUB2 + 1) TO WS-WF-ENTRY (WS-SUB2)
055400         MOVE WS-SWAP-WF                TO
055500             WS-WF-ENTRY (WS-SUB2 + 1)
055600     END-IF.
055700 262-EXIT.
055800     EXIT.
055900*
056000 265-WRITE-WEEKLY-FLOWS.                                          0000RDLM
056100     COMPUTE WF-NET-USD =
056200         WS-WF-MINT-USD (WS-SUB) - WS-WF-BURN-USD (WS-SUB).
056300     MOVE WS-WF-ISO-WEEK (WS-SUB)   TO WF-ISO-WEEK.
056400     MOVE WS-WF-BLOCKCHAIN (WS-SUB) TO WF-BLOCKCHAIN.
056500     MOVE WS-WF-SYMBOL (WS-SUB)     TO WF-SYMBOL.
056600     MOVE WS-WF-MINT-CNT (WS-SUB)   TO WF-MINT-COUNT.
056700     MOVE WS-WF-BURN-CNT (WS-SUB)   TO WF-BURN-COUNT.
056800     MOVE WS-WF-MINT-USD (WS-SUB)   TO WF-MINT-USD.
056900     MOVE WS-WF-BURN-USD (WS-SUB)   TO WF-BURN-USD.
057000     MOVE SPACES TO WEEKLY-REC.
057100     STRING WF-ISO-WEEK    DELIMITED BY SIZE
057200            WF-BLOCKCHAIN  DELIMITED BY SIZE
057300            WF-SYMBOL      DELIMITED BY SIZE
057400            WF-MINT-COUNT  DELIMITED BY SIZE
057500            WF-BURN-COUNT  DELIMITED BY SIZE
057600            WF-MINT-USD    DELIMITED BY SIZE
057700            WF-BURN-USD    DELIMITED BY SIZE
057800            WF-NET-USD     DELIMITED BY SIZE
057900        INTO WEEKLY-DATA
058000     END-STRING.
058100     WRITE WEEKLY-REC.
058200 265-EXIT.
058300     EXIT.
058400*
058500 270-WRITE-NET-ISSUANCE.                                          0033RDLM
058600     COMPUTE NI-NET-TX-COUNT =
058700         WS-NI-MINT-CNT (WS-SUB) - WS-NI-BURN-CNT (WS-SUB).
058800     COMPUTE NI-NET-ISSUANCE-USD =
058900         WS-NI-MINT-USD (WS-SUB) - WS-NI-BURN-USD (WS-SUB).
059000     EVALUATE TRUE
059100         WHEN NI-NET-ISSUANCE-USD > ZERO
059200             MOVE 'EXPANSION'  TO NI-TREND
059300         WHEN NI-NET-ISSUANCE-USD < ZERO
059400             MOVE 'CONTRACTION' TO NI-TREND
059500         WHEN OTHER
059600             MOVE 'NEUTRAL'    TO NI-TREND
059700     END-EVALUATE.
059800     MOVE WS-NI-ISO-WEEK (WS-SUB) TO NI-ISO-WEEK.
059900     MOVE WS-NI-SYMBOL (WS-SUB)   TO NI-SYMBOL.
060000     MOVE SPACES TO NETISS-REC.
060100     STRING NI-ISO-WEEK         DELIMITED BY SIZE
060200            NI-SYMBOL           DELIMITED BY SIZE
060300            NI-NET-TX-COUNT     DELIMITED BY SIZE
060400            NI-NET-ISSUANCE-USD DELIMITED BY SIZE
060500            NI-TREND            DELIMITED BY SIZE
060600        INTO NETISS-DATA
060700     END-STRING.
060800     WRITE NETISS-REC.
060900 270-EXIT.
061000     EXIT.
061100*
061200 280-SORT-WF-TAB-FOR-WOW.
061300     IF WS-WF-TAB-CNT > 1
061400         PERFORM 281-WF2-OUTER THRU 281-EXIT
061500            VARYING WS-SUB FROM 1 BY 1
061600              UNTIL WS-SUB > WS-WF-TAB-CNT - 1
061700     END-IF.
061800*
061900 281-WF2-OUTER.
062000     PERFORM 282-WF2-INNER THRU 282-EXIT
062100        VARYING WS-SUB2 FROM 1 BY 1
062200          UNTIL WS-SUB2 > WS-WF-TAB-CNT - WS-SUB.
062300 281-EXIT.
062400     EXIT.
062500*
062600 282-WF2-INNER.
062700     IF WS-WF-SYMBOL (WS-SUB2) > WS-WF-SYMBOL (WS-SUB2 + 1)
062800        OR (WS-WF-SYMBOL (WS-SUB2) = WS-WF-SYMBOL (WS-SUB2 + 1)
062900            AND WS-WF-ISO-WEEK (WS-SUB2) >
063000                WS-WF-ISO-WEEK (WS-SUB2 + 1))
063100        OR (WS-WF-SYMBOL (WS-SUB2) = WS-WF-SYMBOL (WS-SUB2 + 1)
063200            AND WS-WF-ISO-WEEK (WS-SUB2) =
063300                WS-WF-ISO-WEEK (WS-SUB2 + 1)
063400            AND WS-WF-BLOCKCHAIN (WS-SUB2) >
063500                WS-WF-BLOCKCHAIN (WS-SUB2 + 1))
063600         MOVE WS-WF-ENTRY (WS-SUB2)     TO WS-SWAP-WF
063700         MOVE WS-WF-ENTRY (WS-SUB2 + 1) TO WS-WF-ENTRY (WS-SUB2)
063800         MOVE WS-SWAP-WF                TO
063900             WS-WF-ENTRY (WS-SUB2 + 1)
064000     END-IF.
064100 282-EXIT.
064200     EXIT.
064300*
064400 290-BUILD-WOW-CHANGE.                                            0071JCV 
064500     MOVE WS-WF-ISO-WEEK (WS-SUB)   TO FW-ISO-WEEK.
064600     MOVE WS-WF-SYMBOL (WS-SUB)     TO FW-SYMBOL.
064700     MOVE WS-WF-BLOCKCHAIN (WS-SUB) TO FW-BLOCKCHAIN.
064800*
064900     IF WS-SUB = 1
065000         MOVE 'Y' TO FW-MINT-WOW-NA-SW                            0198JCV 
065100         MOVE 'Y' TO FW-BURN-WOW-NA-SW                            0198JCV 
065200         MOVE ZERO TO FW-MINT-WOW-PCT
065300         MOVE ZERO TO FW-BURN-WOW-PCT
065400     ELSE
065500         IF WS-WF-SYMBOL (WS-SUB) NOT = WS-WF-SYMBOL (WS-SUB - 1)
065600             MOVE 'Y' TO FW-MINT-WOW-NA-SW
065700             MOVE 'Y' TO FW-BURN-WOW-NA-SW
065800             MOVE ZERO TO FW-MINT-WOW-PCT
065900             MOVE ZERO TO FW-BURN-WOW-PCT
066000         ELSE
066100             MOVE WS-WF-MINT-USD (WS-SUB)   TO WS-PCT-NUMERATOR
066200             MOVE WS-WF-MINT-USD (WS-SUB - 1)
066300                 TO WS-PCT-DENOMINATOR
066400             PERFORM 295-SAFE-WOW-PCT
066500             MOVE WS-PCT-RESULT TO FW-MINT-WOW-PCT
066600             MOVE WS-FOUND-SW   TO FW-MINT-WOW-NA-SW
066700*
066800             MOVE WS-WF-BURN-USD (WS-SUB)   TO WS-PCT-NUMERATOR
066900             MOVE WS-WF-BURN-USD (WS-SUB - 1)
067000                 TO WS-PCT-DENOMINATOR
067100             PERFORM 295-SAFE-WOW-PCT
067200             MOVE WS-PCT-RESULT TO FW-BURN-WOW-PCT
067300             MOVE WS-FOUND-SW   TO FW-BURN-WOW-NA-SW
067400         END-IF
067500     END-IF.
067600*
067700     MOVE SPACES TO WOWCHG-REC.
067800     STRING FW-ISO-WEEK        DELIMITED BY SIZE
067900            FW-SYMBOL          DELIMITED BY SIZE
068000            FW-BLOCKCHAIN      DELIMITED BY SIZE
068100            FW-MINT-WOW-PCT    DELIMITED BY SIZE
068200            FW-MINT-WOW-NA-SW  DELIMITED BY SIZE
068300            FW-BURN-WOW-PCT    DELIMITED BY SIZE
068400            FW-BURN-WOW-NA-SW  DELIMITED BY SIZE
068500        INTO WOWCHG-DATA
068600     END-STRING.
068700     WRITE WOWCHG-REC.
068800 290-EXIT.
068900     EXIT.
069000*
069100 295-SAFE-WOW-PCT.
069200* NOTE - THIS PARAGRAPH REUSES WS-FOUND-SW AS A PLAIN Y/N
069300* OUTPUT FLAG FOR "PCT IS AVAILABLE" - NOT RELATED TO THE
069400* TABLE-SEARCH USE OF THE SAME SWITCH EARLIER IN THE RUN.
069500     IF WS-PCT-DENOMINATOR = ZERO
069600         MOVE ZERO TO WS-PCT-RESULT
069700         MOVE 'Y'  TO WS-FOUND-SW
069800     ELSE
069900         COMPUTE WS-PCT-RESULT ROUNDED =
070000             (WS-PCT-NUMERATOR - WS-PCT-DENOMINATOR)
070100             / WS-PCT-DENOMINATOR * 100
070200         ON SIZE ERROR
070300             MOVE ZERO TO WS-PCT-RESULT
070400         END-COMPUTE
070500         MOVE 'N' TO WS-FOUND-SW
070600     END-IF.
070700*
070800 400-CLOSE-FILES.
070900     CLOSE AMT-FILE.
071000     CLOSE OUT-DAILY.
071100     CLOSE OUT-WEEKLY.
071200     CLOSE OUT-NETISS.
071300     CLOSE OUT-WOWCHG.
071400*
071500 END PROGRAM FLWPROC.
