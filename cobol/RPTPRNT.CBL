000100******************************************************************
000200* Author: J.C. VALDEZ
000300* Date: 21-01-2021
000400* Purpose: FORMAT THE CONSOLIDATED WEEKLY REPORT INTO THE
000500*          132-COLUMN SECTIONED PRINT FILE (WEEKRPT) - 08-02-2021
000600* Tectonics: COBC
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID. RPTPRNT.
001100 AUTHOR.      JULIO C. VALDEZ.
001200 INSTALLATION. TREASURY SYSTEMS - LATAM DIGITAL ASSETS DESK.
001300 DATE-WRITTEN. 1992-04-21.
001400 DATE-COMPILED.
001500 SECURITY.    UNCLASSIFIED - INTERNAL BATCH REPORTING ONLY.
001600******************************************************************
001700* CHANGE LOG
001800*   1992-04-21 JCV   0001  ORIGINAL PROGRAM - COVER, EXEC SUMMARY
001900*                          AND THE THREE TOP-5 SECTIONS.
002000*   1992-09-03 JCV   0019  ADDED MARKET HEALTH BREAKDOWN AND
002100*                          NETWORK ACTIVITY SECTIONS.
002200*   1993-02-14 RDLM  0034  ADDED SUPPLY-VS-TRADING AND MARKET
002300*                          ALERTS SECTIONS.
002400*   1996-06-11 JCV   0072  ADDED LIQUIDITY HEALTH SECTION.
002500*   1998-12-02 RDLM  0166  Y2K REVIEW - GENERATED-DATE ALREADY
002600*                          CARRIES A 4-DIGIT YEAR, NO CHANGE.
002700*   2003-06-09 JCV   0199  ADDED METHODOLOGY SECTION WITH THE
002800*                          NEXT-WEEK LABEL AND KPI COUNTS.
002900*   2011-10-27 RDLM  0250  ALERTS SECTION NOW CAPS HIGH/MEDIUM AT
003000*                          3 ROWS EACH AND INFO AT 2, PER THE
003100*                          REVISED DISTRIBUTION LIST REQUEST.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400******************************************************************
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CONSRPT-FILE ASSIGN TO CONSRPT
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-CONSRPT-STATUS.
004400     SELECT WEEKRPT-FILE ASSIGN TO WEEKRPT
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-WEEKRPT-STATUS.
004700******************************************************************
004800 DATA DIVISION.
004900******************************************************************
005000 FILE SECTION.
005100 FD  CONSRPT-FILE.
005200 01  CONSRPT-REC.
005300     05  CONSRPT-DATA            PIC X(1481).
005400     05  FILLER                  PIC X(01).
005500*
005600 FD  WEEKRPT-FILE RECORDING MODE F.
005700 01  WEEKRPT-REC.
005800     05  WEEKRPT-TEXT            PIC X(132).
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200 01  WS-CONSRPT-STATUS    PIC X(02) VALUE SPACES.
006300 01  WS-WEEKRPT-STATUS    PIC X(02) VALUE SPACES.
006400*
006500 01  WS-SWITCHES.
006600     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
006700         88  WS-EOF                        VALUE 'Y'.
006800     05  FILLER                  PIC X(01).
006900*
007000 01  WS-COUNTERS.
007100     05  WS-SUB                  PIC 9(04) COMP VALUE ZERO.
007200     05  WS-ALERT-HIGH-CNT       PIC 9(02) COMP VALUE ZERO.
007300     05  WS-ALERT-MED-CNT        PIC 9(02) COMP VALUE ZERO.
007400     05  WS-ALERT-INFO-CNT       PIC 9(02) COMP VALUE ZERO.
007500     05  WS-ALERT-PRINTED        PIC 9(02) COMP VALUE ZERO.
007600     05  FILLER                  PIC X(01).
007700*
007800* COMPONENT-SCORE / MAX WORK AREA FOR THE HEALTH-BREAKDOWN
007900* STATUS WORDS (>= 80% EXCELLENT, >= 60% GOOD, >= 40% FAIR,
008000* ELSE POOR - COMPUTED AS A PCT-OF-MAX FOR EACH COMPONENT).
008100 01  WS-STATUS-WORK.
008200     05  WS-SW-SCORE             PIC S9(3)V9.
008300     05  WS-SW-MAX               PIC S9(3)V9.
008400     05  WS-SW-PCT               PIC S9(3)V9.
008500     05  WS-SW-WORD              PIC X(09).
008600     05  FILLER                  PIC X(01).
008700*
008800* EDITED VIEWS USED WHEN A ONE-DECIMAL FIELD IS STRUNG INTO A
008900* REPORT LINE - STRING DOES NOT HONOUR THE IMPLIED DECIMAL POINT
009000* ON A PLAIN NUMERIC SENDING ITEM, SO WE EDIT IT FIRST.
009100 01  WS-DISPLAY-EDIT.
009200     05  WS-ED-SCORE             PIC ZZ9.9.
009300     05  WS-ED-MAX               PIC ZZ9.
009400     05  WS-ED-TOTAL-SCORE       PIC ZZ9.9.
009500     05  WS-SW-LABEL-SAVE        PIC X(30).
009600     05  FILLER                  PIC X(01).
009700*
009800* REDEFINITION OF ITS OWN - A ONE-FIELD INTEGER VIEW OF THE
009900* COMPUTED PCT, USED WHEN EDITING THE SCORE/MAX LINE.
010000 01  WS-STATUS-WORK-ALT REDEFINES WS-STATUS-WORK.
010100     05  FILLER                  PIC X(04).
010200     05  FILLER                  PIC X(04).
010300     05  WS-SW-PCT-INT           PIC S9(3).
010400     05  FILLER                  PIC X(11).
010500*
010600* REPORT LINE LAYOUTS - COVER / RANK / ALERT REDEFINITIONS OF
010700* THE SAME 132-BYTE SLOT.
010800     COPY RPTLINE.
010900*
011000* THE CONSOLIDATED REPORT WORKING RECORD READ BACK FROM CONSRPT.
011100     COPY CONSREC.
011200******************************************************************
011300 PROCEDURE DIVISION.
011400******************************************************************
011500 000-MAIN.
011600*
011700     DISPLAY "*************** WEEKLY MONITOR PRINT *************".
011800     DISPLAY "RPTPRNT STARTED".
011900*
012000     PERFORM 100-OPEN-FILES.
012100     PERFORM 110-READ-CONSOLIDATED-REPORT.
012200*
012300     PERFORM 300-WRITE-COVER          THRU 300-EXIT.
012400     PERFORM 310-WRITE-EXEC-SUMMARY   THRU 310-EXIT.
012500     PERFORM 320-WRITE-TOKEN-RANKING  THRU 320-EXIT.
012600     PERFORM 330-WRITE-CHAIN-RANKING  THRU 330-EXIT.
012700     PERFORM 340-WRITE-GROWTH-RANKING THRU 340-EXIT.
012800     PERFORM 350-WRITE-HEALTH-BREAKDOWN THRU 350-EXIT.
012900     PERFORM 360-WRITE-NETWORK-ACTIVITY THRU 360-EXIT.
013000     PERFORM 370-WRITE-SUPPLY-VS-TRADING THRU 370-EXIT.
013100     PERFORM 380-WRITE-MARKET-ALERTS  THRU 380-EXIT.
013200     PERFORM 390-WRITE-LIQUIDITY-HEALTH THRU 390-EXIT.
013300     PERFORM 395-WRITE-METHODOLOGY    THRU 395-EXIT.
013400*
013500     PERFORM 900-CLOSE-FILES.
013600     DISPLAY "END OF SESSION, GOODBYE!".
013700     STOP RUN.
013800*----------------------------------------------------------------*
013900 100-OPEN-FILES.
014000*----------------------------------------------------------------*
014100     OPEN INPUT  CONSRPT-FILE.
014200     OPEN OUTPUT WEEKRPT-FILE.
014300*----------------------------------------------------------------*
014400 110-READ-CONSOLIDATED-REPORT.
014500*----------------------------------------------------------------*
014600     READ CONSRPT-FILE.
014700     EVALUATE WS-CONSRPT-STATUS
014800         WHEN '00'
014900             MOVE CONSRPT-DATA TO CR-CONSOLIDATED-REPORT
015000         WHEN OTHER
015100             DISPLAY 'NO CONSOLIDATED REPORT AVAILABLE - RC: '
015200                 WS-CONSRPT-STATUS
015300             MOVE SPACES TO CR-CONSOLIDATED-REPORT
015400     END-EVALUATE.
015500*----------------------------------------------------------------*
015600 300-WRITE-COVER.                                                 0001JCV 
015700*----------------------------------------------------------------*
015800     MOVE SPACES TO WEEKRPT-LINE.
015900     IF WS-WEEKRPT-STATUS = '00'
016000         WRITE WEEKRPT-REC FROM WEEKRPT-LINE
016100     END-IF.
016200*
016300     MOVE SPACES TO WEEKRPT-COVER-LINE.
016400     MOVE 'LATAM STABLECOIN WEEKLY MONITOR' TO WC-LABEL.
016500     MOVE CR-REPORT-WEEK TO WC-VALUE.
016600     IF WS-WEEKRPT-STATUS = '00'
016700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
016800     END-IF.
016900*
017000     MOVE SPACES TO WEEKRPT-COVER-LINE.
017100     MOVE 'REPORT GENERATED' TO WC-LABEL.
017200     MOVE CR-GENERATED-DATE  TO WC-VALUE.
017300     IF WS-WEEKRPT-STATUS = '00'
017400         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
017500     END-IF.
017600*
017700     MOVE SPACES TO WEEKRPT-COVER-LINE.
017800     MOVE 'MARKET HEALTH SCORE' TO WC-LABEL.
017900     MOVE CR-HS-TOTAL-SCORE TO WS-ED-TOTAL-SCORE.
018000     STRING WS-ED-TOTAL-SCORE ' - ' CR-HS-RATING
018100         DELIMITED BY SIZE INTO WC-VALUE.
018200     IF WS-WEEKRPT-STATUS = '00'
018300         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
018400     END-IF.
018500 300-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 310-WRITE-EXEC-SUMMARY.                                          0001JCV 
018900*----------------------------------------------------------------*
019000     MOVE SPACES TO WEEKRPT-COVER-LINE.
019100     MOVE 'EXECUTIVE SUMMARY' TO WC-LABEL.
019200     IF WS-WEEKRPT-STATUS = '00'
019300         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
019400     END-IF.
019500*
019600     MOVE SPACES TO WEEKRPT-COVER-LINE.
019700     MOVE '  TOTAL TRADING VOLUME USD' TO WC-LABEL.
019800     MOVE CR-ES-DEX-VOLUME-USD TO WC-VALUE.
019900     IF WS-WEEKRPT-STATUS = '00'
020000         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
020100     END-IF.
020200*
020300     MOVE SPACES TO WEEKRPT-COVER-LINE.
020400     MOVE '  TOTAL TRADES' TO WC-LABEL.
020500     MOVE CR-ES-DEX-TRADES TO WC-VALUE.
020600     IF WS-WEEKRPT-STATUS = '00'
020700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
020800     END-IF.
020900*
021000     MOVE SPACES TO WEEKRPT-COVER-LINE.
021100     MOVE '  NET ISSUANCE USD' TO WC-LABEL.
021200     MOVE CR-ES-NET-USD TO WC-VALUE.
021300     IF WS-WEEKRPT-STATUS = '00'
021400         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
021500     END-IF.
021600*
021700     MOVE SPACES TO WEEKRPT-COVER-LINE.
021800     MOVE '  BUY PRESSURE PCT' TO WC-LABEL.
021900     MOVE CR-ES-BUY-PRESSURE-PCT TO WC-VALUE.
022000     IF WS-WEEKRPT-STATUS = '00'
022100         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
022200     END-IF.
022300*
022400     MOVE SPACES TO WEEKRPT-COVER-LINE.
022500     MOVE '  TOKENS TRACKED' TO WC-LABEL.
022600     MOVE CR-ES-TOKENS-TRACKED TO WC-VALUE.
022700     IF WS-WEEKRPT-STATUS = '00'
022800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
022900     END-IF.
023000 310-EXIT.
023100     EXIT.
023200*----------------------------------------------------------------*
023300 320-WRITE-TOKEN-RANKING.                                         0001JCV 
023400*----------------------------------------------------------------*
023500     MOVE SPACES TO WEEKRPT-COVER-LINE.
023600     MOVE 'TOP TOKENS BY TRADING VOLUME' TO WC-LABEL.
023700     IF WS-WEEKRPT-STATUS = '00'
023800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
023900     END-IF.
024000*
024100     IF CR-TOKEN-RANKING-CNT = ZERO
024200         MOVE SPACES TO WEEKRPT-COVER-LINE
024300         MOVE '  NO TRADING VOLUME THIS WEEK' TO WC-LABEL
024400         IF WS-WEEKRPT-STATUS = '00'
024500             WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
024600         END-IF
024700     ELSE
024800         PERFORM 321-EMIT-TOKEN-ROW THRU 321-EXIT
024900            VARYING WS-SUB FROM 1 BY 1
025000              UNTIL WS-SUB > CR-TOKEN-RANKING-CNT
025100     END-IF.
025200 320-EXIT.
025300     EXIT.
025400*
025500 321-EMIT-TOKEN-ROW.                                              0001JCV 
025600     SET CR-TR-IDX TO WS-SUB.
025700     MOVE SPACES TO WEEKRPT-RANK-LINE.
025800     MOVE CR-TR-RANK (CR-TR-IDX)       TO WR-RANK.
025900     MOVE CR-TR-SYMBOL (CR-TR-IDX)     TO WR-NAME.
026000     MOVE CR-TR-VOLUME-USD (CR-TR-IDX) TO WR-AMOUNT.
026100     MOVE CR-TR-SHARE-PCT (CR-TR-IDX)  TO WR-PCT.
026200     MOVE '% SHARE'                    TO WR-EXTRA.
026300     IF WS-WEEKRPT-STATUS = '00'
026400         WRITE WEEKRPT-REC FROM WEEKRPT-RANK-LINE
026500     END-IF.
026600 321-EXIT.
026700     EXIT.
026800*----------------------------------------------------------------*
026900 330-WRITE-CHAIN-RANKING.                                         0001JCV 
027000*----------------------------------------------------------------*
027100     MOVE SPACES TO WEEKRPT-COVER-LINE.
027200     MOVE 'TOP BLOCKCHAINS BY TRADING VOLUME' TO WC-LABEL.
027300     IF WS-WEEKRPT-STATUS = '00'
027400         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
027500     END-IF.
027600*
027700     IF CR-CHAIN-RANKING-CNT = ZERO
027800         MOVE SPACES TO WEEKRPT-COVER-LINE
027900         MOVE '  NO CHAIN VOLUME THIS WEEK' TO WC-LABEL
028000         IF WS-WEEKRPT-STATUS = '00'
028100             WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
028200         END-IF
028300     ELSE
028400         PERFORM 331-EMIT-CHAIN-ROW THRU 331-EXIT
028500            VARYING WS-SUB FROM 1 BY 1
028600              UNTIL WS-SUB > CR-CHAIN-RANKING-CNT
028700     END-IF.
028800 330-EXIT.
028900     EXIT.
029000*
029100 331-EMIT-CHAIN-ROW.                                              0001JCV 
029200     SET CR-CH-IDX TO WS-SUB.
029300     MOVE SPACES TO WEEKRPT-RANK-LINE.
029400     MOVE CR-CH-RANK (CR-CH-IDX)       TO WR-RANK.
029500     MOVE CR-CH-BLOCKCHAIN (CR-CH-IDX) TO WR-NAME.
029600     MOVE CR-CH-VOLUME-USD (CR-CH-IDX) TO WR-AMOUNT.
029700     MOVE CR-CH-SHARE-PCT (CR-CH-IDX)  TO WR-PCT.
029800     STRING CR-CH-TRADE-COUNT (CR-CH-IDX) ' TRD '
029900         CR-CH-TOKEN-COUNT (CR-CH-IDX) ' TOK'
030000         DELIMITED BY SIZE INTO WR-EXTRA.
030100     IF WS-WEEKRPT-STATUS = '00'
030200         WRITE WEEKRPT-REC FROM WEEKRPT-RANK-LINE
030300     END-IF.
030400 331-EXIT.
030500     EXIT.
030600*----------------------------------------------------------------*
030700 340-WRITE-GROWTH-RANKING.                                        0001JCV 
030800*----------------------------------------------------------------*
030900     MOVE SPACES TO WEEKRPT-COVER-LINE.
031000     MOVE 'FASTEST GROWING TOKENS' TO WC-LABEL.
031100     IF WS-WEEKRPT-STATUS = '00'
031200         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
031300     END-IF.
031400*
031500     IF CR-GROWTH-RANKING-CNT = ZERO
031600         MOVE SPACES TO WEEKRPT-COVER-LINE
031700         MOVE '  NO POSITIVE GROWTH THIS WEEK' TO WC-LABEL
031800         IF WS-WEEKRPT-STATUS = '00'
031900             WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
032000         END-IF
032100     ELSE
032200         PERFORM 341-EMIT-GROWTH-ROW THRU 341-EXIT
032300            VARYING WS-SUB FROM 1 BY 1
032400              UNTIL WS-SUB > CR-GROWTH-RANKING-CNT
032500     END-IF.
032600 340-EXIT.
032700     EXIT.
032800*
032900 341-EMIT-GROWTH-ROW.                                             0001JCV 
033000     SET CR-GR-IDX TO WS-SUB.
033100     MOVE SPACES TO WEEKRPT-RANK-LINE.
033200     MOVE CR-GR-RANK (CR-GR-IDX)         TO WR-RANK.
033300     MOVE CR-GR-SYMBOL (CR-GR-IDX)       TO WR-NAME.
033400     MOVE CR-GR-NET-ISSUANCE (CR-GR-IDX) TO WR-AMOUNT.
033500     MOVE CR-GR-GROWTH-PCT (CR-GR-IDX)   TO WR-PCT.
033600     MOVE '% GROWTH'                     TO WR-EXTRA.
033700     IF WS-WEEKRPT-STATUS = '00'
033800         WRITE WEEKRPT-REC FROM WEEKRPT-RANK-LINE
033900     END-IF.
034000 341-EXIT.
034100     EXIT.
034200*----------------------------------------------------------------*
034300 350-WRITE-HEALTH-BREAKDOWN.                                      0019JCV 
034400*----------------------------------------------------------------*
034500     MOVE SPACES TO WEEKRPT-COVER-LINE.
034600     MOVE 'MARKET HEALTH BREAKDOWN' TO WC-LABEL.
034700     IF WS-WEEKRPT-STATUS = '00'
034800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
034900     END-IF.
035000*
035100     MOVE SPACES TO WEEKRPT-COVER-LINE.
035200     MOVE '  OVERALL SCORE' TO WC-LABEL.
035300     MOVE CR-HS-TOTAL-SCORE TO WS-ED-TOTAL-SCORE.
035400     STRING WS-ED-TOTAL-SCORE ' / 100 - ' CR-HS-RATING
035500         DELIMITED BY SIZE INTO WC-VALUE.
035600     IF WS-WEEKRPT-STATUS = '00'
035700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
035800     END-IF.
035900*
036000     MOVE CR-HS-BUY-PRESSURE-PTS TO WS-SW-SCORE.
036100     MOVE 30                     TO WS-SW-MAX.
036200     MOVE '  BUY PRESSURE'       TO WC-LABEL.
036300     PERFORM 351-EMIT-COMPONENT THRU 351-EXIT.
036400*
036500     MOVE CR-HS-DECENTRAL-PTS TO WS-SW-SCORE.
036600     MOVE 25                 TO WS-SW-MAX.
036700     MOVE '  DECENTRALIZATION' TO WC-LABEL.
036800     PERFORM 351-EMIT-COMPONENT THRU 351-EXIT.
036900*
037000     MOVE CR-HS-LIQUIDITY-PTS TO WS-SW-SCORE.
037100     MOVE 25                 TO WS-SW-MAX.
037200     MOVE '  LIQUIDITY DISTRIBUTION' TO WC-LABEL.
037300     PERFORM 351-EMIT-COMPONENT THRU 351-EXIT.
037400*
037500     MOVE CR-HS-NET-GROWTH-PTS TO WS-SW-SCORE.
037600     MOVE 20                  TO WS-SW-MAX.
037700     MOVE '  NETWORK GROWTH'  TO WC-LABEL.
037800     PERFORM 351-EMIT-COMPONENT THRU 351-EXIT.
037900 350-EXIT.
038000     EXIT.
038100*
038200 351-EMIT-COMPONENT.                                              0019JCV 
038300     MOVE WC-LABEL TO WS-SW-LABEL-SAVE.
038400     IF WS-SW-MAX = ZERO
038500         MOVE ZERO TO WS-SW-PCT
038600     ELSE
038700         COMPUTE WS-SW-PCT ROUNDED =
038800             WS-SW-SCORE / WS-SW-MAX * 100
038900         ON SIZE ERROR
039000             MOVE ZERO TO WS-SW-PCT
039100         END-COMPUTE
039200     END-IF.
039300     MOVE WS-SW-PCT TO WS-SW-PCT-INT.
039400     EVALUATE TRUE
039500         WHEN WS-SW-PCT-INT >= 80
039600             MOVE 'EXCELLENT' TO WS-SW-WORD
039700         WHEN WS-SW-PCT-INT >= 60
039800             MOVE 'GOOD'      TO WS-SW-WORD
039900         WHEN WS-SW-PCT-INT >= 40
040000             MOVE 'FAIR'      TO WS-SW-WORD
040100         WHEN OTHER
040200             MOVE 'POOR'      TO WS-SW-WORD
040300     END-EVALUATE.
040400     MOVE WS-SW-SCORE TO WS-ED-SCORE.
040500     MOVE WS-SW-MAX   TO WS-ED-MAX.
040600     MOVE SPACES TO WEEKRPT-COVER-LINE.
040700     MOVE WS-SW-LABEL-SAVE TO WC-LABEL.
040800     STRING WS-ED-SCORE ' / ' WS-ED-MAX ' (' WS-SW-PCT-INT
040900         'PCT) - ' WS-SW-WORD DELIMITED BY SIZE INTO WC-VALUE.
041000     IF WS-WEEKRPT-STATUS = '00'
041100         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
041200     END-IF.
041300 351-EXIT.
041400     EXIT.
041500*----------------------------------------------------------------*
041600 360-WRITE-NETWORK-ACTIVITY.                                      0019JCV 
041700*----------------------------------------------------------------*
041800     MOVE SPACES TO WEEKRPT-COVER-LINE.
041900     MOVE 'NETWORK ACTIVITY' TO WC-LABEL.
042000     IF WS-WEEKRPT-STATUS = '00'
042100         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
042200     END-IF.
042300*
042400     MOVE SPACES TO WEEKRPT-COVER-LINE.
042500     MOVE '  UNIQUE WALLETS' TO WC-LABEL.
042600     MOVE CR-CI-UNIQUE-WALLETS TO WC-VALUE.
042700     IF WS-WEEKRPT-STATUS = '00'
042800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
042900     END-IF.
043000*
043100     MOVE SPACES TO WEEKRPT-COVER-LINE.
043200     MOVE '  RECEIVER/SENDER RATIO' TO WC-LABEL.
043300     MOVE CR-CI-RCV-SND-RATIO TO WC-VALUE.
043400     IF WS-WEEKRPT-STATUS = '00'
043500         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
043600     END-IF.
043700*
043800     MOVE SPACES TO WEEKRPT-COVER-LINE.
043900     MOVE '  AVG TRANSFERS PER WALLET' TO WC-LABEL.
044000     MOVE CR-CI-AVG-XFR-PER-WALLET TO WC-VALUE.
044100     IF WS-WEEKRPT-STATUS = '00'
044200         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
044300     END-IF.
044400*
044500     MOVE SPACES TO WEEKRPT-COVER-LINE.
044600     MOVE '  NETWORK STATE' TO WC-LABEL.
044700     MOVE CR-CI-NETWORK-STATE TO WC-VALUE.
044800     IF WS-WEEKRPT-STATUS = '00'
044900         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
045000     END-IF.
045100 360-EXIT.
045200     EXIT.
045300*----------------------------------------------------------------*
045400 370-WRITE-SUPPLY-VS-TRADING.                                     0034RDLM
045500*----------------------------------------------------------------*
045600     MOVE SPACES TO WEEKRPT-COVER-LINE.
045700     MOVE 'SUPPLY VS TRADING' TO WC-LABEL.
045800     IF WS-WEEKRPT-STATUS = '00'
045900         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
046000     END-IF.
046100*
046200     MOVE SPACES TO WEEKRPT-COVER-LINE.
046300     MOVE '  NET SUPPLY CHANGE USD' TO WC-LABEL.
046400     MOVE CR-ES-NET-USD TO WC-VALUE.
046500     IF WS-WEEKRPT-STATUS = '00'
046600         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
046700     END-IF.
046800*
046900     MOVE SPACES TO WEEKRPT-COVER-LINE.
047000     MOVE '  TRADING VOLUME USD' TO WC-LABEL.
047100     MOVE CR-ES-DEX-VOLUME-USD TO WC-VALUE.
047200     IF WS-WEEKRPT-STATUS = '00'
047300         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
047400     END-IF.
047500*
047600     MOVE SPACES TO WEEKRPT-COVER-LINE.
047700     MOVE '  RATIO PCT' TO WC-LABEL.
047800     MOVE CR-CI-SUP-TRADE-RATIO-PCT TO WC-VALUE.
047900     IF WS-WEEKRPT-STATUS = '00'
048000         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
048100     END-IF.
048200*
048300     MOVE SPACES TO WEEKRPT-COVER-LINE.
048400     MOVE '  INTERPRETATION' TO WC-LABEL.
048500     MOVE CR-CI-SUP-TRADE-TEXT TO WC-VALUE.
048600     IF WS-WEEKRPT-STATUS = '00'
048700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
048800     END-IF.
048900 370-EXIT.
049000     EXIT.
049100*----------------------------------------------------------------*
049200 380-WRITE-MARKET-ALERTS.                                         0034RDLM
049300*----------------------------------------------------------------*
049400     MOVE SPACES TO WEEKRPT-COVER-LINE.
049500     MOVE 'MARKET ALERTS' TO WC-LABEL.
049600     IF WS-WEEKRPT-STATUS = '00'
049700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
049800     END-IF.
049900*
050000     MOVE ZERO TO WS-ALERT-HIGH-CNT WS-ALERT-MED-CNT
050100                  WS-ALERT-INFO-CNT WS-ALERT-PRINTED.
050200     IF CR-ALERT-COUNT > ZERO
050300         PERFORM 381-EMIT-ALERT-ROW THRU 381-EXIT
050400            VARYING WS-SUB FROM 1 BY 1
050500              UNTIL WS-SUB > CR-ALERT-COUNT
050600     END-IF.
050700*
050800     IF WS-ALERT-PRINTED = ZERO
050900         MOVE SPACES TO WEEKRPT-COVER-LINE
051000         MOVE '  NO CRITICAL ALERTS THIS WEEK' TO WC-LABEL
051100         IF WS-WEEKRPT-STATUS = '00'
051200             WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
051300         END-IF
051400     END-IF.
051500 380-EXIT.
051600     EXIT.
051700*
051800 381-EMIT-ALERT-ROW.                                              0034RDLM
051900     SET CR-AL-IDX TO WS-SUB.
052000     EVALUATE CR-AL-SEVERITY (CR-AL-IDX)
052100         WHEN 'HIGH'
052200             IF WS-ALERT-HIGH-CNT < 3                             0250RDLM
052300                 ADD 1 TO WS-ALERT-HIGH-CNT
052400                 PERFORM 382-WRITE-ALERT-LINE THRU 382-EXIT
052500             END-IF
052600         WHEN 'MEDIUM'
052700             IF WS-ALERT-MED-CNT < 3                              0250RDLM
052800                 ADD 1 TO WS-ALERT-MED-CNT
052900                 PERFORM 382-WRITE-ALERT-LINE THRU 382-EXIT
053000             END-IF
053100         WHEN 'INFO'
053200             IF WS-ALERT-INFO-CNT < 2                             0250RDLM
053300                 ADD 1 TO WS-ALERT-INFO-CNT
053400                 PERFORM 382-WRITE-ALERT-LINE THRU 382-EXIT
053500             END-IF
053600     END-EVALUATE.
053700 381-EXIT.
053800     EXIT.
053900*
054000 382-WRITE-ALERT-LINE.                                            0034RDLM
054100     ADD 1 TO WS-ALERT-PRINTED.
054200     MOVE SPACES TO WEEKRPT-ALERT-LINE.
054300     MOVE CR-AL-SEVERITY (CR-AL-IDX) TO WA-SEVERITY.
054400     MOVE CR-AL-TOKEN (CR-AL-IDX)    TO WA-TOKEN.
054500     MOVE CR-AL-TYPE (CR-AL-IDX)     TO WA-TYPE.
054600     MOVE CR-AL-DETAIL (CR-AL-IDX)   TO WA-DETAIL.
054700     IF WS-WEEKRPT-STATUS = '00'
054800         WRITE WEEKRPT-REC FROM WEEKRPT-ALERT-LINE
054900     END-IF.
055000 382-EXIT.
055100     EXIT.
055200*----------------------------------------------------------------*
055300 390-WRITE-LIQUIDITY-HEALTH.                                      0072JCV 
055400*----------------------------------------------------------------*
055500     MOVE SPACES TO WEEKRPT-COVER-LINE.
055600     MOVE 'LIQUIDITY HEALTH' TO WC-LABEL.
055700     IF WS-WEEKRPT-STATUS = '00'
055800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
055900     END-IF.
056000*
056100     MOVE SPACES TO WEEKRPT-COVER-LINE.
056200     MOVE '  BUY PRESSURE PCT' TO WC-LABEL.
056300     MOVE CR-ES-BUY-PRESSURE-PCT TO WC-VALUE.
056400     IF WS-WEEKRPT-STATUS = '00'
056500         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
056600     END-IF.
056700*
056800     MOVE SPACES TO WEEKRPT-COVER-LINE.
056900     MOVE '  LIQUIDITY SCORE' TO WC-LABEL.
057000     STRING CR-CI-LIQ-SCORE ' / 100' DELIMITED BY SIZE
057100         INTO WC-VALUE.
057200     IF WS-WEEKRPT-STATUS = '00'
057300         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
057400     END-IF.
057500*
057600     MOVE SPACES TO WEEKRPT-COVER-LINE.
057700     MOVE '  OVERALL RATING' TO WC-LABEL.
057800     MOVE CR-CI-LIQ-RATING TO WC-VALUE.
057900     IF WS-WEEKRPT-STATUS = '00'
058000         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
058100     END-IF.
058200 390-EXIT.
058300     EXIT.
058400*----------------------------------------------------------------*
058500 395-WRITE-METHODOLOGY.                                           0199JCV 
058600*----------------------------------------------------------------*
058700     MOVE SPACES TO WEEKRPT-COVER-LINE.
058800     MOVE 'METHODOLOGY' TO WC-LABEL.
058900     IF WS-WEEKRPT-STATUS = '00'
059000         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
059100     END-IF.
059200*
059300     MOVE SPACES TO WEEKRPT-COVER-LINE.
059400     MOVE '  SUPPLY KPI ROWS' TO WC-LABEL.
059500     MOVE CR-KC-SUPPLY-CNT TO WC-VALUE.
059600     IF WS-WEEKRPT-STATUS = '00'
059700         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
059800     END-IF.
059900*
060000     MOVE SPACES TO WEEKRPT-COVER-LINE.
060100     MOVE '  FLOWS KPI ROWS' TO WC-LABEL.
060200     MOVE CR-KC-FLOWS-CNT TO WC-VALUE.
060300     IF WS-WEEKRPT-STATUS = '00'
060400         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
060500     END-IF.
060600*
060700     MOVE SPACES TO WEEKRPT-COVER-LINE.
060800     MOVE '  DEX KPI ROWS' TO WC-LABEL.
060900     MOVE CR-KC-DEX-CNT TO WC-VALUE.
061000     IF WS-WEEKRPT-STATUS = '00'
061100         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
061200     END-IF.
061300*
061400     MOVE SPACES TO WEEKRPT-COVER-LINE.
061500     MOVE '  TOTAL KPI ROWS' TO WC-LABEL.
061600     MOVE CR-KC-TOTAL-CNT TO WC-VALUE.
061700     IF WS-WEEKRPT-STATUS = '00'
061800         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
061900     END-IF.
062000*
062100     MOVE SPACES TO WEEKRPT-COVER-LINE.
062200     MOVE '  DATA PROVIDER' TO WC-LABEL.
062300     MOVE 'ON-CHAIN EXTRACTS, TREASURY SYSTEMS' TO WC-VALUE.
062400     IF WS-WEEKRPT-STATUS = '00'
062500         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
062600     END-IF.
062700*
062800     MOVE SPACES TO WEEKRPT-COVER-LINE.
062900     MOVE '  NEXT WEEK LABEL' TO WC-LABEL.
063000     MOVE CR-NEXT-WEEK-LABEL TO WC-VALUE.
063100     IF WS-WEEKRPT-STATUS = '00'
063200         WRITE WEEKRPT-REC FROM WEEKRPT-COVER-LINE
063300     END-IF.
063400 395-EXIT.
063500     EXIT.
063600*----------------------------------------------------------------*
063700 900-CLOSE-FILES.
063800*----------------------------------------------------------------*
063900     CLOSE CONSRPT-FILE.
064000     CLOSE WEEKRPT-FILE.
064100*
064200 END PROGRAM RPTPRNT.
