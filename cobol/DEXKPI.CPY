000100******************************************************************
000200* DEXKPI.CPY
000300* DOMAIN 3 (DEX) KPI OUTPUT RECORDS - WRITTEN BY DEXPROC,
000400* READ BACK BY RPTCONS.
000500*------------------------------------------------------------*
000600* MAINT LOG
000700*   2019-03-04 RDLM  ORIGINAL DAILY/WEEKLY VOLUME LAYOUTS.
000800*   2019-11-20 RDLM  ADDED TOKEN-BREAKDOWN AND CHAIN-DISTRIBUTION
000900*                    FOR THE LATEST-WEEK SHARE-OF-MARKET VIEWS.
001000*   2021-03-05 JCV   ADDED WOW-CHANGE LAYOUT (DEX SIDE).
001100******************************************************************
001200 01  DV-DAILY-VOLUME.
001300     05  DV-BLOCK-DATE           PIC X(10).
001400     05  DV-BLOCKCHAIN           PIC X(12).
001500     05  DV-SYMBOL               PIC X(08).
001600     05  DV-VOLUME-USD           PIC S9(13)V99.
001700     05  DV-TRADE-COUNT          PIC 9(07).
001800     05  FILLER                  PIC X(05).
001900
002000 01  WV-WEEKLY-VOLUME.
002100     05  WV-ISO-WEEK             PIC X(08).
002200     05  WV-BLOCKCHAIN           PIC X(12).
002300     05  WV-SYMBOL               PIC X(08).
002400     05  WV-VOLUME-USD           PIC S9(13)V99.
002500     05  WV-TRADE-COUNT          PIC 9(07).
002600     05  FILLER                  PIC X(05).
002700
002800 01  TB-TOKEN-BREAKDOWN.
002900     05  TB-ISO-WEEK             PIC X(08).
003000     05  TB-SYMBOL               PIC X(08).
003100     05  TB-VOLUME-USD           PIC S9(13)V99.
003200     05  TB-TRADE-COUNT          PIC 9(07).
003300     05  TB-MARKET-SHARE-PCT     PIC S9(3)V99.
003400     05  FILLER                  PIC X(05).
003500
003600 01  DW-WOW-CHANGE-DEX.
003700     05  DW-ISO-WEEK             PIC X(08).
003800     05  DW-SYMBOL               PIC X(08).
003900     05  DW-BLOCKCHAIN           PIC X(12).
004000     05  DW-VOLUME-WOW-PCT       PIC S9(5)V99.
004100     05  DW-VOLUME-WOW-NA-SW     PIC X(01).
004200         88  DW-VOLUME-WOW-NA            VALUE 'Y'.
004300     05  FILLER                  PIC X(05).
004400
004500 01  CD-CHAIN-DISTRIBUTION.
004600     05  CD-ISO-WEEK             PIC X(08).
004700     05  CD-BLOCKCHAIN           PIC X(12).
004800     05  CD-VOLUME-USD           PIC S9(13)V99.
004900     05  CD-CHAIN-SHARE-PCT      PIC S9(3)V99.
005000     05  FILLER                  PIC X(05).
