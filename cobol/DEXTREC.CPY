000100******************************************************************
000200* DEXTREC.CPY
000300* DEX TRADE EVENT RECORD - INPUT TO DEXPROC.
000400* ONE ROW PER SWAP/TRADE INVOLVING A LATAM STABLECOIN ON A
000500* DECENTRALIZED EXCHANGE POOL.
000600*------------------------------------------------------------*
000700* MAINT LOG
000800*   2019-02-11 RDLM  ORIGINAL LAYOUT FOR THE MONITOR PROJECT.
000900*   2020-07-30 JCV   ADDED TRAILING FILLER FOR FUTURE POOL-ID
001000*                    FIELD (REQUESTED BY ANALYTICS, NOT YET
001100*                    POPULATED).
001200******************************************************************
001300 01  DX-DEX-TRADE-RECORD.
001400     05  DX-BLOCK-DATE           PIC X(10).
001500     05  DX-ISO-WEEK             PIC X(08).
001600     05  DX-BLOCKCHAIN           PIC X(12).
001700     05  DX-SYMBOL               PIC X(08).
001800     05  DX-TX-HASH              PIC X(16).
001900     05  DX-VOLUME-USD           PIC S9(13)V99.
002000     05  FILLER                  PIC X(01).
