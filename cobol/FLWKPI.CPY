000100******************************************************************
000200* FLWKPI.CPY
000300* DOMAIN 2 (FLOWS) KPI OUTPUT RECORDS - WRITTEN BY FLWPROC,
000400* READ BACK BY RPTCONS.
000500*------------------------------------------------------------*
000600* MAINT LOG
000700*   2019-02-25 RDLM  ORIGINAL DAILY/WEEKLY FLOW LAYOUTS.
000800*   2019-09-14 RDLM  ADDED NET-ISSUANCE LAYOUT AND TREND FIELD
000900*                    PER TREASURY REQUEST (EXPANSION/CONTRACTION).
001000*   2021-03-02 JCV   ADDED WOW-CHANGE LAYOUT AND ITS TWO N/A
001100*                    SWITCHES.
001200******************************************************************
001300 01  DF-DAILY-FLOWS.
001400     05  DF-BLOCK-DATE           PIC X(10).
001500     05  DF-BLOCKCHAIN           PIC X(12).
001600     05  DF-SYMBOL               PIC X(08).
001700     05  DF-MINT-COUNT           PIC 9(07).
001800     05  DF-BURN-COUNT           PIC 9(07).
001900     05  DF-MINT-USD             PIC S9(13)V99.
002000     05  DF-BURN-USD             PIC S9(13)V99.
002100     05  DF-NET-USD              PIC S9(13)V99.
002200     05  FILLER                  PIC X(05).
002300
002400 01  WF-WEEKLY-FLOWS.
002500     05  WF-ISO-WEEK             PIC X(08).
002600     05  WF-BLOCKCHAIN           PIC X(12).
002700     05  WF-SYMBOL               PIC X(08).
002800     05  WF-MINT-COUNT           PIC 9(07).
002900     05  WF-BURN-COUNT           PIC 9(07).
003000     05  WF-MINT-USD             PIC S9(13)V99.
003100     05  WF-BURN-USD             PIC S9(13)V99.
003200     05  WF-NET-USD              PIC S9(13)V99.
003300     05  FILLER                  PIC X(05).
003400
003500 01  NI-NET-ISSUANCE.
003600     05  NI-ISO-WEEK             PIC X(08).
003700     05  NI-SYMBOL               PIC X(08).
003800     05  NI-NET-TX-COUNT         PIC S9(07).
003900     05  NI-NET-ISSUANCE-USD     PIC S9(13)V99.
004000     05  NI-TREND                PIC X(11).
004100     05  FILLER                  PIC X(05).
004200
004300 01  FW-WOW-CHANGE-FLOWS.
004400     05  FW-ISO-WEEK             PIC X(08).
004500     05  FW-SYMBOL               PIC X(08).
004600     05  FW-BLOCKCHAIN           PIC X(12).
004700     05  FW-MINT-WOW-PCT         PIC S9(5)V99.
004800     05  FW-MINT-WOW-NA-SW       PIC X(01).
004900         88  FW-MINT-WOW-NA              VALUE 'Y'.
005000     05  FW-BURN-WOW-PCT         PIC S9(5)V99.
005100     05  FW-BURN-WOW-NA-SW       PIC X(01).
005200         88  FW-BURN-WOW-NA               VALUE 'Y'.
005300     05  FILLER                  PIC X(05).
