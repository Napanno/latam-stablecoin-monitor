000100******************************************************************
000200* TRANREC.CPY
000300* TOKEN TRANSFER EVENT RECORD - INPUT TO SUPPROC AND FLWPROC.
000400* ONE ROW PER ON-CHAIN TRANSFER, MINT OR BURN EVENT FOR A
000500* LATAM STABLECOIN.  BLOCK-DATE/ISO-WEEK ARRIVE PRE-DERIVED
000600* FROM THE EXTRACT JOB - THIS PROGRAM DOES NOT COMPUTE THEM.
000700*------------------------------------------------------------*
000800* MAINT LOG
000900*   2019-02-11 RDLM  ORIGINAL LAYOUT FOR THE MONITOR PROJECT.
001000*   2019-05-06 RDLM  WIDENED ADDRESS FIELDS TO X(42) TO CARRY
001100*                    FULL 0X-PREFIXED HEX ADDRESSES.
001200******************************************************************
001300 01  TR-TRANSFER-RECORD.
001400     05  TR-BLOCK-DATE           PIC X(10).
001500     05  TR-ISO-WEEK             PIC X(08).
001600     05  TR-BLOCKCHAIN           PIC X(12).
001700     05  TR-SYMBOL               PIC X(08).
001800     05  TR-CONTRACT-ADDR        PIC X(42).
001900     05  TR-FROM-ADDR            PIC X(42).
002000     05  TR-TO-ADDR              PIC X(42).
002100     05  TR-TX-HASH              PIC X(16).
002200     05  TR-AMOUNT               PIC S9(13)V99.
002300     05  TR-AMOUNT-USD           PIC S9(13)V99.
002400     05  FILLER                  PIC X(05).
