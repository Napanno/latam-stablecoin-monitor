000100******************************************************************
000200* Author: R.D. LOZANO MORA
000300* Date: 1991-06-03
000400* Purpose: DEX TRADING VOLUME KPI EXTRACT FOR THE LATAM
000500*          STABLECOIN MONITOR - DAILY/WEEKLY VOLUME, LATEST-WEEK
000600*          TOKEN AND CHAIN MARKET SHARE, WEEK-OVER-WEEK VOLUME
000700*          CHANGE.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID. DEXPROC.
001300 AUTHOR.      RAUL D. LOZANO MORA.
001400 INSTALLATION. TREASURY SYSTEMS - LATAM DIGITAL ASSETS DESK.
001500 DATE-WRITTEN. 1991-06-03.
001600 DATE-COMPILED.
001700 SECURITY.    UNCLASSIFIED - INTERNAL BATCH REPORTING ONLY.
001800******************************************************************
001900* CHANGE LOG
002000*   1991-06-03 RDLM  0000  ORIGINAL PROGRAM, MODELED ON THE
002100*                          CUSTOMER-FILE VSAM READ SKELETON -
002200*                          DAILY AND WEEKLY VOLUME ONLY.
002300*   1991-09-17 RDLM  0012  ADDED TOKEN-BREAKDOWN AND
002400*                          CHAIN-DISTRIBUTION FOR THE LATEST
002500*                          ISO WEEK.
002600*   1994-02-08 JCV   0055  ADDED WOW VOLUME CHANGE TABLE, SORTED
002700*                          BY SYMBOL/WEEK - SAME TECHNIQUE AS
002800*                          THE FLOWS EXTRACT.
002900*   1998-12-02 RDLM  0166  Y2K REVIEW - NO WINDOWED YEAR FIELDS
003000*                          IN THIS PROGRAM.
003100*   2004-11-30 JCV   0201  ROUNDED SHARE-OF-MARKET PERCENTAGES
003200*                          TO 2 DP TO MATCH THE OTHER EXTRACTS.
003300*   2010-08-19 RDLM  0244  WIDENED THE WEEKLY-VOLUME WORK TABLE
003400*                          TO 400 ROWS.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DEXTRD-FILE  ASSIGN TO DEXTRADE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS  IS DEXTRD-STATUS.
004700*
004800     SELECT DEXDVOUT-FILE ASSIGN TO DEXDVOUT
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS  IS DEXDVOUT-STATUS.
005100*
005200     SELECT DEXWVOUT-FILE ASSIGN TO DEXWVOUT
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS  IS DEXWVOUT-STATUS.
005500*
005600     SELECT DEXTBOUT-FILE ASSIGN TO DEXTBOUT
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS  IS DEXTBOUT-STATUS.
005900*
006000     SELECT DEXCDOUT-FILE ASSIGN TO DEXCDOUT
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS  IS DEXCDOUT-STATUS.
006300*
006400     SELECT DEXWOOUT-FILE ASSIGN TO DEXWOOUT
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS  IS DEXWOOUT-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900******************************************************************
007000 FILE SECTION.
007100 FD  DEXTRD-FILE.
007200 01  DEXTRD-RECORD.
007300     COPY DEXTREC.
007400*
007500 FD  DEXDVOUT-FILE.
007600 01  DEXDVOUT-RECORD.
007700     05  DEXDVOUT-DATA           PIC X(60).
007800     05  FILLER                  PIC X(01).
007900*
008000 FD  DEXWVOUT-FILE.
008100 01  DEXWVOUT-RECORD.
008200     05  DEXWVOUT-DATA           PIC X(60).
008300     05  FILLER                  PIC X(01).
008400*
008500 FD  DEXTBOUT-FILE.
008600 01  DEXTBOUT-RECORD.
008700     05  DEXTBOUT-DATA           PIC X(50).
008800     05  FILLER                  PIC X(01).
008900*
009000 FD  DEXCDOUT-FILE.
009100 01  DEXCDOUT-RECORD.
009200     05  DEXCDOUT-DATA           PIC X(45).
009300     05  FILLER                  PIC X(01).
009400*
009500 FD  DEXWOOUT-FILE.
009600 01  DEXWOOUT-RECORD.
009700     05  DEXWOOUT-DATA           PIC X(40).
009800     05  FILLER                  PIC X(01).
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200 01  DEXTRD-STATUS       PIC X(02) VALUE SPACES.
010300 01  DEXDVOUT-STATUS     PIC X(02) VALUE SPACES.
010400 01  DEXWVOUT-STATUS     PIC X(02) VALUE SPACES.
010500 01  DEXTBOUT-STATUS     PIC X(02) VALUE SPACES.
010600 01  DEXCDOUT-STATUS     PIC X(02) VALUE SPACES.
010700 01  DEXWOOUT-STATUS     PIC X(02) VALUE SPACES.
010800*
010900 01  WS-DEX-FILE.
011000     05  WS-DEX-FILE-EOF        PIC X(01) VALUE 'N'.
011100         88  WS-DEX-EOF                   VALUE 'Y'.
011200     05  WS-RECORD-VALID-SW     PIC X(01) VALUE 'Y'.
011300         88  WS-RECORD-VALID              VALUE 'Y'.
011400     05  WS-FOUND-SW            PIC X(01) VALUE 'N'.
011500         88  WS-FOUND                     VALUE 'Y'.
011600     05  FILLER                 PIC X(01).
011700*
011800 01  WS-COUNTERS.
011900     05  WS-READ-RECORD         PIC 9(07) COMP VALUE ZERO.
012000     05  WS-DROP-RECORD         PIC 9(07) COMP VALUE ZERO.
012100     05  WS-DV-TAB-CNT          PIC 9(04) COMP VALUE ZERO.
012200     05  WS-WV-TAB-CNT          PIC 9(04) COMP VALUE ZERO.
012300     05  WS-TB-TAB-CNT          PIC 9(04) COMP VALUE ZERO.
012400     05  WS-CD-TAB-CNT          PIC 9(04) COMP VALUE ZERO.
012500     05  WS-SUB                 PIC 9(04) COMP VALUE ZERO.
012600     05  WS-SUB2                PIC 9(04) COMP VALUE ZERO.
012700     05  FILLER                 PIC X(01).
012800*
012900 01  WS-ERR-MSG                 PIC X(40).
013000 01  WS-ERR-CDE                 PIC X(02).
013100 01  WS-ERR-PROC                PIC X(20).
013200*
013300* (1) DAILY-VOLUME WORK TABLE.
013400 01  WS-DV-TAB.
013500     05  WS-DV-ENTRY OCCURS 1 TO 400 TIMES
013600             DEPENDING ON WS-DV-TAB-CNT
013700             INDEXED BY WS-DV-IDX.
013800         10  WS-DV-BLOCK-DATE   PIC X(10).
013900         10  WS-DV-BLOCKCHAIN   PIC X(12).
014000         10  WS-DV-SYMBOL       PIC X(08).
014100         10  WS-DV-VOLUME-USD   PIC S9(13)V99.
014200         10  WS-DV-TRADE-CNT    PIC 9(07) COMP.
014300     05  FILLER                 PIC X(01).
014400*
014500* (2) WEEKLY-VOLUME WORK TABLE - SORTED TWICE, ONCE FOR
014600* OUTPUT ORDER, ONCE BY SYMBOL FOR THE WOW-CHANGE COMPARE.
014700 01  WS-WV-TAB.                                                   0244RDLM
014800     05  WS-WV-ENTRY OCCURS 1 TO 400 TIMES                        0244RDLM
014900             DEPENDING ON WS-WV-TAB-CNT
015000             INDEXED BY WS-WV-IDX.
015100         10  WS-WV-ISO-WEEK     PIC X(08).
015200         10  WS-WV-BLOCKCHAIN   PIC X(12).
015300         10  WS-WV-SYMBOL       PIC X(08).
015400         10  WS-WV-VOLUME-USD   PIC S9(13)V99.
015500         10  WS-WV-TRADE-CNT    PIC 9(07) COMP.
015600     05  FILLER                 PIC X(01).
015700*
015800* (3) LATEST-WEEK TOKEN AND CHAIN AGGREGATES.
015900 01  WS-TB-TAB.
016000     05  WS-TB-ENTRY OCCURS 1 TO 100 TIMES
016100             DEPENDING ON WS-TB-TAB-CNT
016200             INDEXED BY WS-TB-IDX.
016300         10  WS-TB-SYMBOL       PIC X(08).
016400         10  WS-TB-VOLUME-USD   PIC S9(13)V99.
016500         10  WS-TB-TRADE-CNT    PIC 9(07) COMP.
016600     05  FILLER                 PIC X(01).
016700*
016800 01  WS-CD-TAB.
016900     05  WS-CD-ENTRY OCCURS 1 TO 100 TIMES
017000             DEPENDING ON WS-CD-TAB-CNT
017100             INDEXED BY WS-CD-IDX.
017200         10  WS-CD-BLOCKCHAIN   PIC X(12).
017300         10  WS-CD-VOLUME-USD   PIC S9(13)V99.
017400     05  FILLER                 PIC X(01).
017500*
017600 01  WS-LATEST-WEEK             PIC X(08) VALUE SPACES.
017700*
017800* WS-LATEST-WEEK, REDEFINED (1 OF 3) TO PICK THE 2-DIGIT WEEK
017900* NUMBER OFF THE BACK OF THE ISO-WEEK TEXT FOR THE JOB BANNER.
018000 01  WS-LATEST-WEEK-ALT REDEFINES WS-LATEST-WEEK.
018100     05  WS-LW-YYYY             PIC 9(04).
018200     05  WS-LW-LIT              PIC X(02).
018300     05  WS-LW-WW               PIC 9(02).
018400*
018500 01  WS-LATEST-WEEK-TOTAL       PIC S9(13)V99 VALUE ZERO.
018600*
018700 01  WS-SWAP-AREA.
018800     05  WS-SWAP-WV             PIC X(120).
018900     05  FILLER                 PIC X(01).
019000*
019100 01  WS-PCT-WORK.
019200     05  WS-PCT-NUMERATOR       PIC S9(13)V99.
019300     05  WS-PCT-DENOMINATOR     PIC S9(13)V99.
019400     05  WS-PCT-RESULT          PIC S9(5)V99.
019500     05  FILLER                 PIC X(01).
019600*
019700* REDEFINED (2 OF 3) FOR A NARROWER 3-INTEGER-DIGIT SHARE-PCT
019800* VIEW WHEN BUILDING THE MARKET-SHARE OUTPUT FIELDS.
019900 01  WS-PCT-WORK-ALT REDEFINES WS-PCT-WORK.
020000     05  FILLER                 PIC X(15).
020100     05  FILLER                 PIC X(15).
020200     05  WS-PCT-RESULT-3        PIC S9(3)V99.
020300*
020400* SYSTEM-DATE-AND-TIME, REDEFINED (3 OF 3) FOR THE JOB BANNER,
020500* THE SAME PATTERN THE OLD DEDUCTION EXTRACT USED.
020600 01  SYSTEM-DATE-AND-TIME.
020700     05  CURRENT-DATE.
020800         10  CURRENT-YEAR       PIC 9(2).
020900         10  CURRENT-MONTH      PIC 9(2).
021000         10  CURRENT-DAY        PIC 9(2).
021100     05  FILLER                 PIC X(01).
021200 01  SYS-DATE-ALT REDEFINES SYSTEM-DATE-AND-TIME.
021300     05  SDT-DATE-NUM           PIC 9(6).
021400     05  FILLER                 PIC X(01).
021500*
021600* OUTPUT KPI RECORD LAYOUTS FOR THE FIVE DEX FILES.
021700     COPY DEXKPI.
021800******************************************************************
021900 PROCEDURE DIVISION.
022000******************************************************************
022100*
022200 A0001-MAIN.
022300*
022400     ACCEPT CURRENT-DATE FROM DATE.
022500     DISPLAY 'DEXPROC - DEX VOLUME KPI EXTRACT STARTING'.
022600*
022700     PERFORM B0001-OPEN-FILES    THRU B0001-EX.
022800     PERFORM C0001-READ-DEXTRADE THRU C0001-EX.
022900*
023000     IF WS-DEX-EOF NOT = 'Y' THEN
023100         PERFORM E0001-PROCESS-TRADE THRU E0001-EX
023200            UNTIL WS-DEX-EOF
023300     END-IF.
023400*
023500     PERFORM J0001-WRITE-DAILY-VOLUME THRU J0001-EX
023600        VARYING WS-SUB FROM 1 BY 1
023700          UNTIL WS-SUB > WS-DV-TAB-CNT.
023800*
023900     PERFORM L0001-FIND-LATEST-WEEK.
024000*
024100     PERFORM M0001-ACCUM-TOKEN-BD THRU M0001-EX
024200        VARYING WS-SUB FROM 1 BY 1
024300          UNTIL WS-SUB > WS-WV-TAB-CNT.
024400     PERFORM P0001-ACCUM-CHAIN-DIST THRU P0001-EX
024500        VARYING WS-SUB FROM 1 BY 1
024600          UNTIL WS-SUB > WS-WV-TAB-CNT.
024700*
024800     PERFORM O0001-WRITE-TOKEN-BREAKDOWN THRU O0001-EX
024900        VARYING WS-SUB FROM 1 BY 1
025000          UNTIL WS-SUB > WS-TB-TAB-CNT.
025100     PERFORM R0001-WRITE-CHAIN-DIST THRU R0001-EX
025200        VARYING WS-SUB FROM 1 BY 1
025300          UNTIL WS-SUB > WS-CD-TAB-CNT.
025400*
025500     PERFORM K0001-SORT-WV-FOR-WRITE.
025600     PERFORM K0001-WRITE-WEEKLY-VOLUME THRU K0001-EX
025700        VARYING WS-SUB FROM 1 BY 1
025800          UNTIL WS-SUB > WS-WV-TAB-CNT.
025900*
026000     PERFORM S0001-SORT-WV-FOR-WOW.
026100     PERFORM U0001-BUILD-WOW-CHANGE THRU U0001-EX
026200        VARYING WS-SUB FROM 1 BY 1
026300          UNTIL WS-SUB > WS-WV-TAB-CNT.
026400*
026500     DISPLAY 'TOTAL NUMBER OF RECORDS READ   : ' WS-READ-RECORD.
026600     DISPLAY 'TOTAL NUMBER OF RECORDS DROPPED: ' WS-DROP-RECORD.
026700*
026800     PERFORM Z0001-CLOSE-FILES  THRU Z0001-EX.
026900*
027000     STOP RUN.
027100*
027200 A0001-MAIN-EX.
027300     EXIT.
027400*----------------------------------------------------------------*
027500 B0001-OPEN-FILES.
027600*----------------------------------------------------------------*
027700     OPEN INPUT DEXTRD-FILE.
027800     IF DEXTRD-STATUS NOT EQUAL ZEROES
027900         MOVE 'Error opening file DEXTRADE' TO WS-ERR-MSG
028000         MOVE DEXTRD-STATUS                 TO WS-ERR-CDE
028100         MOVE 'B0001-OPEN-FILES'            TO WS-ERR-PROC
028200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
028300     END-IF.
028400*
028500     OPEN OUTPUT DEXDVOUT-FILE.
028600     OPEN OUTPUT DEXWVOUT-FILE.
028700     OPEN OUTPUT DEXTBOUT-FILE.
028800     OPEN OUTPUT DEXCDOUT-FILE.
028900     OPEN OUTPUT DEXWOOUT-FILE.
029000*
029100 B0001-EX.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 C0001-READ-DEXTRADE.
029500*----------------------------------------------------------------*
029600     READ DEXTRD-FILE.
029700*
029800     EVALUATE DEXTRD-STATUS
029900         WHEN '00'
030000             ADD 1 TO WS-READ-RECORD
030100             PERFORM D0001-EDIT-DEXTRADE THRU D0001-EX
030200         WHEN '10'
030300             MOVE 'Y' TO WS-DEX-FILE-EOF
030400         WHEN OTHER
030500             MOVE 'DEXTRADE FILE I/O ERROR ON READ' TO WS-ERR-MSG
030600             MOVE DEXTRD-STATUS      TO WS-ERR-CDE
030700             MOVE 'C0001-READ-DEXTRADE' TO WS-ERR-PROC
030800             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030900     END-EVALUATE.
031000*
031100 C0001-EX.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 D0001-EDIT-DEXTRADE.
031500*----------------------------------------------------------------*
031600     SET WS-RECORD-VALID TO TRUE.
031700     IF DX-BLOCK-DATE = SPACES OR DX-BLOCKCHAIN = SPACES
031800         MOVE 'N' TO WS-RECORD-VALID-SW
031900         ADD 1 TO WS-DROP-RECORD
032000     END-IF.
032100*
032200 D0001-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 E0001-PROCESS-TRADE.
032600*----------------------------------------------------------------*
032700     IF WS-RECORD-VALID
032800         PERFORM F0001-ACCUM-DV-TAB
032900         PERFORM H0001-ACCUM-WV-TAB
033000     END-IF.
033100     PERFORM C0001-READ-DEXTRADE THRU C0001-EX.
033200*
033300 E0001-EX.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 F0001-ACCUM-DV-TAB.
033700*----------------------------------------------------------------*
033800     MOVE 'N' TO WS-FOUND-SW.
033900     IF WS-DV-TAB-CNT > ZERO
034000         PERFORM G0001-SCAN-DV-TAB THRU G0001-EX
034100            VARYING WS-DV-IDX FROM 1 BY 1
034200              UNTIL WS-DV-IDX > WS-DV-TAB-CNT
034300                 OR WS-FOUND
034400     END-IF.
034500     IF NOT WS-FOUND
034600         ADD 1 TO WS-DV-TAB-CNT
034700         SET WS-DV-IDX TO WS-DV-TAB-CNT
034800         MOVE DX-BLOCK-DATE TO WS-DV-BLOCK-DATE (WS-DV-IDX)
034900         MOVE DX-BLOCKCHAIN TO WS-DV-BLOCKCHAIN (WS-DV-IDX)
035000         MOVE DX-SYMBOL     TO WS-DV-SYMBOL     (WS-DV-IDX)
035100         MOVE ZERO TO WS-DV-VOLUME-USD (WS-DV-IDX)
035200         MOVE ZERO TO WS-DV-TRADE-CNT  (WS-DV-IDX)
035300         ADD DX-VOLUME-USD TO WS-DV-VOLUME-USD (WS-DV-IDX)
035400         ADD 1             TO WS-DV-TRADE-CNT  (WS-DV-IDX)
035500     END-IF.
035600*
035700 F0001-EX.
035800     EXIT.
035900*----------------------------------------------------------------*
036000 G0001-SCAN-DV-TAB.
036100*----------------------------------------------------------------*
036200     IF WS-DV-BLOCK-DATE (WS-DV-IDX) = DX-BLOCK-DATE
036300        AND WS-DV-BLOCKCHAIN (WS-DV-IDX) = DX-BLOCKCHAIN
036400        AND WS-DV-SYMBOL (WS-DV-IDX) = DX-SYMBOL
036500         SET WS-FOUND TO TRUE
036600         ADD DX-VOLUME-USD TO WS-DV-VOLUME-USD (WS-DV-IDX)
036700         ADD 1             TO WS-DV-TRADE-CNT  (WS-DV-IDX)
036800     END-IF.
036900*
037000 G0001-EX.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 H0001-ACCUM-WV-TAB.
037400*----------------------------------------------------------------*
037500     MOVE 'N' TO WS-FOUND-SW.
037600     IF WS-WV-TAB-CNT > ZERO
037700         PERFORM I0001-SCAN-WV-TAB THRU I0001-EX
037800            VARYING WS-WV-IDX FROM 1 BY 1
037900              UNTIL WS-WV-IDX > WS-WV-TAB-CNT
038000                 OR WS-FOUND
038100     END-IF.
038200     IF NOT WS-FOUND
038300         ADD 1 TO WS-WV-TAB-CNT
038400         SET WS-WV-IDX TO WS-WV-TAB-CNT
038500         MOVE DX-ISO-WEEK   TO WS-WV-ISO-WEEK   (WS-WV-IDX)
038600         MOVE DX-BLOCKCHAIN TO WS-WV-BLOCKCHAIN (WS-WV-IDX)
038700         MOVE DX-SYMBOL     TO WS-WV-SYMBOL     (WS-WV-IDX)
038800         MOVE ZERO TO WS-WV-VOLUME-USD (WS-WV-IDX)
038900         MOVE ZERO TO WS-WV-TRADE-CNT  (WS-WV-IDX)
039000         ADD DX-VOLUME-USD TO WS-WV-VOLUME-USD (WS-WV-IDX)
039100         ADD 1             TO WS-WV-TRADE-CNT  (WS-WV-IDX)
039200     END-IF.
039300*
039400 H0001-EX.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 I0001-SCAN-WV-TAB.
039800*----------------------------------------------------------------*
039900     IF WS-WV-ISO-WEEK (WS-WV-IDX) = DX-ISO-WEEK
040000        AND WS-WV-BLOCKCHAIN (WS-WV-IDX) = DX-BLOCKCHAIN
040100        AND WS-WV-SYMBOL (WS-WV-IDX) = DX-SYMBOL
040200         SET WS-FOUND TO TRUE
040300         ADD DX-VOLUME-USD TO WS-WV-VOLUME-USD (WS-WV-IDX)
040400         ADD 1             TO WS-WV-TRADE-CNT  (WS-WV-IDX)
040500     END-IF.
040600*
040700 I0001-EX.
040800     EXIT.
040900*----------------------------------------------------------------*
041000 J0001-WRITE-DAILY-VOLUME.                                        0000RDLM
041100*----------------------------------------------------------------*
041200     MOVE WS-DV-BLOCK-DATE (WS-SUB) TO DV-BLOCK-DATE.
041300     MOVE WS-DV-BLOCKCHAIN (WS-SUB) TO DV-BLOCKCHAIN.
041400     MOVE WS-DV-SYMBOL (WS-SUB)     TO DV-SYMBOL.
041500     MOVE WS-DV-VOLUME-USD (WS-SUB) TO DV-VOLUME-USD.
041600     MOVE WS-DV-TRADE-CNT (WS-SUB)  TO DV-TRADE-COUNT.
041700     MOVE SPACES TO DEXDVOUT-RECORD.
041800     STRING DV-BLOCK-DATE  DELIMITED BY SIZE
041900            DV-BLOCKCHAIN  DELIMITED BY SIZE
042000            DV-SYMBOL      DELIMITED BY SIZE
042100            DV-VOLUME-USD  DELIMITED BY SIZE
042200            DV-TRADE-COUNT DELIMITED BY SIZE
042300        INTO DEXDVOUT-DATA
042400     END-STRING.
042500     WRITE DEXDVOUT-RECORD.
042600*
042700     IF DEXDVOUT-STATUS NOT EQUAL ZEROES
042800         MOVE 'Error writing file DEXDVOUT' TO WS-ERR-MSG
042900         MOVE DEXDVOUT-STATUS               TO WS-ERR-CDE
043000         MOVE 'J0001-WRITE-DAILY-VOLUME'    TO WS-ERR-PROC
043100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
043200     END-IF.
043300*
043400 J0001-EX.
043500     EXIT.
043600*----------------------------------------------------------------*
043700 K0001-SORT-WV-FOR-WRITE.
043800*----------------------------------------------------------------*
043900     IF WS-WV-TAB-CNT > 1
044000         PERFORM K1001-OUTER THRU K1001-EX
044100            VARYING WS-SUB FROM 1 BY 1
044200              UNTIL WS-SUB > WS-WV-TAB-CNT - 1
044300     END-IF.
044400*
044500 K1001-OUTER.
044600     PERFORM K2001-INNER THRU K2001-EX
044700        VARYING WS-SUB2 FROM 1 BY 1
044800          UNTIL WS-SUB2 > WS-WV-TAB-CNT - WS-SUB.
044900 K1001-EX.
045000     EXIT.
045100*
045200 K2001-INNER.
045300     IF WS-WV-ISO-WEEK (WS-SUB2) > WS-WV-ISO-WEEK (WS-SUB2 + 1)
045400        OR (WS-WV-ISO-WEEK (WS-SUB2) =
045500                WS-WV-ISO-WEEK (WS-SUB2 + 1)
045600            AND WS-WV-BLOCKCHAIN (WS-SUB2) >
045700                WS-WV-BLOCKCHAIN (WS-SUB2 + 1))
045800        OR (WS-WV-ISO-WEEK (WS-SUB2) =
045900                WS-WV-ISO-WEEK (WS-SUB2 + 1)
046000            AND WS-WV-BLOCKCHAIN (WS-SUB2) =
046100                WS-WV-BLOCKCHAIN (WS-SUB2 + 1)
046200            AND WS-WV-SYMBOL (WS-SUB2) >
046300                WS-WV-SYMBOL (WS-SUB2 + 1))
046400         MOVE WS-WV-ENTRY (WS-SUB2)     TO WS-SWAP-WV
046500         MOVE WS-WV-ENTRY (WS-SUB2 + 1) TO WS-WV-ENTRY (WS-SUB2)
046600         MOVE WS-SWAP-WV                TO
046700             WS-WV-ENTRY (WS-SUB2 + 1)
046800     END-IF.
046900 K2001-EX.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 K0001-WRITE-WEEKLY-VOLUME.                                       0000RDLM
047300*----------------------------------------------------------------*
047400     MOVE WS-WV-ISO-WEEK (WS-SUB)   TO WV-ISO-WEEK.
047500     MOVE WS-WV-BLOCKCHAIN (WS-SUB) TO WV-BLOCKCHAIN.
047600     MOVE WS-WV-SYMBOL (WS-SUB)     TO WV-SYMBOL.
047700     MOVE WS-WV-VOLUME-USD (WS-SUB) TO WV-VOLUME-USD.
047800     MOVE WS-WV-TRADE-CNT (WS-SUB)  TO WV-TRADE-COUNT.
047900     MOVE SPACES TO DEXWVOUT-RECORD.
048000     STRING WV-ISO-WEEK    DELIMITED BY SIZE
048100            WV-BLOCKCHAIN  DELIMITED BY SIZE
048200            WV-SYMBOL      DELIMITED BY SIZE
048300            WV-VOLUME-USD  DELIMITED BY SIZE
048400            WV-TRADE-COUNT DELIMITED BY SIZE
048500        INTO DEXWVOUT-DATA
048600     END-STRING.
048700     WRITE DEXWVOUT-RECORD.
048800*
048900 K0001-EX.
049000     EXIT.
049100*----------------------------------------------------------------*
049200 L0001-FIND-LATEST-WEEK.
049300*----------------------------------------------------------------*
049400* SCAN THE FULL (UNSORTED-AT-THIS-POINT) TABLE FOR THE HIGHEST
049500* ISO-WEEK VALUE - THE FORMAT (YYYY_Wnn) SORTS CORRECTLY AS
049600* TEXT.
049700     MOVE SPACES TO WS-LATEST-WEEK.
049800     IF WS-WV-TAB-CNT > ZERO
049900         PERFORM L1001-SCAN-MAX THRU L1001-EX
050000            VARYING WS-SUB FROM 1 BY 1
050100              UNTIL WS-SUB > WS-WV-TAB-CNT
050200     END-IF.
050300*
050400 L1001-SCAN-MAX.
050500     IF WS-WV-ISO-WEEK (WS-SUB) > WS-LATEST-WEEK
050600         MOVE WS-WV-ISO-WEEK (WS-SUB) TO WS-LATEST-WEEK
050700     END-IF.
050800 L1001-EX.
050900     EXIT.
051000*----------------------------------------------------------------*
051100 M0001-ACCUM-TOKEN-BD.
051200*----------------------------------------------------------------*
051300     IF WS-WV-ISO-WEEK (WS-SUB) = WS-LATEST-WEEK
051400         MOVE 'N' TO WS-FOUND-SW
051500         IF WS-TB-TAB-CNT > ZERO
051600             PERFORM N0001-SCAN-TOKEN-BD THRU N0001-EX
051700                VARYING WS-TB-IDX FROM 1 BY 1
051800                  UNTIL WS-TB-IDX > WS-TB-TAB-CNT
051900                     OR WS-FOUND
052000         END-IF
052100         IF NOT WS-FOUND
052200             ADD 1 TO WS-TB-TAB-CNT
052300             SET WS-TB-IDX TO WS-TB-TAB-CNT
052400             MOVE WS-WV-SYMBOL (WS-SUB) TO
052500                 WS-TB-SYMBOL (WS-TB-IDX)
052600             MOVE ZERO TO WS-TB-VOLUME-USD (WS-TB-IDX)
052700             MOVE ZERO TO WS-TB-TRADE-CNT  (WS-TB-IDX)
052800             ADD WS-WV-VOLUME-USD (WS-SUB)
052900                 TO WS-TB-VOLUME-USD (WS-TB-IDX)
053000             ADD WS-WV-TRADE-CNT (WS-SUB)
053100                 TO WS-TB-TRADE-CNT (WS-TB-IDX)
053200         END-IF
053300     END-IF.
053400*
053500 M0001-EX.
053600     EXIT.
053700*----------------------------------------------------------------*
053800 N0001-SCAN-TOKEN-BD.
053900*----------------------------------------------------------------*
054000     IF WS-TB-SYMBOL (WS-TB-IDX) = WS-WV-SYMBOL (WS-SUB)
054100         SET WS-FOUND TO TRUE
054200         ADD WS-WV-VOLUME-USD (WS-SUB)
054300             TO WS-TB-VOLUME-USD (WS-TB-IDX)
054400         ADD WS-WV-TRADE-CNT (WS-SUB)
054500             TO WS-TB-TRADE-CNT (WS-TB-IDX)
054600     END-IF.
054700*
054800 N0001-EX.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 O0001-WRITE-TOKEN-BREAKDOWN.                                     0012RDLM
055200*----------------------------------------------------------------*
055300     IF WS-SUB = 1
055400         PERFORM O1001-SUM-LATEST-VOLUME THRU O1001-EX
055500            VARYING WS-SUB2 FROM 1 BY 1
055600              UNTIL WS-SUB2 > WS-TB-TAB-CNT
055700     END-IF.
055800*
055900     MOVE WS-TB-VOLUME-USD (WS-SUB) TO WS-PCT-NUMERATOR.
056000     MOVE WS-LATEST-WEEK-TOTAL      TO WS-PCT-DENOMINATOR.
056100     PERFORM V0001-SAFE-PCT-3.
056200*
056300     MOVE WS-LATEST-WEEK            TO TB-ISO-WEEK.
056400     MOVE WS-TB-SYMBOL (WS-SUB)     TO TB-SYMBOL.
056500     MOVE WS-TB-VOLUME-USD (WS-SUB) TO TB-VOLUME-USD.
056600     MOVE WS-TB-TRADE-CNT (WS-SUB)  TO TB-TRADE-COUNT.
056700     MOVE WS-PCT-RESULT-3           TO TB-MARKET-SHARE-PCT.
056800     MOVE SPACES TO DEXTBOUT-RECORD.
056900     STRING TB-ISO-WEEK          DELIMITED BY SIZE
057000            TB-SYMBOL            DELIMITED BY SIZE
057100            TB-VOLUME-USD        DELIMITED BY SIZE
057200            TB-TRADE-COUNT       DELIMITED BY SIZE
057300            TB-MARKET-SHARE-PCT  DELIMITED BY SIZE
057400        INTO DEXTBOUT-DATA
057500     END-STRING.
057600     WRITE DEXTBOUT-RECORD.
057700*
057800 O0001-EX.
057900     EXIT.
058000*----------------------------------------------------------------*
058100 O1001-SUM-LATEST-VOLUME.
058200*----------------------------------------------------------------*
058300     IF WS-SUB2 = 1
058400         MOVE ZERO TO WS-LATEST-WEEK-TOTAL
058500     END-IF.
058600     ADD WS-TB-VOLUME-USD (WS-SUB2) TO WS-LATEST-WEEK-TOTAL.
058700 O1001-EX.
058800     EXIT.
058900*----------------------------------------------------------------*
059000 P0001-ACCUM-CHAIN-DIST.
059100*----------------------------------------------------------------*
059200     IF WS-WV-ISO-WEEK (WS-SUB) = WS-LATEST-WEEK
059300         MOVE 'N' TO WS-FOUND-SW
059400         IF WS-CD-TAB-CNT > ZERO
059500             PERFORM Q0001-SCAN-CHAIN-DIST THRU Q0001-EX
059600                VARYING WS-CD-IDX FROM 1 BY 1
059700                  UNTIL WS-CD-IDX > WS-CD-TAB-CNT
059800                     OR WS-FOUND
059900         END-IF
060000         IF NOT WS-FOUND
060100             ADD 1 TO WS-CD-TAB-CNT
060200             SET WS-CD-IDX TO WS-CD-TAB-CNT
060300             MOVE WS-WV-BLOCKCHAIN (WS-SUB)
060400                 TO WS-CD-BLOCKCHAIN (WS-CD-IDX)
060500             MOVE ZERO TO WS-CD-VOLUME-USD (WS-CD-IDX)
060600             ADD WS-WV-VOLUME-USD (WS-SUB)
060700                 TO WS-CD-VOLUME-USD (WS-CD-IDX)
060800         END-IF
060900     END-IF.
061000*
061100 P0001-EX.
061200     EXIT.
061300*----------------------------------------------------------------*
061400 Q0001-SCAN-CHAIN-DIST.
061500*----------------------------------------------------------------*
061600     IF WS-CD-BLOCKCHAIN (WS-CD-IDX) = WS-WV-BLOCKCHAIN (WS-SUB)
061700         SET WS-FOUND TO TRUE
061800         ADD WS-WV-VOLUME-USD (WS-SUB)
061900             TO WS-CD-VOLUME-USD (WS-CD-IDX)
062000     END-IF.
062100*
062200 Q0001-EX.
062300     EXIT.
062400*----------------------------------------------------------------*
062500 R0001-WRITE-CHAIN-DIST.                                          0012RDLM
062600*----------------------------------------------------------------*
062700     MOVE WS-CD-VOLUME-USD (WS-SUB) TO WS-PCT-NUMERATOR.
062800     MOVE WS-LATEST-WEEK-TOTAL      TO WS-PCT-DENOMINATOR.
062900     PERFORM V0001-SAFE-PCT-3.
063000*
063100     MOVE WS-LATEST-WEEK             TO CD-ISO-WEEK.
063200     MOVE WS-CD-BLOCKCHAIN (WS-SUB)  TO CD-BLOCKCHAIN.
063300     MOVE WS-CD-VOLUME-USD (WS-SUB)  TO CD-VOLUME-USD.
063400     MOVE WS-PCT-RESULT-3            TO CD-CHAIN-SHARE-PCT.
063500     MOVE SPACES TO DEXCDOUT-RECORD.
063600     STRING CD-ISO-WEEK        DELIMITED BY SIZE
063700            CD-BLOCKCHAIN      DELIMITED BY SIZE
063800            CD-VOLUME-USD      DELIMITED BY SIZE
063900            CD-CHAIN-SHARE-PCT DELIMITED BY SIZE
064000        INTO DEXCDOUT-DATA
064100     END-STRING.
064200     WRITE DEXCDOUT-RECORD.
064300*
064400 R0001-EX.
064500     EXIT.
064600*----------------------------------------------------------------*
064700 S0001-SORT-WV-FOR-WOW.
064800*----------------------------------------------------------------*
064900     IF WS-WV-TAB-CNT > 1
065000         PERFORM S1001-OUTER THRU S1001-EX
065100            VARYING WS-SUB FROM 1 BY 1
065200              UNTIL WS-SUB > WS-WV-TAB-CNT - 1
065300     END-IF.
065400*
065500 S1001-OUTER.
065600     PERFORM S2001-INNER THRU S2001-EX
065700        VARYING WS-SUB2 FROM 1 BY 1
065800          UNTIL WS-SUB2 > WS-WV-TAB-CNT - WS-SUB.
065900 S1001-EX.
066000     EXIT.
066100*
066200 S2001-INNER.
066300     IF WS-WV-SYMBOL (WS-SUB2) > WS-WV-SYMBOL (WS-SUB2 + 1)
066400        OR (WS-WV-SYMBOL (WS-SUB2) = WS-WV-SYMBOL (WS-SUB2 + 1)
066500            AND WS-WV-ISO-WEEK (WS-SUB2) >
066600                WS-WV-ISO-WEEK (WS-SUB2 + 1))
066700        OR (WS-WV-SYMBOL (WS-SUB2) = WS-WV-SYMBOL (WS-SUB2 + 1)
066800            AND WS-WV-ISO-WEEK (WS-SUB2) =
066900                WS-WV-ISO-WEEK (WS-SUB2 + 1)
067000            AND WS-WV-BLOCKCHAIN (WS-SUB2) >
067100                WS-WV-BLOCKCHAIN (WS-SUB2 + 1))
067200         MOVE WS-WV-ENTRY (WS-SUB2)     TO WS-SWAP-WV
067300         MOVE WS-WV-ENTRY (WS-SUB2 + 1) TO WS-WV-ENTRY (WS-SUB2)
067400         MOVE WS-SWAP-WV                TO
067500             WS-WV-ENTRY (WS-SUB2 + 1)
067600     END-IF.
067700 S2001-EX.
067800     EXIT.
067900*----------------------------------------------------------------*
068000 U0001-BUILD-WOW-CHANGE.                                          0055JCV 
068100*----------------------------------------------------------------*
068200     MOVE WS-WV-ISO-WEEK (WS-SUB)   TO DW-ISO-WEEK.
068300     MOVE WS-WV-SYMBOL (WS-SUB)     TO DW-SYMBOL.
068400     MOVE WS-WV-BLOCKCHAIN (WS-SUB) TO DW-BLOCKCHAIN.
068500*
068600     IF WS-SUB = 1
068700         MOVE 'Y' TO DW-VOLUME-WOW-NA-SW
068800         MOVE ZERO TO DW-VOLUME-WOW-PCT
068900     ELSE
069000         IF WS-WV-SYMBOL (WS-SUB) NOT = WS-WV-SYMBOL (WS-SUB - 1)
069100             MOVE 'Y' TO DW-VOLUME-WOW-NA-SW
069200             MOVE ZERO TO DW-VOLUME-WOW-PCT
069300         ELSE
069400             MOVE WS-WV-VOLUME-USD (WS-SUB)   TO WS-PCT-NUMERATOR
069500             MOVE WS-WV-VOLUME-USD (WS-SUB - 1)
069600                 TO WS-PCT-DENOMINATOR
069700             PERFORM V0001-SAFE-WOW-PCT
069800             MOVE WS-PCT-RESULT TO DW-VOLUME-WOW-PCT
069900             MOVE WS-FOUND-SW   TO DW-VOLUME-WOW-NA-SW
070000         END-IF
070100     END-IF.
070200*
070300     MOVE SPACES TO DEXWOOUT-RECORD.
070400     STRING DW-ISO-WEEK          DELIMITED BY SIZE
070500            DW-SYMBOL            DELIMITED BY SIZE
070600            DW-BLOCKCHAIN        DELIMITED BY SIZE
070700            DW-VOLUME-WOW-PCT    DELIMITED BY SIZE
070800            DW-VOLUME-WOW-NA-SW  DELIMITED BY SIZE
070900        INTO DEXWOOUT-DATA
071000     END-STRING.
071100     WRITE DEXWOOUT-RECORD.
071200*
071300 U0001-EX.
071400     EXIT.
071500*----------------------------------------------------------------*
071600 V0001-SAFE-PCT-3.
071700*----------------------------------------------------------------*
071800* SAFE-DIVISION HELPER FOR THE 3-DIGIT SHARE-OF-MARKET FIELDS.
071900     IF WS-PCT-DENOMINATOR = ZERO
072000         MOVE ZERO TO WS-PCT-RESULT-3
072100     ELSE
072200         COMPUTE WS-PCT-RESULT-3 ROUNDED =
072300             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR * 100
072400         ON SIZE ERROR
072500             MOVE ZERO TO WS-PCT-RESULT-3
072600         END-COMPUTE
072700     END-IF.
072800*
072900 V0001-SAFE-WOW-PCT.
073000* REUSES WS-FOUND-SW AS A PLAIN Y/N "RESULT AVAILABLE" FLAG,
073100* NOT RELATED TO ITS EARLIER USE AS A TABLE-SEARCH SWITCH.
073200     IF WS-PCT-DENOMINATOR = ZERO
073300         MOVE ZERO TO WS-PCT-RESULT
073400         MOVE 'Y'  TO WS-FOUND-SW
073500     ELSE
073600         COMPUTE WS-PCT-RESULT ROUNDED =
073700             (WS-PCT-NUMERATOR - WS-PCT-DENOMINATOR)
073800             / WS-PCT-DENOMINATOR * 100
073900         ON SIZE ERROR
074000             MOVE ZERO TO WS-PCT-RESULT
074100         END-COMPUTE
074200         MOVE 'N' TO WS-FOUND-SW
074300     END-IF.
074400*----------------------------------------------------------------*
074500 Y0001-ERR-HANDLING.
074600*----------------------------------------------------------------*
074700     DISPLAY '********************************'.
074800     DISPLAY '  ERROR HANDLING REPORT '.
074900     DISPLAY '********************************'.
075000     DISPLAY '  ' WS-ERR-MSG.
075100     DISPLAY '  ' WS-ERR-CDE.
075200     DISPLAY '  ' WS-ERR-PROC.
075300     DISPLAY '********************************'.
075400*
075500     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
075600     STOP RUN.
075700*
075800 Y0001-EXIT.
075900     EXIT.
076000*----------------------------------------------------------------*
076100 Z0001-CLOSE-FILES.
076200*----------------------------------------------------------------*
076300     CLOSE DEXTRD-FILE.
076400     CLOSE DEXDVOUT-FILE.
076500     CLOSE DEXWVOUT-FILE.
076600     CLOSE DEXTBOUT-FILE.
076700     CLOSE DEXCDOUT-FILE.
076800     CLOSE DEXWOOUT-FILE.
076900*
077000 Z0001-EX.
077100     EXIT.
077200*
077300 END PROGRAM DEXPROC.
