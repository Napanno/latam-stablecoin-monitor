000100******************************************************************
000200* CONSREC.CPY
000300* CONSOLIDATED WEEKLY REPORT WORKING RECORD.
000400* BUILT BY RPTCONS FROM THE TWELVE DOMAIN KPI FILES, WRITTEN TO
000500* CONSRPT, THEN READ BACK BY RPTPRNT TO DRIVE THE PRINTED
000600* WEEKLY REPORT.  THIS IS THE SHOP'S USUAL "ONE RECORD, MANY
000700* GROUPS" SUMMARY LAYOUT, THE SAME SHAPE THE ROLL-UP RECORDS ON
000800* THE OTHER BATCH-REPORTING JOBS USE.
000900*------------------------------------------------------------*
001000* MAINT LOG
001100*   2021-01-08 JCV   ORIGINAL CONSOLIDATED LAYOUT - EXEC SUMMARY
001200*                    AND THE THREE TOP-5 RANKING TABLES.
001300*   2021-02-19 JCV   ADDED CROSS-DOMAIN INSIGHTS GROUP.
001400*   2021-03-15 JCV   ADDED MARKET ALERTS TABLE (8 SLOTS) AND
001500*                    THE HEALTH-SCORE GROUP.
001600*   2021-04-02 RDLM  ADDED KPI-COUNTS GROUP FOR THE METHODOLOGY
001700*                    SECTION OF THE PRINTED REPORT.
001800*   2024-11-04 JCV   0261  WIDENED CR-CI-SUP-TRADE-TEXT AND
001900*                    CR-CI-NETWORK-STATE - BOTH WERE TRUNCATING
002000*                    THE STATUS WORDING ON THE PRINTED REPORT.
002100******************************************************************
002200 01  CR-CONSOLIDATED-REPORT.
002300     05  CR-REPORT-WEEK              PIC X(08).
002400     05  CR-GENERATED-DATE           PIC X(10).
002500     05  CR-NEXT-WEEK-LABEL          PIC X(08).
002600*
002700     05  CR-EXEC-SUMMARY.
002800         10  CR-ES-MINT-USD          PIC S9(13)V99.
002900         10  CR-ES-BURN-USD          PIC S9(13)V99.
003000         10  CR-ES-NET-USD           PIC S9(13)V99.
003100         10  CR-ES-MINT-COUNT        PIC S9(07).
003200         10  CR-ES-BURN-COUNT        PIC S9(07).
003300         10  CR-ES-TOKENS-TRACKED    PIC 9(05).
003400         10  CR-ES-TOP-TOKEN         PIC X(08).
003500         10  CR-ES-DEX-VOLUME-USD    PIC S9(13)V99.
003600         10  CR-ES-DEX-TRADES        PIC 9(07).
003700         10  CR-ES-TOP-DEX-TOKEN     PIC X(08).
003800         10  CR-ES-TOP-DEX-CHAIN     PIC X(12).
003900         10  CR-ES-BUY-PRESSURE-PCT  PIC S9(3)V99.
004000*
004100     05  CR-TOKEN-RANKING OCCURS 5 TIMES
004200             INDEXED BY CR-TR-IDX.
004300         10  CR-TR-RANK              PIC 9(01).
004400         10  CR-TR-SYMBOL            PIC X(08).
004500         10  CR-TR-VOLUME-USD        PIC S9(13)V99.
004600         10  CR-TR-SHARE-PCT         PIC S9(3)V9.
004700     05  CR-TOKEN-RANKING-CNT        PIC 9(01).
004800*
004900     05  CR-CHAIN-RANKING OCCURS 5 TIMES
005000             INDEXED BY CR-CH-IDX.
005100         10  CR-CH-RANK              PIC 9(01).
005200         10  CR-CH-BLOCKCHAIN        PIC X(12).
005300         10  CR-CH-VOLUME-USD        PIC S9(13)V99.
005400         10  CR-CH-SHARE-PCT         PIC S9(3)V9.
005500         10  CR-CH-TRADE-COUNT       PIC 9(07).
005600         10  CR-CH-TOKEN-COUNT       PIC 9(03).
005700     05  CR-CHAIN-RANKING-CNT        PIC 9(01).
005800*
005900     05  CR-GROWTH-RANKING OCCURS 5 TIMES
006000             INDEXED BY CR-GR-IDX.
006100         10  CR-GR-RANK              PIC 9(01).
006200         10  CR-GR-SYMBOL            PIC X(08).
006300         10  CR-GR-GROWTH-PCT        PIC S9(3)V9.
006400         10  CR-GR-NET-ISSUANCE      PIC S9(13).
006500     05  CR-GROWTH-RANKING-CNT       PIC 9(01).
006600*
006700     05  CR-CROSS-INSIGHTS.
006800         10  CR-CI-SUP-TRADE-RATIO-PCT   PIC S9(5)V99.
006900         10  CR-CI-SUP-TRADE-TEXT        PIC X(70).
007000         10  CR-CI-UNIQUE-WALLETS        PIC 9(09).
007100         10  CR-CI-RCV-SND-RATIO         PIC S9(3)V99.
007200         10  CR-CI-AVG-XFR-PER-WALLET    PIC S9(5)V99.
007300         10  CR-CI-NETWORK-STATE         PIC X(18).
007400         10  CR-CI-LIQ-SCORE             PIC 9(03).
007500         10  CR-CI-LIQ-RATING            PIC X(09).
007600*
007700     05  CR-ALERTS OCCURS 8 TIMES
007800             INDEXED BY CR-AL-IDX.
007900         10  CR-AL-SEVERITY          PIC X(06).
008000         10  CR-AL-SEVERITY-SEQ      PIC 9(01).
008100         10  CR-AL-TYPE              PIC X(16).
008200         10  CR-AL-TOKEN             PIC X(08).
008300         10  CR-AL-DETAIL            PIC X(50).
008400     05  CR-ALERT-COUNT              PIC 9(02).
008500*
008600     05  CR-HEALTH-SCORE.
008700         10  CR-HS-BUY-PRESSURE-PTS  PIC S9(3)V9.
008800         10  CR-HS-DECENTRAL-PTS     PIC S9(3)V9.
008900         10  CR-HS-LIQUIDITY-PTS     PIC S9(3)V9.
009000         10  CR-HS-NET-GROWTH-PTS    PIC S9(3)V9.
009100         10  CR-HS-TOTAL-SCORE       PIC S9(3)V9.
009200         10  CR-HS-RATING            PIC X(15).
009300*
009400     05  CR-KPI-COUNTS.
009500         10  CR-KC-SUPPLY-CNT        PIC 9(05).
009600         10  CR-KC-FLOWS-CNT         PIC 9(05).
009700         10  CR-KC-DEX-CNT           PIC 9(05).
009800         10  CR-KC-TOTAL-CNT         PIC 9(05).
009900*
010000     05  FILLER                      PIC X(20).
