000100******************************************************************
000200* Author: R.D. LOZANO MORA
000300* Date: 1992-04-14
000400* Purpose: WEEKLY MONITOR REPORT CONSOLIDATOR - READS BACK THE
000500*          THIRTEEN DOMAIN KPI FILES PRODUCED BY SUPPROC, FLWPROC
000600*          AND DEXPROC AND BUILDS THE ONE-RECORD CONSOLIDATED
000700*          REPORT (EXEC SUMMARY, RANKINGS, CROSS-DOMAIN INSIGHTS,
000800*          MARKET ALERTS, HEALTH SCORE) CONSUMED BY RPTPRNT.
000900* Tectonics: COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200******************************************************************
001300 PROGRAM-ID. RPTCONS.
001400 AUTHOR.      RAUL D. LOZANO MORA.
001500 INSTALLATION. TREASURY SYSTEMS - LATAM DIGITAL ASSETS DESK.
001600 DATE-WRITTEN. 1992-04-14.
001700 DATE-COMPILED.
001800 SECURITY.    UNCLASSIFIED - INTERNAL BATCH REPORTING ONLY.
001900******************************************************************
002000* CHANGE LOG
002100*   1992-04-14 RDLM  0000  ORIGINAL PROGRAM - EXEC SUMMARY AND
002200*                          THE THREE TOP-5 RANKINGS ONLY.
002300*   1992-08-02 RDLM  0018  ADDED CROSS-DOMAIN INSIGHTS GROUP.
002400*   1993-01-11 JCV   0033  ADDED MARKET ALERTS (HIGH_BURN_RATE) -
002500*                          THE OTHER THREE RULES ARE KEPT AS
002600*                          DEAD-CODE BRANCHES UNTIL THE WHALE
002700*                          CONCENTRATION AND DEX-COUNT KPI FEEDS
002800*                          ARE BUILT.
002900*   1996-05-20 JCV   0071  ADDED THE MARKET HEALTH SCORE AND
003000*                          LETTER RATING.
003100*   1998-12-02 RDLM  0166  Y2K REVIEW - REPORT WEEK CARRIES A
003200*                          4-DIGIT YEAR ALREADY, NO CHANGE
003300*                          NEEDED.
003400*   2003-06-09 JCV   0198  ADDED NEXT-WEEK-LABEL COMPUTATION FOR
003500*                          THE METHODOLOGY SECTION OF THE PRINT.
003600*   2011-10-27 RDLM  0249  WIDENED THE NET-ISSUANCE WORK TABLE TO
003700*                          300 ROWS FOR THE GROWTH RANKING PASS.
003800*   2024-11-04 JCV   0261  NEXT-WEEK LABEL WAS REF-MODDING THE
003900*                          FIRST TWO DIGITS OF A V99 PERCENT WORK
004000*                          FIELD INSTEAD OF THE WEEK NUMBER - ADDED
004100*                          WS-NW-WEEK-NUM AND FIXED THE STRING.
004200*                          ALSO WIDENED CR-CI-SUP-TRADE-TEXT AND
004300*                          CR-CI-NETWORK-STATE IN CONSREC (BOTH
004400*                          WERE TRUNCATING THE STATUS WORDING).
004500*   2024-12-09 RDLM  0262  THE 1998 Y2K REVIEW ONLY CHECKED
004600*                          REPORT-WEEK - CR-GENERATED-DATE WAS
004700*                          STILL BUILT BY HARDCODING '19' ONTO A
004800*                          2-DIGIT YEAR.  SWITCHED THE ACCEPT TO
004900*                          THE 4-DIGIT YYYYMMDD FORM (SAME ONE
005000*                          SUPPROC ALREADY USES) SO THE COVER
005100*                          DATE IS RIGHT PAST 1999.  ALSO FIXED
005200*                          220-FIND-TOP-NET-TOKEN - THE MAX-TRACK
005300*                          COMPARE WAS INVERTED AND NEVER CAUGHT
005400*                          A GENUINE NEW HIGH.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700******************************************************************
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SUPWKOUT-FILE ASSIGN TO SUPWKOUT
006500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-SUPWK-STATUS.
006600     SELECT SUPCHOUT-FILE ASSIGN TO SUPCHOUT
006700         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-SUPCH-STATUS.
006800     SELECT SUPTKOUT-FILE ASSIGN TO SUPTKOUT
006900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-SUPTK-STATUS.
007000     SELECT SUPGROUT-FILE ASSIGN TO SUPGROUT
007100         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-SUPGR-STATUS.
007200     SELECT FLWDYOUT-FILE ASSIGN TO FLWDYOUT
007300         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-FLWDY-STATUS.
007400     SELECT FLWWKOUT-FILE ASSIGN TO FLWWKOUT
007500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-FLWWK-STATUS.
007600     SELECT FLWNIOUT-FILE ASSIGN TO FLWNIOUT
007700         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-FLWNI-STATUS.
007800     SELECT FLWWOOUT-FILE ASSIGN TO FLWWOOUT
007900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-FLWWO-STATUS.
008000     SELECT DEXDVOUT-FILE ASSIGN TO DEXDVOUT
008100         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-DEXDV-STATUS.
008200     SELECT DEXWVOUT-FILE ASSIGN TO DEXWVOUT
008300         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-DEXWV-STATUS.
008400     SELECT DEXTBOUT-FILE ASSIGN TO DEXTBOUT
008500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-DEXTB-STATUS.
008600     SELECT DEXCDOUT-FILE ASSIGN TO DEXCDOUT
008700         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-DEXCD-STATUS.
008800     SELECT DEXWOOUT-FILE ASSIGN TO DEXWOOUT
008900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS WS-DEXWO-STATUS.
009000     SELECT CONSRPT-FILE ASSIGN TO CONSRPT
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WS-CONSRPT-STATUS.
009300******************************************************************
009400 DATA DIVISION.
009500******************************************************************
009600 FILE SECTION.
009700* COUNT-ONLY KPI FILES - CONTENT NOT DECOMPOSED, ONLY THE ROW
009800* COUNT FEEDS THE METHODOLOGY SECTION OF THE CONSOLIDATED REPORT.
009900 FD  SUPWKOUT-FILE.
010000 01  SUPWKOUT-REC.
010100     05  SUPWKOUT-DATA           PIC X(45).
010200     05  FILLER                  PIC X(01).
010300*
010400 FD  SUPCHOUT-FILE.
010500 01  SUPCHOUT-REC.
010600     05  SUPCHOUT-DATA           PIC X(35).
010700     05  FILLER                  PIC X(01).
010800*
010900 FD  SUPTKOUT-FILE.
011000 01  SUPTKOUT-REC.
011100     05  SUPTKOUT-DATA           PIC X(40).
011200     05  FILLER                  PIC X(01).
011300*
011400 FD  SUPGROUT-FILE.
011500 01  SUPGROUT-REC.
011600     05  SUPGROUT-DATA           PIC X(35).
011700     05  FILLER                  PIC X(01).
011800*
011900 FD  FLWDYOUT-FILE.
012000 01  FLWDYOUT-REC.
012100     05  FLWDYOUT-DATA           PIC X(95).
012200     05  FILLER                  PIC X(01).
012300*
012400 FD  FLWWOOUT-FILE.
012500 01  FLWWOOUT-REC.
012600     05  FLWWOOUT-DATA           PIC X(50).
012700     05  FILLER                  PIC X(01).
012800*
012900 FD  DEXDVOUT-FILE.
013000 01  DEXDVOUT-REC.
013100     05  DEXDVOUT-DATA           PIC X(60).
013200     05  FILLER                  PIC X(01).
013300*
013400 FD  DEXWOOUT-FILE.
013500 01  DEXWOOUT-REC.
013600     05  DEXWOOUT-DATA           PIC X(40).
013700     05  FILLER                  PIC X(01).
013800*
013900* THE FIVE KPI FILES BELOW FEED THE ACTUAL CONSOLIDATION MATH -
014000* THEIR RECORDS ARE DECOMPOSED FIELD BY FIELD IN THE SAME
014100* FIXED-POSITION ORDER FLWPROC/DEXPROC STRING'D THEM IN.
014200 FD  FLWWKOUT-FILE.
014300 01  FLWWKOUT-REC.
014400     05  WI-ISO-WEEK             PIC X(08).
014500     05  WI-BLOCKCHAIN           PIC X(12).
014600     05  WI-SYMBOL               PIC X(08).
014700     05  WI-MINT-CNT             PIC 9(07).
014800     05  WI-BURN-CNT             PIC 9(07).
014900     05  WI-MINT-USD             PIC S9(13)V99.
015000     05  WI-BURN-USD             PIC S9(13)V99.
015100     05  WI-NET-USD              PIC S9(13)V99.
015200     05  FILLER                  PIC X(09).
015300*
015400 FD  FLWNIOUT-FILE.
015500 01  FLWNIOUT-REC.
015600     05  NII-ISO-WEEK            PIC X(08).
015700     05  NII-SYMBOL              PIC X(08).
015800     05  NII-NET-TX-COUNT        PIC S9(07).
015900     05  NII-NET-ISSUANCE-USD    PIC S9(13)V99.
016000     05  NII-TREND               PIC X(11).
016100     05  FILLER                  PIC X(07).
016200*
016300 FD  DEXWVOUT-FILE.
016400 01  DEXWVOUT-REC.
016500     05  WVI-ISO-WEEK            PIC X(08).
016600     05  WVI-BLOCKCHAIN          PIC X(12).
016700     05  WVI-SYMBOL              PIC X(08).
016800     05  WVI-VOLUME-USD          PIC S9(13)V99.
016900     05  WVI-TRADE-COUNT         PIC 9(07).
017000     05  FILLER                  PIC X(11).
017100*
017200 FD  DEXTBOUT-FILE.
017300 01  DEXTBOUT-REC.
017400     05  TBI-ISO-WEEK            PIC X(08).
017500     05  TBI-SYMBOL              PIC X(08).
017600     05  TBI-VOLUME-USD          PIC S9(13)V99.
017700     05  TBI-TRADE-COUNT         PIC 9(07).
017800     05  TBI-MARKET-SHARE-PCT    PIC S9(3)V99.
017900     05  FILLER                  PIC X(08).
018000*
018100 FD  DEXCDOUT-FILE.
018200 01  DEXCDOUT-REC.
018300     05  CDI-ISO-WEEK            PIC X(08).
018400     05  CDI-BLOCKCHAIN          PIC X(12).
018500     05  CDI-VOLUME-USD          PIC S9(13)V99.
018600     05  CDI-CHAIN-SHARE-PCT     PIC S9(3)V99.
018700     05  FILLER                  PIC X(06).
018800*
018900 FD  CONSRPT-FILE.
019000 01  CONSRPT-REC.
019100     05  CONSRPT-DATA            PIC X(1481).
019200     05  FILLER                  PIC X(01).
019300******************************************************************
019400 WORKING-STORAGE SECTION.
019500******************************************************************
019600 01  WS-SUPWK-STATUS      PIC X(02) VALUE SPACES.
019700 01  WS-SUPCH-STATUS      PIC X(02) VALUE SPACES.
019800 01  WS-SUPTK-STATUS      PIC X(02) VALUE SPACES.
019900 01  WS-SUPGR-STATUS      PIC X(02) VALUE SPACES.
020000 01  WS-FLWDY-STATUS      PIC X(02) VALUE SPACES.
020100 01  WS-FLWWK-STATUS      PIC X(02) VALUE SPACES.
020200 01  WS-FLWNI-STATUS      PIC X(02) VALUE SPACES.
020300 01  WS-FLWWO-STATUS      PIC X(02) VALUE SPACES.
020400 01  WS-DEXDV-STATUS      PIC X(02) VALUE SPACES.
020500 01  WS-DEXWV-STATUS      PIC X(02) VALUE SPACES.
020600 01  WS-DEXTB-STATUS      PIC X(02) VALUE SPACES.
020700 01  WS-DEXCD-STATUS      PIC X(02) VALUE SPACES.
020800 01  WS-DEXWO-STATUS      PIC X(02) VALUE SPACES.
020900 01  WS-CONSRPT-STATUS    PIC X(02) VALUE SPACES.
021000*
021100 01  WS-SWITCHES.
021200     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
021300         88  WS-EOF                        VALUE 'Y'.
021400     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
021500         88  WS-FOUND                      VALUE 'Y'.
021600     05  WS-WEEK-SET-SW          PIC X(01) VALUE 'N'.
021700         88  WS-WEEK-SET                   VALUE 'Y'.
021800     05  WS-LIQ-KPI-AVAILABLE-SW PIC X(01) VALUE 'N'.
021900         88  WS-LIQ-KPI-AVAILABLE          VALUE 'Y'.
022000     05  FILLER                  PIC X(01).
022100*
022200 01  WS-COUNTERS.
022300     05  WS-WF-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
022400     05  WS-NI-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
022500     05  WS-TB-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
022600     05  WS-CD-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
022700     05  WS-WV-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
022800     05  WS-SEEN-TAB-CNT         PIC 9(04) COMP VALUE ZERO.
022900     05  WS-GR-TAB-CNT           PIC 9(04) COMP VALUE ZERO.
023000     05  WS-BURN-CHK-CNT         PIC 9(04) COMP VALUE ZERO.
023100     05  WS-SUB                  PIC 9(04) COMP VALUE ZERO.
023200     05  WS-SUB2                 PIC 9(04) COMP VALUE ZERO.
023300     05  WS-SUPPLY-ROW-CNT       PIC 9(05) COMP VALUE ZERO.
023400     05  WS-FLOWS-ROW-CNT        PIC 9(05) COMP VALUE ZERO.
023500     05  WS-DEX-ROW-CNT          PIC 9(05) COMP VALUE ZERO.
023600     05  FILLER                  PIC X(01).
023700*
023800* COMP-3 ACCUMULATOR PAIR FOR THE LATEST-WEEK DEX TOTALS - SAME
023900* SHAPE AS THE OLD CUSTOMER/INVOICE ROLL-UP'S PACKED TOTAL FIELDS.
024000 01  WS-DEX-ACCUM-FIELDS         COMP-3.
024100     05  WS-DEX-VOL-TOTAL        PIC S9(13)V99.
024200     05  WS-DEX-TRADE-TOTAL      PIC S9(09).
024300     05  FILLER                  PIC X(01) USAGE DISPLAY.
024400*
024500 01  WS-EDITED-FIELDS.
024600     05  WS-EDITED-DEX-VOL       PIC Z,ZZZ,ZZZ,ZZ9.99.
024700     05  WS-EDITED-ALERT-CNT     PIC ZZ9.
024800     05  FILLER                  PIC X(01).
024900*
025000 01  WS-REPORT-WEEK              PIC X(08) VALUE SPACES.
025100*
025200* REPORT WEEK BROKEN OUT FOR NEXT-WEEK-LABEL ARITHMETIC -
025300* REDEFINITION 1 OF 3 IN THIS PROGRAM.
025400 01  WS-RW-ALT REDEFINES WS-REPORT-WEEK.
025500     05  WS-RW-YYYY              PIC 9(04).
025600     05  WS-RW-LIT               PIC X(02).
025700     05  WS-RW-WW                PIC 9(02).
025800*
025900 01  SYSTEM-DATE-AND-TIME.
026000     05  CURRENT-DATE.
026100         10  CURRENT-CENTURY     PIC 9(2).                        0262JCV 
026200         10  CURRENT-YEAR        PIC 9(2).
026300         10  CURRENT-MONTH       PIC 9(2).
026400         10  CURRENT-DAY         PIC 9(2).
026500     05  FILLER                  PIC X(01).
026600*
026700* REDEFINITION 2 OF 3 - SINGLE NUMERIC VIEW OF THE RUN DATE.
026800 01  SYS-DATE-ALT REDEFINES SYSTEM-DATE-AND-TIME.
026900     05  SDT-DATE-NUM            PIC 9(8).
027000     05  FILLER                  PIC X(01).
027100*
027200 01  WS-PCT-WORK.
027300     05  WS-PCT-NUMERATOR        PIC S9(13)V99.
027400     05  WS-PCT-DENOMINATOR      PIC S9(13)V99.
027500     05  WS-PCT-RESULT           PIC S9(5)V99.
027600     05  FILLER                  PIC X(01).
027700*
027800* REDEFINITION 3 OF 3 - NARROWER 1-DP RESULT VIEW USED WHEN
027900* BUILDING THE RANKING SHARE-OF-MARKET FIELDS.
028000 01  WS-PCT-WORK-1DP REDEFINES WS-PCT-WORK.
028100     05  FILLER                  PIC X(15).
028200     05  FILLER                  PIC X(15).
028300     05  WS-PCT-RESULT-1DP       PIC S9(3)V9.
028400*
028500* NEXT-WEEK LABEL WORK - HOLDS THE ISO WEEK NUMBER AS A PLAIN
028600* 2-DIGIT COUNTER SO 205-BUILD-NEXT-WEEK-LABEL CAN STRING IT
028700* STRAIGHT INTO THE LABEL WITHOUT REF-MODDING A V99 RESULT.
028800 01  WS-NW-WORK.                                                  0261JCV 
028900     05  WS-NW-WEEK-NUM          PIC 9(02) COMP.                  0261JCV 
029000     05  FILLER                  PIC X(01).
029100*
029200 01  WS-ABS-WORK.
029300     05  WS-ABS-INPUT            PIC S9(13)V99.
029400     05  WS-ABS-RESULT           PIC S9(13)V99.
029500     05  FILLER                  PIC X(01).
029600*
029700* (1) WEEKLY-FLOWS WORK TABLE - HOLDS EVERY (WEEK,CHAIN,SYMBOL)
029800* ROW FROM FLWWKOUT FOR THE EXEC SUMMARY AND ALERT PASSES.
029900 01  WS-WF-TAB.
030000     05  WS-WF-ENTRY OCCURS 1 TO 500 TIMES
030100             DEPENDING ON WS-WF-TAB-CNT
030200             INDEXED BY WS-WF-IDX.
030300         10  WS-WFT-ISO-WEEK     PIC X(08).
030400         10  WS-WFT-BLOCKCHAIN   PIC X(12).
030500         10  WS-WFT-SYMBOL       PIC X(08).
030600         10  WS-WFT-MINT-USD     PIC S9(13)V99.
030700         10  WS-WFT-BURN-USD     PIC S9(13)V99.
030800         10  WS-WFT-MINT-CNT     PIC 9(07) COMP.
030900         10  WS-WFT-BURN-CNT     PIC 9(07) COMP.
031000     05  FILLER                  PIC X(01).
031100*
031200* (2) NET-ISSUANCE WORK TABLE - HOLDS ALL WEEKS, FEEDS BOTH THE
031300* TOP-TOKEN-BY-NET-ISSUANCE LOOKUP AND THE GROWTH RANKING.
031400 01  WS-NI-TAB.                                                   0249RDLM
031500     05  WS-NI-ENTRY OCCURS 1 TO 300 TIMES                        0249RDLM
031600             DEPENDING ON WS-NI-TAB-CNT
031700             INDEXED BY WS-NI-IDX.
031800         10  WS-NIT-ISO-WEEK     PIC X(08).
031900         10  WS-NIT-SYMBOL       PIC X(08).
032000         10  WS-NIT-NET-USD      PIC S9(13)V99.
032100     05  FILLER                  PIC X(01).
032200*
032300* (3) TOKEN-BREAKDOWN WORK TABLE (LATEST WEEK ONLY, AS WRITTEN).
032400 01  WS-TB-TAB.
032500     05  WS-TB-ENTRY OCCURS 1 TO 100 TIMES
032600             DEPENDING ON WS-TB-TAB-CNT
032700             INDEXED BY WS-TB-IDX.
032800         10  WS-TBT-SYMBOL       PIC X(08).
032900         10  WS-TBT-VOLUME-USD   PIC S9(13)V99.
033000         10  WS-TBT-TRADE-CNT    PIC 9(07) COMP.
033100         10  WS-TBT-SHARE-PCT    PIC S9(3)V99.
033200     05  FILLER                  PIC X(01).
033300*
033400* (4) CHAIN-DISTRIBUTION WORK TABLE (LATEST WEEK ONLY).
033500 01  WS-CD-TAB.
033600     05  WS-CD-ENTRY OCCURS 1 TO 50 TIMES
033700             DEPENDING ON WS-CD-TAB-CNT
033800             INDEXED BY WS-CD-IDX.
033900         10  WS-CDT-BLOCKCHAIN   PIC X(12).
034000         10  WS-CDT-VOLUME-USD   PIC S9(13)V99.
034100         10  WS-CDT-TRADE-CNT    PIC 9(07) COMP.
034200         10  WS-CDT-TOKEN-CNT    PIC 9(03) COMP.
034300     05  FILLER                  PIC X(01).
034400*
034500* (5) WEEKLY-VOLUME WORK TABLE - HOLDS ALL WEEKS, SCANNED AT
034600* LATEST WEEK ONLY TO DERIVE PER-CHAIN TRADE AND TOKEN COUNTS.
034700 01  WS-WV-TAB.
034800     05  WS-WV-ENTRY OCCURS 1 TO 500 TIMES
034900             DEPENDING ON WS-WV-TAB-CNT
035000             INDEXED BY WS-WV-IDX.
035100         10  WS-WVT-ISO-WEEK     PIC X(08).
035200         10  WS-WVT-BLOCKCHAIN   PIC X(12).
035300         10  WS-WVT-SYMBOL       PIC X(08).
035400         10  WS-WVT-TRADE-CNT    PIC 9(07) COMP.
035500     05  FILLER                  PIC X(01).
035600*
035700* DISTINCT-SYMBOL SCRATCH TABLE - REUSED FOR THE GLOBAL DISTINCT
035800* TOKEN COUNT AND, RESET EACH TIME, FOR THE PER-CHAIN TOKEN
035900* COUNT IN THE CHAIN-RANKING PASS.
036000 01  WS-SEEN-TAB.
036100     05  WS-SEEN-ENTRY OCCURS 1 TO 100 TIMES
036200             DEPENDING ON WS-SEEN-TAB-CNT
036300             INDEXED BY WS-SEEN-IDX.
036400         10  WS-SEEN-SYMBOL      PIC X(08).
036500     05  FILLER                  PIC X(01).
036600*
036700* PER-SYMBOL GROWTH ACCUMULATOR - SUM OF WOW PCTS / COUNT OF
036800* PCTS, PLUS SUMMED NET ISSUANCE, FOR THE GROWTH RANKING.
036900 01  WS-GR-TAB.
037000     05  WS-GR-ENTRY OCCURS 1 TO 100 TIMES
037100             DEPENDING ON WS-GR-TAB-CNT
037200             INDEXED BY WS-GR-IDX.
037300         10  WS-GRT-SYMBOL       PIC X(08).
037400         10  WS-GRT-PCT-SUM      PIC S9(7)V99.
037500         10  WS-GRT-PCT-CNT      PIC 9(05) COMP.
037600         10  WS-GRT-ISSUANCE-SUM PIC S9(13)V99.
037700         10  WS-GRT-AVG-PCT      PIC S9(5)V99.
037800     05  FILLER                  PIC X(01).
037900*
038000* PER-SYMBOL BURN-VS-MINT CHECK TABLE, LATEST WEEK ONLY - FEEDS
038100* THE HIGH_BURN_RATE ALERT TEST.
038200 01  WS-BURN-CHK-TAB.
038300     05  WS-BURN-CHK-ENTRY OCCURS 1 TO 100 TIMES
038400             DEPENDING ON WS-BURN-CHK-CNT
038500             INDEXED BY WS-BC-IDX.
038600         10  WS-BC-SYMBOL        PIC X(08).
038700         10  WS-BC-MINT-USD      PIC S9(13)V99.
038800         10  WS-BC-BURN-USD      PIC S9(13)V99.
038900     05  FILLER                  PIC X(01).
039000*
039100 01  WS-SWAP-AREA.
039200     05  WS-SWAP-TB              PIC X(40).
039300     05  WS-SWAP-CD              PIC X(40).
039400     05  WS-SWAP-GR              PIC X(50).
039500     05  WS-SWAP-AL              PIC X(81).
039600     05  FILLER                  PIC X(01).
039700*
039800* CONSOLIDATED-REPORT WORKING RECORD BUILT FROM ALL OF THE
039900* ABOVE, THEN GROUP-MOVED TO CONSRPT-DATA AND WRITTEN.
040000     COPY CONSREC.
040100******************************************************************
040200 PROCEDURE DIVISION.
040300******************************************************************
040400 000-PROCESS-CONSOLIDATION.
040500*
040600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      0262JCV 
040700     DISPLAY "***** LATAM STABLECOIN MONITOR - CONSOLIDATOR ****".
040800     DISPLAY "RPTCONS - WEEKLY MONITOR REPORT CONSOLIDATOR".
040900*
041000     PERFORM 100-OPEN-FILES.
041100     PERFORM 150-READ-ALL-FLOWS.
041200     PERFORM 160-READ-ALL-NETISSUANCE.
041300     PERFORM 170-READ-ALL-TOKEN-BD.
041400     PERFORM 180-READ-ALL-CHAIN-DIST.
041500     PERFORM 190-READ-ALL-WEEKLY-VOL.
041600     PERFORM 195-COUNT-REMAINING-FILES THRU 195-EXIT.
041700*
041800     PERFORM 200-BUILD-EXEC-SUMMARY.
041900     PERFORM 300-BUILD-TOKEN-RANKING.
042000     PERFORM 350-BUILD-CHAIN-RANKING.
042100     PERFORM 400-BUILD-GROWTH-RANKING.
042200     PERFORM 500-BUILD-CROSS-INSIGHTS.
042300     PERFORM 600-BUILD-ALERTS.
042400     PERFORM 700-BUILD-HEALTH-SCORE.
042500     PERFORM 800-WRITE-CONSOLIDATED-REPORT.
042600*
042700     MOVE WS-DEX-VOL-TOTAL   TO WS-EDITED-DEX-VOL.
042800     MOVE CR-ALERT-COUNT     TO WS-EDITED-ALERT-CNT.
042900     DISPLAY " TOTAL DEX VOLUME  :" WS-EDITED-DEX-VOL.
043000     DISPLAY " ALERTS EMITTED    :" WS-EDITED-ALERT-CNT.
043100     DISPLAY "END OF SESSION, GOODBYE!".
043200*
043300     PERFORM 900-CLOSE-FILES.
043400     STOP RUN.
043500*----------------------------------------------------------------*
043600 100-OPEN-FILES.
043700*----------------------------------------------------------------*
043800     OPEN INPUT  SUPWKOUT-FILE SUPCHOUT-FILE SUPTKOUT-FILE
043900                 SUPGROUT-FILE FLWDYOUT-FILE FLWWKOUT-FILE
044000                 FLWNIOUT-FILE FLWWOOUT-FILE DEXDVOUT-FILE
044100                 DEXWVOUT-FILE DEXTBOUT-FILE DEXCDOUT-FILE
044200                 DEXWOOUT-FILE.
044300     OPEN OUTPUT CONSRPT-FILE.
044400*----------------------------------------------------------------*
044500 150-READ-ALL-FLOWS.
044600*----------------------------------------------------------------*
044700     MOVE 'N' TO WS-EOF-SW.
044800     PERFORM 151-READ-ONE-FLOW-ROW THRU 151-EXIT
044900        UNTIL WS-EOF.
045000*
045100 151-READ-ONE-FLOW-ROW.
045200     READ FLWWKOUT-FILE.
045300     IF WS-FLWWK-STATUS = '10'
045400         MOVE 'Y' TO WS-EOF-SW
045500     ELSE
045600         ADD 1 TO WS-FLOWS-ROW-CNT
045700         IF NOT WS-WEEK-SET
045800             MOVE WI-ISO-WEEK TO WS-REPORT-WEEK
045900             MOVE 'Y' TO WS-WEEK-SET-SW
046000         END-IF
046100         ADD 1 TO WS-WF-TAB-CNT
046200         SET WS-WF-IDX TO WS-WF-TAB-CNT
046300         MOVE WI-ISO-WEEK   TO WS-WFT-ISO-WEEK   (WS-WF-IDX)
046400         MOVE WI-BLOCKCHAIN TO WS-WFT-BLOCKCHAIN (WS-WF-IDX)
046500         MOVE WI-SYMBOL     TO WS-WFT-SYMBOL     (WS-WF-IDX)
046600         MOVE WI-MINT-USD   TO WS-WFT-MINT-USD   (WS-WF-IDX)
046700         MOVE WI-BURN-USD   TO WS-WFT-BURN-USD   (WS-WF-IDX)
046800         MOVE WI-MINT-CNT   TO WS-WFT-MINT-CNT   (WS-WF-IDX)
046900         MOVE WI-BURN-CNT   TO WS-WFT-BURN-CNT   (WS-WF-IDX)
047000     END-IF.
047100 151-EXIT.
047200     EXIT.
047300*----------------------------------------------------------------*
047400 160-READ-ALL-NETISSUANCE.
047500*----------------------------------------------------------------*
047600     MOVE 'N' TO WS-EOF-SW.
047700     PERFORM 161-READ-ONE-NI-ROW THRU 161-EXIT
047800        UNTIL WS-EOF.
047900*
048000 161-READ-ONE-NI-ROW.
048100     READ FLWNIOUT-FILE.
048200     IF WS-FLWNI-STATUS = '10'
048300         MOVE 'Y' TO WS-EOF-SW
048400     ELSE
048500         ADD 1 TO WS-FLOWS-ROW-CNT
048600         ADD 1 TO WS-NI-TAB-CNT
048700         SET WS-NI-IDX TO WS-NI-TAB-CNT
048800         MOVE NII-ISO-WEEK        TO WS-NIT-ISO-WEEK (WS-NI-IDX)
048900         MOVE NII-SYMBOL          TO WS-NIT-SYMBOL   (WS-NI-IDX)
049000         MOVE NII-NET-ISSUANCE-USD TO WS-NIT-NET-USD (WS-NI-IDX)
049100     END-IF.
049200 161-EXIT.
049300     EXIT.
049400*----------------------------------------------------------------*
049500 170-READ-ALL-TOKEN-BD.
049600*----------------------------------------------------------------*
049700     MOVE 'N' TO WS-EOF-SW.
049800     PERFORM 171-READ-ONE-TB-ROW THRU 171-EXIT
049900        UNTIL WS-EOF.
050000*
050100 171-READ-ONE-TB-ROW.
050200     READ DEXTBOUT-FILE.
050300     IF WS-DEXTB-STATUS = '10'
050400         MOVE 'Y' TO WS-EOF-SW
050500     ELSE
050600         ADD 1 TO WS-DEX-ROW-CNT
050700         ADD 1 TO WS-TB-TAB-CNT
050800         SET WS-TB-IDX TO WS-TB-TAB-CNT
050900         MOVE TBI-SYMBOL          TO WS-TBT-SYMBOL     (WS-TB-IDX)
051000         MOVE TBI-VOLUME-USD      TO WS-TBT-VOLUME-USD (WS-TB-IDX)
051100         MOVE TBI-TRADE-COUNT     TO WS-TBT-TRADE-CNT  (WS-TB-IDX)
051200         MOVE TBI-MARKET-SHARE-PCT TO WS-TBT-SHARE-PCT (WS-TB-IDX)
051300     END-IF.
051400 171-EXIT.
051500     EXIT.
051600*----------------------------------------------------------------*
051700 180-READ-ALL-CHAIN-DIST.
051800*----------------------------------------------------------------*
051900     MOVE 'N' TO WS-EOF-SW.
052000     PERFORM 181-READ-ONE-CD-ROW THRU 181-EXIT
052100        UNTIL WS-EOF.
052200*
052300 181-READ-ONE-CD-ROW.
052400     READ DEXCDOUT-FILE.
052500     IF WS-DEXCD-STATUS = '10'
052600         MOVE 'Y' TO WS-EOF-SW
052700     ELSE
052800         ADD 1 TO WS-DEX-ROW-CNT
052900         ADD 1 TO WS-CD-TAB-CNT
053000         SET WS-CD-IDX TO WS-CD-TAB-CNT
053100         MOVE CDI-BLOCKCHAIN  TO WS-CDT-BLOCKCHAIN (WS-CD-IDX)
053200         MOVE CDI-VOLUME-USD  TO WS-CDT-VOLUME-USD (WS-CD-IDX)
053300         MOVE ZERO            TO WS-CDT-TRADE-CNT  (WS-CD-IDX)
053400         MOVE ZERO            TO WS-CDT-TOKEN-CNT  (WS-CD-IDX)
053500     END-IF.
053600 181-EXIT.
053700     EXIT.
053800*----------------------------------------------------------------*
053900 190-READ-ALL-WEEKLY-VOL.
054000*----------------------------------------------------------------*
054100     MOVE 'N' TO WS-EOF-SW.
054200     PERFORM 191-READ-ONE-WV-ROW THRU 191-EXIT
054300        UNTIL WS-EOF.
054400*
054500 191-READ-ONE-WV-ROW.
054600     READ DEXWVOUT-FILE.
054700     IF WS-DEXWV-STATUS = '10'
054800         MOVE 'Y' TO WS-EOF-SW
054900     ELSE
055000         ADD 1 TO WS-DEX-ROW-CNT
055100         ADD 1 TO WS-WV-TAB-CNT
055200         SET WS-WV-IDX TO WS-WV-TAB-CNT
055300         MOVE WVI-ISO-WEEK    TO WS-WVT-ISO-WEEK   (WS-WV-IDX)
055400         MOVE WVI-BLOCKCHAIN  TO WS-WVT-BLOCKCHAIN (WS-WV-IDX)
055500         MOVE WVI-SYMBOL      TO WS-WVT-SYMBOL     (WS-WV-IDX)
055600         MOVE WVI-TRADE-COUNT TO WS-WVT-TRADE-CNT  (WS-WV-IDX)
055700     END-IF.
055800 191-EXIT.
055900     EXIT.
056000*----------------------------------------------------------------*
056100 195-COUNT-REMAINING-FILES.
056200*----------------------------------------------------------------*
056300* THESE FIVE KPI FILES ARE NOT USED IN ANY CONSOLIDATION FORMULA
056400* BUT THEIR ROW COUNTS STILL FEED THE METHODOLOGY SECTION.
056500     MOVE 'N' TO WS-EOF-SW.
056600     PERFORM 196-COUNT-SUPWK THRU 196-EXIT UNTIL WS-EOF.
056700*
056800     MOVE 'N' TO WS-EOF-SW.
056900     PERFORM 197-COUNT-SUPCH THRU 197-EXIT UNTIL WS-EOF.
057000*
057100     MOVE 'N' TO WS-EOF-SW.
057200     PERFORM 198-COUNT-SUPTK THRU 198-EXIT UNTIL WS-EOF.
057300*
057400     MOVE 'N' TO WS-EOF-SW.
057500     PERFORM 199-COUNT-SUPGR THRU 199-EXIT UNTIL WS-EOF.
057600*
057700     MOVE 'N' TO WS-EOF-SW.
057800     PERFORM 196A-COUNT-FLWDY THRU 196A-EXIT UNTIL WS-EOF.
057900*
058000     MOVE 'N' TO WS-EOF-SW.
058100     PERFORM 197A-COUNT-FLWWO THRU 197A-EXIT UNTIL WS-EOF.
058200*
058300     MOVE 'N' TO WS-EOF-SW.
058400     PERFORM 198A-COUNT-DEXDV THRU 198A-EXIT UNTIL WS-EOF.
058500*
058600     MOVE 'N' TO WS-EOF-SW.
058700     PERFORM 199A-COUNT-DEXWO THRU 199A-EXIT UNTIL WS-EOF.
058800 195-EXIT.
058900     EXIT.
059000*
059100 196-COUNT-SUPWK.
059200     READ SUPWKOUT-FILE.
059300     IF WS-SUPWK-STATUS = '10'
059400         MOVE 'Y' TO WS-EOF-SW
059500     ELSE
059600         ADD 1 TO WS-SUPPLY-ROW-CNT
059700     END-IF.
059800 196-EXIT.
059900     EXIT.
060000*
060100 197-COUNT-SUPCH.
060200     READ SUPCHOUT-FILE.
060300     IF WS-SUPCH-STATUS = '10'
060400         MOVE 'Y' TO WS-EOF-SW
060500     ELSE
060600         ADD 1 TO WS-SUPPLY-ROW-CNT
060700     END-IF.
060800 197-EXIT.
060900     EXIT.
061000*
061100 198-COUNT-SUPTK.
061200     READ SUPTKOUT-FILE.
061300     IF WS-SUPTK-STATUS = '10'
061400         MOVE 'Y' TO WS-EOF-SW
061500     ELSE
061600         ADD 1 TO WS-SUPPLY-ROW-CNT
061700     END-IF.
061800 198-EXIT.
061900     EXIT.
062000*
062100 199-COUNT-SUPGR.
062200     READ SUPGROUT-FILE.
062300     IF WS-SUPGR-STATUS = '10'
062400         MOVE 'Y' TO WS-EOF-SW
062500     ELSE
062600         ADD 1 TO WS-SUPPLY-ROW-CNT
062700     END-IF.
062800 199-EXIT.
062900     EXIT.
063000*
063100 196A-COUNT-FLWDY.
063200     READ FLWDYOUT-FILE.
063300     IF WS-FLWDY-STATUS = '10'
063400         MOVE 'Y' TO WS-EOF-SW
063500     ELSE
063600         ADD 1 TO WS-FLOWS-ROW-CNT
063700     END-IF.
063800 196A-EXIT.
063900     EXIT.
064000*
064100 197A-COUNT-FLWWO.
064200     READ FLWWOOUT-FILE.
064300     IF WS-FLWWO-STATUS = '10'
064400         MOVE 'Y' TO WS-EOF-SW
064500     ELSE
064600         ADD 1 TO WS-FLOWS-ROW-CNT
064700     END-IF.
064800 197A-EXIT.
064900     EXIT.
065000*
065100 198A-COUNT-DEXDV.
065200     READ DEXDVOUT-FILE.
065300     IF WS-DEXDV-STATUS = '10'
065400         MOVE 'Y' TO WS-EOF-SW
065500     ELSE
065600         ADD 1 TO WS-DEX-ROW-CNT
065700     END-IF.
065800 198A-EXIT.
065900     EXIT.
066000*
066100 199A-COUNT-DEXWO.
066200     READ DEXWOOUT-FILE.
066300     IF WS-DEXWO-STATUS = '10'
066400         MOVE 'Y' TO WS-EOF-SW
066500     ELSE
066600         ADD 1 TO WS-DEX-ROW-CNT
066700     END-IF.
066800 199A-EXIT.
066900     EXIT.
067000*----------------------------------------------------------------*
067100 200-BUILD-EXEC-SUMMARY.                                          0000RDLM
067200*----------------------------------------------------------------*
067300     MOVE SPACES TO CR-CONSOLIDATED-REPORT.
067400     MOVE WS-REPORT-WEEK TO CR-REPORT-WEEK.
067500     STRING CURRENT-CENTURY CURRENT-YEAR '-' CURRENT-MONTH '-'    0262JCV 
067600         CURRENT-DAY DELIMITED BY SIZE INTO CR-GENERATED-DATE.
067700     PERFORM 205-BUILD-NEXT-WEEK-LABEL.
067800*
067900     MOVE ZERO TO CR-ES-MINT-USD CR-ES-BURN-USD CR-ES-NET-USD.
068000     MOVE ZERO TO CR-ES-MINT-COUNT CR-ES-BURN-COUNT.
068100     MOVE ZERO TO WS-SEEN-TAB-CNT.
068200     PERFORM 210-SUM-LATEST-FLOWS THRU 210-EXIT
068300        VARYING WS-SUB FROM 1 BY 1
068400          UNTIL WS-SUB > WS-WF-TAB-CNT.
068500     MOVE WS-SEEN-TAB-CNT TO CR-ES-TOKENS-TRACKED.
068600     COMPUTE CR-ES-NET-USD = CR-ES-MINT-USD - CR-ES-BURN-USD.
068700*
068800     MOVE SPACES TO CR-ES-TOP-TOKEN.
068900     MOVE ZERO   TO WS-ABS-RESULT.
069000     PERFORM 220-FIND-TOP-NET-TOKEN THRU 220-EXIT
069100        VARYING WS-SUB FROM 1 BY 1
069200          UNTIL WS-SUB > WS-NI-TAB-CNT.
069300*
069400     MOVE ZERO TO WS-DEX-VOL-TOTAL WS-DEX-TRADE-TOTAL.
069500     PERFORM 230-SUM-DEX-TOTALS THRU 230-EXIT
069600        VARYING WS-SUB FROM 1 BY 1
069700          UNTIL WS-SUB > WS-TB-TAB-CNT.
069800     MOVE WS-DEX-VOL-TOTAL   TO CR-ES-DEX-VOLUME-USD.
069900     MOVE WS-DEX-TRADE-TOTAL TO CR-ES-DEX-TRADES.
070000*
070100     MOVE SPACES TO CR-ES-TOP-DEX-TOKEN.
070200     MOVE ZERO   TO WS-PCT-NUMERATOR.
070300     PERFORM 240-FIND-TOP-DEX-TOKEN THRU 240-EXIT
070400        VARYING WS-SUB FROM 1 BY 1
070500          UNTIL WS-SUB > WS-TB-TAB-CNT.
070600*
070700     MOVE SPACES TO CR-ES-TOP-DEX-CHAIN.
070800     MOVE ZERO   TO WS-PCT-DENOMINATOR.
070900     PERFORM 250-FIND-TOP-DEX-CHAIN THRU 250-EXIT
071000        VARYING WS-SUB FROM 1 BY 1
071100          UNTIL WS-SUB > WS-CD-TAB-CNT.
071200*
071300* BUY-PRESSURE PCT IS NOT PRODUCED BY ANY UPSTREAM KPI - THE
071400* SHOP-STANDARD FALLBACK VALUE OF 50.00 IS USED, PER THE
071500* CONSOLIDATION RULES.
071600     MOVE 50.00 TO CR-ES-BUY-PRESSURE-PCT.
071700*
071800 205-BUILD-NEXT-WEEK-LABEL.                                       0198JCV 
071900     MOVE 'TBD' TO CR-NEXT-WEEK-LABEL.
072000     IF WS-RW-YYYY IS NUMERIC AND WS-RW-WW IS NUMERIC
072100         IF WS-RW-WW < 53
072200             ADD 1 TO WS-RW-WW GIVING WS-NW-WEEK-NUM              0261JCV 
072300             STRING WS-RW-YYYY '_W' WS-NW-WEEK-NUM                0261JCV 
072400                 DELIMITED BY SIZE INTO CR-NEXT-WEEK-LABEL
072500         ELSE
072600             STRING WS-RW-YYYY '_W01'
072700                 DELIMITED BY SIZE INTO CR-NEXT-WEEK-LABEL
072800         END-IF
072900     END-IF.
073000*----------------------------------------------------------------*
073100 210-SUM-LATEST-FLOWS.
073200*----------------------------------------------------------------*
073300     IF WS-WFT-ISO-WEEK (WS-SUB) = WS-REPORT-WEEK
073400         ADD WS-WFT-MINT-USD (WS-SUB) TO CR-ES-MINT-USD
073500         ADD WS-WFT-BURN-USD (WS-SUB) TO CR-ES-BURN-USD
073600         ADD WS-WFT-MINT-CNT (WS-SUB) TO CR-ES-MINT-COUNT
073700         ADD WS-WFT-BURN-CNT (WS-SUB) TO CR-ES-BURN-COUNT
073800         MOVE 'N' TO WS-FOUND-SW
073900         IF WS-SEEN-TAB-CNT > ZERO
074000             PERFORM 211-SCAN-SEEN-TAB THRU 211-EXIT
074100                VARYING WS-SEEN-IDX FROM 1 BY 1
074200                  UNTIL WS-SEEN-IDX > WS-SEEN-TAB-CNT
074300                     OR WS-FOUND
074400         END-IF
074500         IF NOT WS-FOUND
074600             ADD 1 TO WS-SEEN-TAB-CNT
074700             SET WS-SEEN-IDX TO WS-SEEN-TAB-CNT
074800             MOVE WS-WFT-SYMBOL (WS-SUB)
074900                 TO WS-SEEN-SYMBOL (WS-SEEN-IDX)
075000         END-IF
075100     END-IF.
075200 210-EXIT.
075300     EXIT.
075400*
075500 211-SCAN-SEEN-TAB.
075600     IF WS-SEEN-SYMBOL (WS-SEEN-IDX) = WS-WFT-SYMBOL (WS-SUB)
075700         SET WS-FOUND TO TRUE
075800     END-IF.
075900 211-EXIT.
076000     EXIT.
076100*----------------------------------------------------------------*
076200 220-FIND-TOP-NET-TOKEN.                                          0262JCV 
076300*----------------------------------------------------------------*
076400     IF WS-NIT-ISO-WEEK (WS-SUB) = WS-REPORT-WEEK
076500         MOVE WS-NIT-NET-USD (WS-SUB) TO WS-ABS-INPUT
076600         PERFORM 225-ABS-VALUE
076700         IF WS-ABS-INPUT > WS-ABS-RESULT                          0262JCV 
076800             MOVE WS-ABS-INPUT TO WS-ABS-RESULT                   0262JCV 
076900             MOVE WS-NIT-SYMBOL (WS-SUB) TO CR-ES-TOP-TOKEN       0262JCV 
077000         END-IF
077100     END-IF.
077200 220-EXIT.
077300     EXIT.
077400*
077500 225-ABS-VALUE.
077600     IF WS-ABS-INPUT < ZERO
077700         COMPUTE WS-ABS-INPUT = ZERO - WS-ABS-INPUT
077800     END-IF.
077900*----------------------------------------------------------------*
078000 230-SUM-DEX-TOTALS.
078100*----------------------------------------------------------------*
078200     ADD WS-TBT-VOLUME-USD (WS-SUB) TO WS-DEX-VOL-TOTAL.
078300     ADD WS-TBT-TRADE-CNT  (WS-SUB) TO WS-DEX-TRADE-TOTAL.
078400 230-EXIT.
078500     EXIT.
078600*----------------------------------------------------------------*
078700 240-FIND-TOP-DEX-TOKEN.
078800*----------------------------------------------------------------*
078900     IF WS-TBT-VOLUME-USD (WS-SUB) > WS-PCT-NUMERATOR
079000         MOVE WS-TBT-VOLUME-USD (WS-SUB) TO WS-PCT-NUMERATOR
079100         MOVE WS-TBT-SYMBOL (WS-SUB)     TO CR-ES-TOP-DEX-TOKEN
079200     END-IF.
079300 240-EXIT.
079400     EXIT.
079500*----------------------------------------------------------------*
079600 250-FIND-TOP-DEX-CHAIN.
079700*----------------------------------------------------------------*
079800     IF WS-CDT-VOLUME-USD (WS-SUB) > WS-PCT-DENOMINATOR
079900         MOVE WS-CDT-VOLUME-USD (WS-SUB) TO WS-PCT-DENOMINATOR
080000         MOVE WS-CDT-BLOCKCHAIN (WS-SUB) TO CR-ES-TOP-DEX-CHAIN
080100     END-IF.
080200 250-EXIT.
080300     EXIT.
080400*----------------------------------------------------------------*
080500 300-BUILD-TOKEN-RANKING.                                         0000RDLM
080600*----------------------------------------------------------------*
080700     IF WS-TB-TAB-CNT > 1
080800         PERFORM 301-OUTER THRU 301-EXIT
080900            VARYING WS-SUB FROM 1 BY 1
081000              UNTIL WS-SUB > WS-TB-TAB-CNT - 1
081100     END-IF.
081200*
081300     MOVE ZERO TO CR-TOKEN-RANKING-CNT.
081400     PERFORM 305-EMIT-TOKEN-ROW THRU 305-EXIT
081500        VARYING WS-SUB FROM 1 BY 1
081600          UNTIL WS-SUB > WS-TB-TAB-CNT
081700             OR CR-TOKEN-RANKING-CNT = 5.
081800*
081900 301-OUTER.
082000     PERFORM 302-INNER THRU 302-EXIT
082100        VARYING WS-SUB2 FROM 1 BY 1
082200          UNTIL WS-SUB2 > WS-TB-TAB-CNT - WS-SUB.
082300 301-EXIT.
082400     EXIT.
082500*
082600 302-INNER.
082700     IF WS-TBT-VOLUME-USD (WS-SUB2) <
082800             WS-TBT-VOLUME-USD (WS-SUB2 + 1)
082900         MOVE WS-TB-ENTRY (WS-SUB2)     TO WS-SWAP-TB
083000         MOVE WS-TB-ENTRY (WS-SUB2 + 1) TO WS-TB-ENTRY (WS-SUB2)
083100         MOVE WS-SWAP-TB                TO
083200             WS-TB-ENTRY (WS-SUB2 + 1)
083300     END-IF.
083400 302-EXIT.
083500     EXIT.
083600*
083700 305-EMIT-TOKEN-ROW.
083800     ADD 1 TO CR-TOKEN-RANKING-CNT.
083900     SET CR-TR-IDX TO CR-TOKEN-RANKING-CNT.
084000     MOVE CR-TOKEN-RANKING-CNT      TO CR-TR-RANK (CR-TR-IDX).
084100     MOVE WS-TBT-SYMBOL (WS-SUB)    TO CR-TR-SYMBOL (CR-TR-IDX).
084200     MOVE WS-TBT-VOLUME-USD (WS-SUB) TO
084300         CR-TR-VOLUME-USD (CR-TR-IDX).
084400     MOVE WS-TBT-SHARE-PCT (WS-SUB) TO WS-PCT-RESULT.
084500     COMPUTE WS-PCT-RESULT-1DP ROUNDED = WS-PCT-RESULT.
084600     MOVE WS-PCT-RESULT-1DP         TO
084700         CR-TR-SHARE-PCT (CR-TR-IDX).
084800 305-EXIT.
084900     EXIT.
085000*----------------------------------------------------------------*
085100 350-BUILD-CHAIN-RANKING.                                         0000RDLM
085200*----------------------------------------------------------------*
085300     PERFORM 355-DERIVE-CHAIN-COUNTS THRU 355-EXIT
085400        VARYING WS-SUB FROM 1 BY 1
085500          UNTIL WS-SUB > WS-CD-TAB-CNT.
085600*
085700     IF WS-CD-TAB-CNT > 1
085800         PERFORM 361-OUTER THRU 361-EXIT
085900            VARYING WS-SUB FROM 1 BY 1
086000              UNTIL WS-SUB > WS-CD-TAB-CNT - 1
086100     END-IF.
086200*
086300     MOVE ZERO TO CR-CHAIN-RANKING-CNT.
086400     PERFORM 365-EMIT-CHAIN-ROW THRU 365-EXIT
086500        VARYING WS-SUB FROM 1 BY 1
086600          UNTIL WS-SUB > WS-CD-TAB-CNT
086700             OR CR-CHAIN-RANKING-CNT = 5.
086800*
086900 355-DERIVE-CHAIN-COUNTS.
087000     MOVE ZERO TO WS-SEEN-TAB-CNT.
087100     PERFORM 356-SCAN-WV-FOR-CHAIN THRU 356-EXIT
087200        VARYING WS-SUB2 FROM 1 BY 1
087300          UNTIL WS-SUB2 > WS-WV-TAB-CNT.
087400     MOVE WS-SEEN-TAB-CNT TO WS-CDT-TOKEN-CNT (WS-SUB).
087500 355-EXIT.
087600     EXIT.
087700*
087800 356-SCAN-WV-FOR-CHAIN.
087900     IF WS-WVT-ISO-WEEK (WS-SUB2) = WS-REPORT-WEEK
088000        AND WS-WVT-BLOCKCHAIN (WS-SUB2) =
088100            WS-CDT-BLOCKCHAIN (WS-SUB)
088200         ADD WS-WVT-TRADE-CNT (WS-SUB2) TO
088300             WS-CDT-TRADE-CNT (WS-SUB)
088400         MOVE 'N' TO WS-FOUND-SW
088500         IF WS-SEEN-TAB-CNT > ZERO
088600             PERFORM 357-SCAN-SEEN-TAB THRU 357-EXIT
088700                VARYING WS-SEEN-IDX FROM 1 BY 1
088800                  UNTIL WS-SEEN-IDX > WS-SEEN-TAB-CNT
088900                     OR WS-FOUND
089000         END-IF
089100         IF NOT WS-FOUND
089200             ADD 1 TO WS-SEEN-TAB-CNT
089300             SET WS-SEEN-IDX TO WS-SEEN-TAB-CNT
089400             MOVE WS-WVT-SYMBOL (WS-SUB2)
089500                 TO WS-SEEN-SYMBOL (WS-SEEN-IDX)
089600         END-IF
089700     END-IF.
089800 356-EXIT.
089900     EXIT.
090000*
090100 357-SCAN-SEEN-TAB.
090200     IF WS-SEEN-SYMBOL (WS-SEEN-IDX) = WS-WVT-SYMBOL (WS-SUB2)
090300         SET WS-FOUND TO TRUE
090400     END-IF.
090500 357-EXIT.
090600     EXIT.
090700*
090800 361-OUTER.
090900     PERFORM 362-INNER THRU 362-EXIT
091000        VARYING WS-SUB2 FROM 1 BY 1
091100          UNTIL WS-SUB2 > WS-CD-TAB-CNT - WS-SUB.
091200 361-EXIT.
091300     EXIT.
091400*
091500 362-INNER.
091600     IF WS-CDT-VOLUME-USD (WS-SUB2) <
091700             WS-CDT-VOLUME-USD (WS-SUB2 + 1)
091800         MOVE WS-CD-ENTRY (WS-SUB2)     TO WS-SWAP-CD
091900         MOVE WS-CD-ENTRY (WS-SUB2 + 1) TO WS-CD-ENTRY (WS-SUB2)
092000         MOVE WS-SWAP-CD                TO
092100             WS-CD-ENTRY (WS-SUB2 + 1)
092200     END-IF.
092300 362-EXIT.
092400     EXIT.
092500*
092600 365-EMIT-CHAIN-ROW.
092700     ADD 1 TO CR-CHAIN-RANKING-CNT.
092800     SET CR-CH-IDX TO CR-CHAIN-RANKING-CNT.
092900     MOVE CR-CHAIN-RANKING-CNT       TO CR-CH-RANK (CR-CH-IDX).
093000     MOVE WS-CDT-BLOCKCHAIN (WS-SUB) TO
093100         CR-CH-BLOCKCHAIN (CR-CH-IDX).
093200     MOVE WS-CDT-VOLUME-USD (WS-SUB) TO
093300         CR-CH-VOLUME-USD (CR-CH-IDX).
093400     MOVE WS-CDT-TRADE-CNT (WS-SUB)  TO
093500         CR-CH-TRADE-COUNT (CR-CH-IDX).
093600     MOVE WS-CDT-TOKEN-CNT (WS-SUB)  TO
093700         CR-CH-TOKEN-COUNT (CR-CH-IDX).
093800     MOVE WS-CDT-VOLUME-USD (WS-SUB) TO WS-PCT-NUMERATOR.
093900     MOVE WS-DEX-VOL-TOTAL           TO WS-PCT-DENOMINATOR.
094000     PERFORM 370-SAFE-PCT-1DP.
094100     MOVE WS-PCT-RESULT-1DP          TO
094200         CR-CH-SHARE-PCT (CR-CH-IDX).
094300 365-EXIT.
094400     EXIT.
094500*
094600 370-SAFE-PCT-1DP.
094700     IF WS-PCT-DENOMINATOR = ZERO
094800         MOVE ZERO TO WS-PCT-RESULT-1DP
094900     ELSE
095000         COMPUTE WS-PCT-RESULT-1DP ROUNDED =
095100             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR * 100
095200         ON SIZE ERROR
095300             MOVE ZERO TO WS-PCT-RESULT-1DP
095400         END-COMPUTE
095500     END-IF.
095600*----------------------------------------------------------------*
095700 400-BUILD-GROWTH-RANKING.                                        0000RDLM
095800*----------------------------------------------------------------*
095900     IF WS-NI-TAB-CNT > 1
096000         PERFORM 401-OUTER THRU 401-EXIT
096100            VARYING WS-SUB FROM 1 BY 1
096200              UNTIL WS-SUB > WS-NI-TAB-CNT - 1
096300     END-IF.
096400*
096500     MOVE ZERO TO WS-GR-TAB-CNT.
096600     PERFORM 410-ACCUM-GROWTH THRU 410-EXIT
096700        VARYING WS-SUB FROM 1 BY 1
096800          UNTIL WS-SUB > WS-NI-TAB-CNT.
096900*
097000     PERFORM 415-FINISH-GROWTH-AVG THRU 415-EXIT
097100        VARYING WS-SUB FROM 1 BY 1
097200          UNTIL WS-SUB > WS-GR-TAB-CNT.
097300*
097400     IF WS-GR-TAB-CNT > 1
097500         PERFORM 421-OUTER THRU 421-EXIT
097600            VARYING WS-SUB FROM 1 BY 1
097700              UNTIL WS-SUB > WS-GR-TAB-CNT - 1
097800     END-IF.
097900*
098000     MOVE ZERO TO CR-GROWTH-RANKING-CNT.
098100     PERFORM 425-EMIT-GROWTH-ROW THRU 425-EXIT
098200        VARYING WS-SUB FROM 1 BY 1
098300          UNTIL WS-SUB > WS-GR-TAB-CNT
098400             OR CR-GROWTH-RANKING-CNT = 5.
098500*
098600 401-OUTER.
098700     PERFORM 402-INNER THRU 402-EXIT
098800        VARYING WS-SUB2 FROM 1 BY 1
098900          UNTIL WS-SUB2 > WS-NI-TAB-CNT - WS-SUB.
099000 401-EXIT.
099100     EXIT.
099200*
099300 402-INNER.
099400     IF WS-NIT-SYMBOL (WS-SUB2) > WS-NIT-SYMBOL (WS-SUB2 + 1)
099500        OR (WS-NIT-SYMBOL (WS-SUB2) = WS-NIT-SYMBOL (WS-SUB2 + 1)
099600            AND WS-NIT-ISO-WEEK (WS-SUB2) >
099700                WS-NIT-ISO-WEEK (WS-SUB2 + 1))
099800         MOVE WS-NI-ENTRY (WS-SUB2)     TO WS-SWAP-GR
099900         MOVE WS-NI-ENTRY (WS-SUB2 + 1) TO WS-NI-ENTRY (WS-SUB2)
100000         MOVE WS-SWAP-GR                TO
100100             WS-NI-ENTRY (WS-SUB2 + 1)
100200     END-IF.
100300 402-EXIT.
100400     EXIT.
100500*
100600 410-ACCUM-GROWTH.
100700* FOR EVERY ROW AFTER THE FIRST IN A SYMBOL'S RUN, COMPUTE THE
100800* WOW PCT VS THE PREVIOUS ROW (SKIPPING A ZERO BASELINE) AND
100900* ROLL IT INTO THAT SYMBOL'S RUNNING AVERAGE AND ISSUANCE SUM.
101000     MOVE 'N' TO WS-FOUND-SW.
101100     IF WS-GR-TAB-CNT > ZERO
101200         PERFORM 411-SCAN-GR-TAB THRU 411-EXIT
101300            VARYING WS-GR-IDX FROM 1 BY 1
101400              UNTIL WS-GR-IDX > WS-GR-TAB-CNT
101500                 OR WS-FOUND
101600     END-IF.
101700     IF NOT WS-FOUND
101800         ADD 1 TO WS-GR-TAB-CNT
101900         SET WS-GR-IDX TO WS-GR-TAB-CNT
102000         MOVE WS-NIT-SYMBOL (WS-SUB) TO WS-GRT-SYMBOL (WS-GR-IDX)
102100         MOVE ZERO TO WS-GRT-PCT-SUM (WS-GR-IDX)
102200         MOVE ZERO TO WS-GRT-PCT-CNT (WS-GR-IDX)
102300         MOVE ZERO TO WS-GRT-ISSUANCE-SUM (WS-GR-IDX)
102400     END-IF.
102500     ADD WS-NIT-NET-USD (WS-SUB) TO
102600         WS-GRT-ISSUANCE-SUM (WS-GR-IDX).
102700*
102800     IF WS-SUB > 1
102900         AND WS-NIT-SYMBOL (WS-SUB) = WS-NIT-SYMBOL (WS-SUB - 1)
103000         AND WS-NIT-NET-USD (WS-SUB - 1) NOT = ZERO
103100         MOVE WS-NIT-NET-USD (WS-SUB)     TO WS-PCT-NUMERATOR
103200         MOVE WS-NIT-NET-USD (WS-SUB - 1) TO WS-PCT-DENOMINATOR
103300         COMPUTE WS-PCT-RESULT ROUNDED =
103400             (WS-PCT-NUMERATOR - WS-PCT-DENOMINATOR)
103500             / WS-PCT-DENOMINATOR * 100
103600         ON SIZE ERROR
103700             MOVE ZERO TO WS-PCT-RESULT
103800         END-COMPUTE
103900         ADD WS-PCT-RESULT TO WS-GRT-PCT-SUM (WS-GR-IDX)
104000         ADD 1 TO WS-GRT-PCT-CNT (WS-GR-IDX)
104100     END-IF.
104200 410-EXIT.
104300     EXIT.
104400*
104500 411-SCAN-GR-TAB.
104600     IF WS-GRT-SYMBOL (WS-GR-IDX) = WS-NIT-SYMBOL (WS-SUB)
104700         SET WS-FOUND TO TRUE
104800     END-IF.
104900 411-EXIT.
105000     EXIT.
105100*
105200 415-FINISH-GROWTH-AVG.
105300     IF WS-GRT-PCT-CNT (WS-SUB) = ZERO
105400         MOVE ZERO TO WS-GRT-AVG-PCT (WS-SUB)
105500     ELSE
105600         COMPUTE WS-GRT-AVG-PCT (WS-SUB) ROUNDED =
105700             WS-GRT-PCT-SUM (WS-SUB) / WS-GRT-PCT-CNT (WS-SUB)
105800         ON SIZE ERROR
105900             MOVE ZERO TO WS-GRT-AVG-PCT (WS-SUB)
106000         END-COMPUTE
106100     END-IF.
106200 415-EXIT.
106300     EXIT.
106400*
106500 421-OUTER.
106600     PERFORM 422-INNER THRU 422-EXIT
106700        VARYING WS-SUB2 FROM 1 BY 1
106800          UNTIL WS-SUB2 > WS-GR-TAB-CNT - WS-SUB.
106900 421-EXIT.
107000     EXIT.
107100*
107200 422-INNER.
107300     IF WS-GRT-AVG-PCT (WS-SUB2) < WS-GRT-AVG-PCT (WS-SUB2 + 1)
107400         MOVE WS-GR-ENTRY (WS-SUB2)     TO WS-SWAP-GR
107500         MOVE WS-GR-ENTRY (WS-SUB2 + 1) TO WS-GR-ENTRY (WS-SUB2)
107600         MOVE WS-SWAP-GR                TO
107700             WS-GR-ENTRY (WS-SUB2 + 1)
107800     END-IF.
107900 422-EXIT.
108000     EXIT.
108100*
108200 425-EMIT-GROWTH-ROW.
108300     IF WS-GRT-AVG-PCT (WS-SUB) > ZERO
108400         ADD 1 TO CR-GROWTH-RANKING-CNT
108500         SET CR-GR-IDX TO CR-GROWTH-RANKING-CNT
108600         MOVE CR-GROWTH-RANKING-CNT  TO CR-GR-RANK (CR-GR-IDX)
108700         MOVE WS-GRT-SYMBOL (WS-SUB) TO CR-GR-SYMBOL (CR-GR-IDX)
108800         MOVE WS-GRT-AVG-PCT (WS-SUB) TO WS-PCT-RESULT
108900         COMPUTE WS-PCT-RESULT-1DP ROUNDED = WS-PCT-RESULT
109000         MOVE WS-PCT-RESULT-1DP      TO
109100             CR-GR-GROWTH-PCT (CR-GR-IDX)
109200         COMPUTE CR-GR-NET-ISSUANCE (CR-GR-IDX) ROUNDED =
109300             WS-GRT-ISSUANCE-SUM (WS-SUB)
109400     END-IF.
109500 425-EXIT.
109600     EXIT.
109700*----------------------------------------------------------------*
109800 500-BUILD-CROSS-INSIGHTS.                                        0018RDLM
109900*----------------------------------------------------------------*
110000     MOVE CR-ES-NET-USD       TO WS-PCT-NUMERATOR.
110100     MOVE CR-ES-DEX-VOLUME-USD TO WS-PCT-DENOMINATOR.
110200     IF WS-PCT-DENOMINATOR = ZERO
110300         MOVE ZERO TO CR-CI-SUP-TRADE-RATIO-PCT
110400         MOVE 'No trading activity' TO CR-CI-SUP-TRADE-TEXT
110500     ELSE
110600         COMPUTE CR-CI-SUP-TRADE-RATIO-PCT ROUNDED =
110700             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR * 100
110800         ON SIZE ERROR
110900             MOVE ZERO TO CR-CI-SUP-TRADE-RATIO-PCT
111000         END-COMPUTE
111100         MOVE CR-ES-NET-USD TO WS-ABS-INPUT
111200         PERFORM 225-ABS-VALUE
111300         MOVE WS-ABS-INPUT TO WS-PCT-NUMERATOR
111400         COMPUTE WS-PCT-RESULT ROUNDED =
111500             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR
111600         EVALUATE TRUE
111700             WHEN WS-PCT-RESULT < .05
111800             MOVE 'Stable supply, high trading activity (healthy)'
111900                 TO CR-CI-SUP-TRADE-TEXT
112000             WHEN WS-PCT-RESULT < .15
112100                 MOVE 'Moderate supply changes relative to volume'
112200                     TO CR-CI-SUP-TRADE-TEXT
112300             WHEN OTHER
112400             STRING 'High supply volatility relative to trading ' 0261JCV 
112500                 '(watch for instability)' DELIMITED BY SIZE
112600                 INTO CR-CI-SUP-TRADE-TEXT
112700         END-EVALUATE
112800     END-IF.
112900*
113000* NETWORK ACTIVITY - SENDER/RECEIVER COUNTS ARE NOT PRODUCED BY
113100* ANY UPSTREAM KPI IN THIS PORT; THE SHOP-STANDARD "INSUFFICIENT
113200* DATA" FALLBACK APPLIES.
113300     MOVE ZERO TO CR-CI-UNIQUE-WALLETS.
113400     MOVE ZERO TO CR-CI-RCV-SND-RATIO.
113500     MOVE ZERO TO CR-CI-AVG-XFR-PER-WALLET.
113600     MOVE 'Insufficient data' TO CR-CI-NETWORK-STATE.             0261JCV 
113700*
113800* LIQUIDITY HEALTH RATING - BUY PRESSURE, WHALE CONCENTRATION
113900* AND UNIQUE-DEX-COUNT ALSO FALL BACK TO THEIR SHOP-STANDARD
114000* DEFAULTS (50 / 100 / 0) UNTIL THOSE KPI FEEDS EXIST.
114100     MOVE ZERO TO CR-CI-LIQ-SCORE.
114200     IF CR-ES-BUY-PRESSURE-PCT >= 55
114300         ADD 40 TO CR-CI-LIQ-SCORE
114400     ELSE
114500         IF CR-ES-BUY-PRESSURE-PCT >= 45
114600             ADD 30 TO CR-CI-LIQ-SCORE
114700         ELSE
114800             IF CR-ES-BUY-PRESSURE-PCT >= 40
114900                 ADD 20 TO CR-CI-LIQ-SCORE
115000             ELSE
115100                 ADD 10 TO CR-CI-LIQ-SCORE
115200             END-IF
115300         END-IF
115400     END-IF.
115500* WHALE CONCENTRATION DEFAULT = 100 (NOT < 100) -> +0 PTS.
115600* UNIQUE DEX COUNT DEFAULT = 0 -> MIN(30, 0*6) = 0 PTS.
115700*
115800     EVALUATE TRUE
115900         WHEN CR-CI-LIQ-SCORE >= 80
116000             MOVE 'Excellent' TO CR-CI-LIQ-RATING
116100         WHEN CR-CI-LIQ-SCORE >= 60
116200             MOVE 'Good'      TO CR-CI-LIQ-RATING
116300         WHEN CR-CI-LIQ-SCORE >= 40
116400             MOVE 'Fair'      TO CR-CI-LIQ-RATING
116500         WHEN OTHER
116600             MOVE 'Poor'      TO CR-CI-LIQ-RATING
116700     END-EVALUATE.
116800*----------------------------------------------------------------*
116900 600-BUILD-ALERTS.                                                0033JCV 
117000*----------------------------------------------------------------*
117100     MOVE ZERO TO CR-ALERT-COUNT.
117200     MOVE ZERO TO WS-BURN-CHK-CNT.
117300     PERFORM 610-ACCUM-BURN-CHK THRU 610-EXIT
117400        VARYING WS-SUB FROM 1 BY 1
117500          UNTIL WS-SUB > WS-WF-TAB-CNT.
117600*
117700     PERFORM 620-CHECK-HIGH-BURN-RATE THRU 620-EXIT
117800        VARYING WS-SUB FROM 1 BY 1
117900          UNTIL WS-SUB > WS-BURN-CHK-CNT
118000             OR CR-ALERT-COUNT = 8.
118100*
118200* THE THREE RULES BELOW DEPEND ON KPI FEEDS THIS PORT DOES NOT
118300* PRODUCE (PER-TOKEN WHALE CONCENTRATION / DEX-COUNT LIQUIDITY /
118400* SENDER-RECEIVER RATIO).  WS-LIQ-KPI-AVAILABLE-SW IS HARD-WIRED
118500* 'N' UNTIL THOSE FEEDS EXIST, SO THESE BRANCHES NEVER FIRE.
118600     IF WS-LIQ-KPI-AVAILABLE AND CR-ALERT-COUNT < 8
118700         PERFORM 630-CHECK-WHALE-DUMP THRU 630-EXIT
118800     END-IF.
118900     IF WS-LIQ-KPI-AVAILABLE AND CR-ALERT-COUNT < 8
119000         PERFORM 640-CHECK-LOW-LIQUIDITY THRU 640-EXIT
119100     END-IF.
119200     IF WS-LIQ-KPI-AVAILABLE AND CR-ALERT-COUNT < 8
119300         PERFORM 650-CHECK-GROWTH-SIGNAL THRU 650-EXIT
119400     END-IF.
119500*
119600* SORT THE ALERTS SLOTS ACTUALLY IN USE HIGH -> MEDIUM -> INFO,
119700* KEYED ON THE SEVERITY-SEQ TAG EACH RULE PARAGRAPH STAMPED IN.
119800     IF CR-ALERT-COUNT > 1
119900         PERFORM 660-OUTER THRU 660-EXIT
120000            VARYING WS-SUB FROM 1 BY 1
120100              UNTIL WS-SUB > CR-ALERT-COUNT - 1
120200     END-IF.
120300*----------------------------------------------------------------*
120400 660-OUTER.
120500*----------------------------------------------------------------*
120600     PERFORM 661-INNER THRU 661-EXIT
120700        VARYING WS-SUB2 FROM 1 BY 1
120800          UNTIL WS-SUB2 > CR-ALERT-COUNT - WS-SUB.
120900 660-EXIT.
121000     EXIT.
121100*
121200 661-INNER.
121300     IF CR-AL-SEVERITY-SEQ (WS-SUB2) >
121400             CR-AL-SEVERITY-SEQ (WS-SUB2 + 1)
121500         MOVE CR-ALERTS (WS-SUB2)     TO WS-SWAP-AL
121600         MOVE CR-ALERTS (WS-SUB2 + 1) TO CR-ALERTS (WS-SUB2)
121700         MOVE WS-SWAP-AL              TO CR-ALERTS (WS-SUB2 + 1)
121800     END-IF.
121900 661-EXIT.
122000     EXIT.
122100*----------------------------------------------------------------*
122200 610-ACCUM-BURN-CHK.
122300*----------------------------------------------------------------*
122400     IF WS-WFT-ISO-WEEK (WS-SUB) = WS-REPORT-WEEK
122500         MOVE 'N' TO WS-FOUND-SW
122600         IF WS-BURN-CHK-CNT > ZERO
122700             PERFORM 611-SCAN-BURN-CHK THRU 611-EXIT
122800                VARYING WS-BC-IDX FROM 1 BY 1
122900                  UNTIL WS-BC-IDX > WS-BURN-CHK-CNT
123000                     OR WS-FOUND
123100         END-IF
123200         IF NOT WS-FOUND
123300             ADD 1 TO WS-BURN-CHK-CNT
123400             SET WS-BC-IDX TO WS-BURN-CHK-CNT
123500             MOVE WS-WFT-SYMBOL (WS-SUB) TO
123600                 WS-BC-SYMBOL (WS-BC-IDX)
123700             MOVE ZERO TO WS-BC-MINT-USD (WS-BC-IDX)
123800             MOVE ZERO TO WS-BC-BURN-USD (WS-BC-IDX)
123900         END-IF
124000         ADD WS-WFT-MINT-USD (WS-SUB) TO
124100             WS-BC-MINT-USD (WS-BC-IDX)
124200         ADD WS-WFT-BURN-USD (WS-SUB) TO
124300             WS-BC-BURN-USD (WS-BC-IDX)
124400     END-IF.
124500 610-EXIT.
124600     EXIT.
124700*
124800 611-SCAN-BURN-CHK.
124900     IF WS-BC-SYMBOL (WS-BC-IDX) = WS-WFT-SYMBOL (WS-SUB)
125000         SET WS-FOUND TO TRUE
125100     END-IF.
125200 611-EXIT.
125300     EXIT.
125400*----------------------------------------------------------------*
125500 620-CHECK-HIGH-BURN-RATE.
125600*----------------------------------------------------------------*
125700     IF WS-BC-BURN-USD (WS-SUB) > (2 * WS-BC-MINT-USD (WS-SUB))
125800        AND WS-BC-BURN-USD (WS-SUB) > 10000
125900         ADD 1 TO CR-ALERT-COUNT
126000         SET CR-AL-IDX TO CR-ALERT-COUNT
126100         MOVE 'MEDIUM'   TO CR-AL-SEVERITY (CR-AL-IDX)
126200         MOVE 1          TO CR-AL-SEVERITY-SEQ (CR-AL-IDX)
126300         MOVE 'HIGH_BURN_RATE' TO CR-AL-TYPE (CR-AL-IDX)
126400         MOVE WS-BC-SYMBOL (WS-SUB) TO CR-AL-TOKEN (CR-AL-IDX)
126500         MOVE 'Burn volume exceeds 2x mint and $10,000 threshold'
126600             TO CR-AL-DETAIL (CR-AL-IDX)
126700     END-IF.
126800 620-EXIT.
126900     EXIT.
127000*----------------------------------------------------------------*
127100 630-CHECK-WHALE-DUMP.
127200*----------------------------------------------------------------*
127300* RETAINED FOR WHEN THE PER-TOKEN LIQUIDITY KPI IS BUILT - RULE
127400* IS WHALE CONCENTRATION RATIO > 200 AND BUY FREQUENCY PCT < 40.
127500     CONTINUE.
127600 630-EXIT.
127700     EXIT.
127800*----------------------------------------------------------------*
127900 640-CHECK-LOW-LIQUIDITY.
128000*----------------------------------------------------------------*
128100* RETAINED - RULE IS TOKEN TRADES ON <= 1 DEX WITH VOLUME > 0.
128200     CONTINUE.
128300 640-EXIT.
128400     EXIT.
128500*----------------------------------------------------------------*
128600 650-CHECK-GROWTH-SIGNAL.
128700*----------------------------------------------------------------*
128800* RETAINED - RULE IS RECEIVER/SENDER RATIO > 1.5.
128900     CONTINUE.
129000 650-EXIT.
129100     EXIT.
129200*----------------------------------------------------------------*
129300 700-BUILD-HEALTH-SCORE.                                          0071JCV 
129400*----------------------------------------------------------------*
129500* BUY-PRESSURE COMPONENT (0-30) - DEFAULT BUY PRESSURE 50.00.
129600     COMPUTE CR-HS-BUY-PRESSURE-PTS ROUNDED =
129700         CR-ES-BUY-PRESSURE-PCT / 50 * 30.
129800     IF CR-HS-BUY-PRESSURE-PTS > 30
129900         MOVE 30 TO CR-HS-BUY-PRESSURE-PTS
130000     END-IF.
130100*
130200* DECENTRALIZATION (0-25) - DEFAULT WHALE CONCENTRATION 100.
130300     COMPUTE CR-HS-DECENTRAL-PTS ROUNDED = 25 - (100 / 10).
130400     IF CR-HS-DECENTRAL-PTS < 0
130500         MOVE 0 TO CR-HS-DECENTRAL-PTS
130600     END-IF.
130700*
130800* LIQUIDITY DISTRIBUTION (0-25) - DEFAULT UNIQUE DEX COUNT 0.
130900     MOVE 0 TO CR-HS-LIQUIDITY-PTS.
131000*
131100* NETWORK GROWTH (0-20) - DEFAULT SENDERS 0 -> NEUTRAL 10 PTS.
131200     MOVE 10 TO CR-HS-NET-GROWTH-PTS.
131300*
131400     COMPUTE CR-HS-TOTAL-SCORE ROUNDED =
131500         CR-HS-BUY-PRESSURE-PTS + CR-HS-DECENTRAL-PTS +
131600         CR-HS-LIQUIDITY-PTS + CR-HS-NET-GROWTH-PTS.
131700*
131800     EVALUATE TRUE
131900         WHEN CR-HS-TOTAL-SCORE >= 80
132000             MOVE 'A - Excellent' TO CR-HS-RATING
132100         WHEN CR-HS-TOTAL-SCORE >= 65
132200             MOVE 'B - Good'      TO CR-HS-RATING
132300         WHEN CR-HS-TOTAL-SCORE >= 50
132400             MOVE 'C - Fair'      TO CR-HS-RATING
132500         WHEN CR-HS-TOTAL-SCORE >= 35
132600             MOVE 'D - Poor'      TO CR-HS-RATING
132700         WHEN OTHER
132800             MOVE 'F - Critical'  TO CR-HS-RATING
132900     END-EVALUATE.
133000*----------------------------------------------------------------*
133100 800-WRITE-CONSOLIDATED-REPORT.
133200*----------------------------------------------------------------*
133300     MOVE WS-SUPPLY-ROW-CNT TO CR-KC-SUPPLY-CNT.
133400     MOVE WS-FLOWS-ROW-CNT  TO CR-KC-FLOWS-CNT.
133500     MOVE WS-DEX-ROW-CNT    TO CR-KC-DEX-CNT.
133600     COMPUTE CR-KC-TOTAL-CNT =
133700         CR-KC-SUPPLY-CNT + CR-KC-FLOWS-CNT + CR-KC-DEX-CNT.
133800*
133900     MOVE CR-CONSOLIDATED-REPORT TO CONSRPT-DATA.
134000     WRITE CONSRPT-REC.
134100     IF WS-CONSRPT-STATUS NOT EQUAL ZEROES
134200         DISPLAY 'ERROR WRITING FILE CONSRPT: ' WS-CONSRPT-STATUS
134300     END-IF.
134400*----------------------------------------------------------------*
134500 900-CLOSE-FILES.
134600*----------------------------------------------------------------*
134700     CLOSE SUPWKOUT-FILE SUPCHOUT-FILE SUPTKOUT-FILE SUPGROUT-FILE
134800           FLWDYOUT-FILE FLWWKOUT-FILE FLWNIOUT-FILE FLWWOOUT-FILE
134900           DEXDVOUT-FILE DEXWVOUT-FILE DEXTBOUT-FILE DEXCDOUT-FILE
135000           DEXWOOUT-FILE CONSRPT-FILE.
135100*
135200 END PROGRAM RPTCONS.
